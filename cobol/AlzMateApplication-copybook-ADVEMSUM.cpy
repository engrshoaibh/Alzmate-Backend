000100******************************************************************
000200* RECORD LAYOUT .... ADV-EMOTION-RESULT                           *
000300* FILE ........ ADVEMSUM (SEQUENTIAL, FIXED 80, ONE PER PATIENT    *
000400*               PER WINDOW PROCESSED)                              *
000500* WRITTEN BY ADVEMOT, READ BY COMBRISK.                            *
000600******************************************************************
000700* 2007-04-25  LDW  NEW LAYOUT FOR THE SHIFT/PERSISTENT-NEGATIVE/   *
000800*                  VOLATILITY/TREND ANALYTIC RESULTS               *
000900******************************************************************
001000 01  ADV-EMOTION-RESULT-REC.
001100     05  AE-PATIENT-ID              PIC X(10).
001200     05  AE-WEEK-END-DATE           PIC 9(08).
001300     05  AE-TARGET-EMOTION          PIC X(20).
001400     05  AE-SHIFT-DETECTED-FLAG     PIC X(01).
001500         88  AE-SHIFT-DETECTED      VALUE "Y".
001600     05  AE-SHIFT-LATE-AVG          PIC S9(03)V99.
001700     05  AE-SHIFT-EARLY-AVG         PIC S9(03)V99.
001800     05  AE-PERSIST-DETECTED-FLAG   PIC X(01).
001900         88  AE-PERSIST-DETECTED    VALUE "Y".
002000     05  AE-PERSIST-DAY-COUNT       PIC 9(02).
002100     05  AE-VOLATILITY-DETECTED-FLAG PIC X(01).
002200         88  AE-VOLATILITY-DETECTED VALUE "Y".
002300     05  AE-VOLATILITY-CV           PIC 9(03)V999.
002400     05  AE-TREND-RESULT            PIC X(10).
002500     05  FILLER                     PIC X(11).
