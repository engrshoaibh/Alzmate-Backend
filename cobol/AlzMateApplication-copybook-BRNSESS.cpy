000100******************************************************************
000200* RECORD LAYOUT .... BRAIN-SESSION                               *
000300* FILE ........ BRNSESS (SEQUENTIAL, FIXED 23, SORTED PATIENT-ID, *
000400*               PLAYED-DATE)                                     *
000500* ONE RECORD PER BRAIN-TRAINING GAME SESSION PLAYED.              *
000600******************************************************************
000700* 2006-10-03  LDW  NEW LAYOUT FOR BRAIN-TRAINING SESSION COUNTS   *
000710* 2007-07-18  LDW  AM-1088 DROPPED THE 2-BYTE RESERVE FILLER -    *
000720*                  RECORD IS A FIXED 23 BYTES WITH NO SLACK       *
000800******************************************************************
000900 01  BRAIN-SESSION-REC.
001000     05  BS-PATIENT-ID          PIC X(10).
001100     05  BS-PLAYED-DATE         PIC 9(08).
001200     05  BS-GAME-SCORE          PIC 9(05).
