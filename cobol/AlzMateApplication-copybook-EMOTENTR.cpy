000100******************************************************************
000200* RECORD LAYOUT .... EMOTION-ENTRY                               *
000300* FILE ........ EMOTENTR (SEQUENTIAL, FIXED 87, SORTED PATIENT-ID,*
000400*               DATE/TIME DESCENDING WITHIN WINDOW PROCESSING)    *
000500* WRITTEN BY EMOTCLSF, READ BY EMOTTRND AND ADVEMOT.              *
000600******************************************************************
000700* 2006-09-26  LDW  NEW LAYOUT FOR CLASSIFIED EMOTION ENTRIES      *
000800* 2007-03-14  LDW  ADDED SECONDARY-EMOTION GROUP PER FR-SA07      *
000900******************************************************************
001000 01  EMOTION-ENTRY-REC.
001100     05  EE-PATIENT-ID          PIC X(10).
001200     05  EE-ENTRY-DATE          PIC 9(08).
001300     05  EE-ENTRY-TIME          PIC 9(06).
001400     05  EE-PRIMARY-GROUP.
001500         10  EE-PRIMARY-EMOTION     PIC X(20).
001600         10  EE-PRIMARY-INTENSITY   PIC 9(03).
001700     05  EE-SECONDARY-GROUP.
001800         10  EE-SECONDARY-EMOTION   PIC X(20).
001900         10  EE-SECONDARY-INTENSITY PIC 9(03).
002000     05  EE-MOOD-RISK-FLAG      PIC X(01).
002100         88  EE-MOOD-RISK       VALUE "Y".
002200         88  EE-MOOD-RISK-NONE  VALUE "N".
002300     05  FILLER                 PIC X(16).
