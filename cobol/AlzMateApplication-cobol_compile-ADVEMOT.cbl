000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADVEMOT.
000300 AUTHOR. J. SAYLES.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/10/89.
000600 DATE-COMPILED. 04/25/07.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE ADVANCED EMOTION ANALYTICS OVER
001300*          ONE PATIENT'S EMOTION-ENTRY WINDOW - AN INTENSITY SHIFT
001400*          TEST BETWEEN THE OLDER AND NEWER HALVES OF THE WINDOW,
001500*          A PERSISTENT-NEGATIVE-EMOTION DAY COUNT, A VOLATILITY
001600*          SCORE (COEFFICIENT OF VARIATION ACROSS DAILY AVERAGES),
001700*          AND AN IMPROVING/STABLE/WORSENING TREND CALL.  RESULTS
001800*          ARE WRITTEN TO ADVEMSUM FOR COMBRISK TO PICK UP, AND A
001900*          LISTING IS PRINTED TO THE ADVRPT DATASET FOR THE CARE
002000*          TEAM.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   EMOTENTR
002500
002600         OUTPUT FILE PRODUCED    -   ADVEMSUM, ADVRPT LISTING
002700
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 03/10/89  JRS  ORIGINAL - ADAPTED FROM PATSRCH, VALIDATES THE   *
003100*                INPATIENT EQUIPMENT CHARGES AGAINST THE EQUIPMENT*
003200*                TABLE AND PASSES THE SCRUBBED TREATMENT RECORDS  *
003300*                ALONG WITH A BALANCED TRAILER COUNT              *
003400* 08/17/91  MJB  ADDED THE OUT-OF-NETWORK REIMBURSEMENT SPLIT PER *
003500*                THE REVISED BENEFITS SCHEDULE                   *
003600* 02/02/96  KTO  REQ 6804 - EQUIPMENT TABLE WIDENED FROM 50 TO    *
003700*                100 ROWS, LOAD LOOP NOW CHECKS FOR OVERFLOW      *
003800* 10/14/98  CPS  Y2K REMEDIATION - TRAILER-RECORD DATE FIELDS     *
003900*                EXPANDED TO CCYYMMDD, CENTURY-WINDOW LOGIC ADDED *
004000*                TO THE DATE-ACCEPT ROUTINE                      *
004100* 04/25/07  LDW  AM-1052  RETIRED FROM EQUIPMENT BILLING AND      *
004200*                RECOMMISSIONED FOR ALZMATE - TABLE-SEARCH AND    *
004300*                CONTROL-BREAK MACHINERY KEPT, EQUIPMENT CHECKS   *
004400*                REPLACED WITH THE SHIFT/PERSISTENT/VOLATILITY/   *
004500*                TREND ANALYTIC SUITE PER FR-SA07-FR-SA10         *
004600* 05/09/07  LDW  AM-1058  VOLATILITY STANDARD DEVIATION NOW HELD  *
004700*                TO 3 DECIMALS PER THE CLINICAL REVIEW BOARD'S    *
004800*                COEFFICIENT-OF-VARIATION FORMULA                *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ADVRPT
006000     ASSIGN TO UT-S-ADVRPT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT EMOTENTR
006400     ASSIGN TO UT-S-EMOTENTR
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT ADVEMSUM
006900     ASSIGN TO UT-S-ADVEMSUM
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ADVRPT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS RPT-REC.
008100 01  RPT-REC                    PIC X(130).
008200
008300****** SORTED PATIENT-ID, DATE/TIME DESCENDING - WRITTEN BY
008400****** EMOTCLSF
008500 FD  EMOTENTR
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 87 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS EMOTENTR-REC-DATA.
009100 01  EMOTENTR-REC-DATA          PIC X(87).
009200
009300 FD  ADVEMSUM
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ADVEMSUM-REC-DATA.
009900 01  ADVEMSUM-REC-DATA          PIC X(80).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  OFCODE                  PIC X(2).
010400         88  CODE-WRITE          VALUE SPACES.
010500
010600 COPY EMOTENTR.
010700
010800 COPY ADVEMSUM.
010900
011000 01  WS-RUN-DATE-FIELDS.
011100     05  WS-RUN-DATE-RAW         PIC 9(06).
011200     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
011300         10  WS-RUN-YY           PIC 9(02).
011400         10  WS-RUN-MM           PIC 9(02).
011500         10  WS-RUN-DD           PIC 9(02).
011600     05  WS-RUN-CENTURY          PIC 9(02).
011700     05  WS-RUN-DATE             PIC 9(08).
011800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011900         10  WS-RUN-CCYY         PIC 9(04).
012000         10  WS-RUN-MM2          PIC 9(02).
012100         10  WS-RUN-DD2          PIC 9(02).
012200     05  FILLER                  PIC X(02).
012300
012400****** THE 8 NEGATIVE EMOTIONS - BUILT AS A VALUE TABLE AND THEN
012500****** VIEWED AS AN OCCURS TABLE FOR TABLE-DRIVEN LOOKUPS
012600 01  WS-NEGATIVE-EMOTION-TABLE.
012700     05  FILLER PIC X(20) VALUE "SAD".
012800     05  FILLER PIC X(20) VALUE "ANGRY".
012900     05  FILLER PIC X(20) VALUE "ANXIOUS".
013000     05  FILLER PIC X(20) VALUE "FEARFUL".
013100     05  FILLER PIC X(20) VALUE "CONFUSED".
013200     05  FILLER PIC X(20) VALUE "FRUSTRATED".
013300     05  FILLER PIC X(20) VALUE "LONELY".
013400     05  FILLER PIC X(20) VALUE "DEPRESSED/LOW MOOD".
013500 01  WS-NEGATIVE-EMOTION-R REDEFINES WS-NEGATIVE-EMOTION-TABLE.
013600     05  WS-NEGATIVE-EMOTION OCCURS 8 TIMES
013700                             INDEXED BY WS-NE-IDX PIC X(20).
013800
013900****** ONE ROW PER ENTRY BUFFERED FOR THE CURRENT PATIENT WINDOW -
014000****** LOADED NEWEST-FIRST, SAME ORDER AS THE INPUT FILE
014100 01  WS-ENTRY-TABLE.
014200     05  WS-ENTRY-ROW OCCURS 50 TIMES INDEXED BY WS-EN-IDX.
014300         10  WS-EN-DATE              PIC 9(08).
014400         10  WS-EN-PRIMARY-EMOTION   PIC X(20).
014500         10  WS-EN-PRIMARY-INTENSITY PIC 9(03).
014600         10  WS-EN-PRIMARY-NEG-SW    PIC X(01).
014700             88  WS-EN-PRIMARY-IS-NEG VALUE "Y".
014800         10  WS-EN-SECONDARY-EMOTION PIC X(20).
014900         10  WS-EN-SECONDARY-INTENS  PIC 9(03).
015000         10  WS-EN-SECONDARY-NEG-SW  PIC X(01).
015100             88  WS-EN-SECONDARY-IS-NEG VALUE "Y".
015200         10  WS-EN-VOLATILITY-SCORE  PIC S9(03).
015300         10  FILLER                  PIC X(02).
015400
015500****** ONE ROW PER DISTINCT CALENDAR DATE SEEN IN THE WINDOW -
015600****** ROWS LAND IN FIRST-SEEN ORDER, WHICH IS MOST-RECENT-FIRST
015700****** SINCE THE INPUT FILE IS DATE DESCENDING
015800 01  WS-DATE-TABLE.
015900     05  WS-DATE-ROW OCCURS 50 TIMES INDEXED BY WS-DT-IDX.
016000         10  WS-DT-DATE              PIC 9(08).
016100         10  WS-DT-SCORE-SUM         PIC S9(05) COMP.
016200         10  WS-DT-SCORE-COUNT       PIC 9(03) COMP.
016300         10  WS-DT-NEG-QUALIFY-SW    PIC X(01).
016400             88  WS-DT-NEG-QUALIFIES VALUE "Y".
016500         10  FILLER                  PIC X(02).
016600
016700 01  WS-SPLIT-WORK.
016800     05  WS-MIDPOINT             PIC 9(03) COMP.
016900     05  WS-HALF-SUB             PIC 9(03) COMP.
017000     05  WS-LATE-SUM             PIC S9(07) COMP.
017100     05  WS-LATE-COUNT           PIC 9(03) COMP.
017200     05  WS-EARLY-SUM            PIC S9(07) COMP.
017300     05  WS-EARLY-COUNT          PIC 9(03) COMP.
017400     05  WS-NEG-ORDINAL          PIC 9(03) COMP.
017500     05  FILLER                  PIC X(04).
017600
017700 01  WS-VOLATILITY-WORK.
017800     05  WS-VOL-SUM              PIC S9(07)V999 COMP.
017900     05  WS-VOL-MEAN             PIC S9(05)V999.
018000     05  WS-VOL-VAR-SUM          PIC S9(09)V999.
018100     05  WS-VOL-VARIANCE         PIC S9(05)V999.
018200     05  WS-VOL-STDDEV           PIC S9(05)V999.
018300     05  WS-VOL-DIFF             PIC S9(05)V999.
018400     05  FILLER                  PIC X(04).
018500
018600****** NEWTON-RAPHSON SQUARE-ROOT WORK AREA - SHOP STANDARD HAS NO
018700****** FUNCTION SQRT AVAILABLE IN BATCH COBOL
018800 01  WS-SQRT-WORK.
018900     05  WS-SQRT-INPUT           PIC S9(05)V999.
019000     05  WS-SQRT-ESTIMATE        PIC S9(05)V999.
019100     05  WS-SQRT-NEW-ESTIMATE    PIC S9(05)V999.
019200     05  WS-SQRT-ITER            PIC 9(02) COMP.
019300     05  FILLER                  PIC X(04).
019400
019500 01  WS-HDR-REC.
019600     05  FILLER                  PIC X(01) VALUE SPACE.
019700     05  HDR-DATE.
019800         10  HDR-CCYY            PIC 9(04).
019900         10  DASH-1              PIC X(01) VALUE "-".
020000         10  HDR-MM              PIC 9(02).
020100         10  DASH-2              PIC X(01) VALUE "-".
020200         10  HDR-DD              PIC 9(02).
020300     05  FILLER                  PIC X(10) VALUE SPACES.
020400     05  FILLER                  PIC X(50) VALUE
020500         "AlzMate Advanced Emotion Analysis".
020600     05  FILLER                  PIC X(26)
020700         VALUE "Page Number:" JUSTIFIED RIGHT.
020800     05  PAGE-NBR-O              PIC ZZ9.
020900
021000 01  WS-PATIENT-LINE-REC.
021100     05  FILLER                  PIC X(03) VALUE SPACES.
021200     05  FILLER                  PIC X(12) VALUE "PATIENT ID:".
021300     05  PATIENT-ID-O            PIC X(10).
021400     05  FILLER                  PIC X(16) VALUE
021500         "  TARGET EMOTION:".
021600     05  TARGET-EMOTION-O        PIC X(20).
021700     05  FILLER                  PIC X(59) VALUE SPACES.
021800
021900 01  WS-SHIFT-LINE-REC.
022000     05  FILLER                  PIC X(05) VALUE SPACES.
022100     05  FILLER                  PIC X(14) VALUE "SHIFT DETECT =".
022200     05  SHIFT-FLAG-O            PIC X(03).
022300     05  FILLER                  PIC X(11) VALUE "  LATE AVG=".
022400     05  SHIFT-LATE-O            PIC ZZ9.99.
022500     05  FILLER                  PIC X(12) VALUE "  EARLY AVG=".
022600     05  SHIFT-EARLY-O           PIC ZZ9.99.
022700     05  FILLER                  PIC X(60) VALUE SPACES.
022800
022900 01  WS-PERSIST-LINE-REC.
023000     05  FILLER                  PIC X(05) VALUE SPACES.
023100     05  FILLER                  PIC X(17) VALUE
023200         "PERSIST DETECT =".
023300     05  PERSIST-FLAG-O          PIC X(03).
023400     05  FILLER                  PIC X(16) VALUE
023500         "  QUALIFY DAYS =".
023600     05  PERSIST-DAYS-O          PIC Z9.
023700     05  FILLER                  PIC X(86) VALUE SPACES.
023800
023900 01  WS-VOLATILE-LINE-REC.
024000     05  FILLER                  PIC X(05) VALUE SPACES.
024100     05  FILLER                  PIC X(20) VALUE
024200         "VOLATILITY DETECT =".
024300     05  VOLATILE-FLAG-O         PIC X(03).
024400     05  FILLER                  PIC X(06) VALUE "  CV =".
024500     05  VOLATILE-CV-O           PIC Z9.999.
024600     05  FILLER                  PIC X(93) VALUE SPACES.
024700
024800 01  WS-TREND-LINE-REC.
024900     05  FILLER                  PIC X(05) VALUE SPACES.
025000     05  FILLER                  PIC X(14) VALUE "TREND RESULT =".
025100     05  TREND-RESULT-O          PIC X(10).
025200     05  FILLER                  PIC X(98) VALUE SPACES.
025300
025400 01  WS-BLANK-LINE.
025500     05  FILLER                  PIC X(130) VALUE SPACES.
025600
025700 01  WS-MISC-WORK.
025800     05  WS-NEGATIVE-FOUND-SW    PIC X(01).
025900     05  WS-DATE-ROW-FOUND-SW    PIC X(01).
026000     05  WS-CHECK-EMOTION        PIC X(20).
026100     05  WS-SPLIT-INTENSITY      PIC 9(03).
026200     05  WS-TREND-LATE-AVG       PIC S9(03)V99.
026300     05  WS-TREND-EARLY-AVG      PIC S9(03)V99.
026400     05  FILLER                  PIC X(05).
026500
026600 01  COUNTERS-AND-SWITCHES.
026700     05  WS-ENTRY-COUNT          PIC 9(03) COMP.
026800     05  WS-DATE-COUNT           PIC 9(03) COMP.
026900     05  WS-NEG-ENTRY-COUNT      PIC 9(03) COMP.
027000     05  WS-TARGET-EMOTION       PIC X(20).
027100     05  WS-LINES                PIC 9(03) COMP VALUE 99.
027200     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
027300     05  HOLD-PATIENT-ID         PIC X(10).
027400     05  RECORDS-READ            PIC 9(07) COMP.
027500     05  SUMMARIES-WRITTEN       PIC 9(07) COMP.
027600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
027700         88  NO-MORE-DATA        VALUE "N".
027800         88  MORE-DATA           VALUE "Y".
027900     05  FILLER                  PIC X(04).
028000
028100 PROCEDURE DIVISION.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 100-MAINLINE THRU 100-EXIT
028400             UNTIL NO-MORE-DATA.
028500     PERFORM 999-CLEANUP THRU 999-EXIT.
028600     MOVE +0 TO RETURN-CODE.
028700     GOBACK.
028800
028900 000-HOUSEKEEPING.
029000     DISPLAY "******** BEGIN JOB ADVEMOT ********".
029100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
029200*Y2K CENTURY WINDOW - YY OF 50 OR ABOVE IS 19XX, ELSE 20XX.
029300     IF WS-RUN-YY >= 50
029400         MOVE 19 TO WS-RUN-CENTURY
029500     ELSE
029600         MOVE 20 TO WS-RUN-CENTURY
029700     END-IF.
029800     MOVE WS-RUN-CENTURY TO WS-RUN-CCYY (1:2).
029900     MOVE WS-RUN-YY      TO WS-RUN-CCYY (3:2).
030000     MOVE WS-RUN-MM      TO WS-RUN-MM2.
030100     MOVE WS-RUN-DD      TO WS-RUN-DD2.
030200     MOVE WS-RUN-CCYY TO HDR-CCYY.
030300     MOVE WS-RUN-MM2  TO HDR-MM.
030400     MOVE WS-RUN-DD2  TO HDR-DD.
030500     INITIALIZE COUNTERS-AND-SWITCHES.
030600     OPEN INPUT EMOTENTR.
030700     OPEN OUTPUT ADVEMSUM, ADVRPT.
030800     PERFORM 900-READ-EMOTENTR THRU 900-EXIT.
030900     IF MORE-DATA
031000         MOVE EE-PATIENT-ID TO HOLD-PATIENT-ID
031100         PERFORM 200-START-PATIENT THRU 200-EXIT
031200     END-IF.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     IF EE-PATIENT-ID NOT = HOLD-PATIENT-ID
031800         PERFORM 300-FINISH-PATIENT THRU 300-EXIT
031900         MOVE EE-PATIENT-ID TO HOLD-PATIENT-ID
032000         PERFORM 200-START-PATIENT THRU 200-EXIT
032100     END-IF.
032200     PERFORM 250-BUFFER-ENTRY THRU 250-EXIT.
032300     PERFORM 900-READ-EMOTENTR THRU 900-EXIT.
032400 100-EXIT.
032500     EXIT.
032600
032700 200-START-PATIENT.
032800     INITIALIZE WS-ENTRY-TABLE WS-DATE-TABLE WS-ENTRY-COUNT
032900         WS-DATE-COUNT WS-NEG-ENTRY-COUNT.
033000*FR-SA07 TARGET EMOTION - THE PATIENT'S MOST RECENT PRIMARY
033100*EMOTION, SINCE THE WINDOW IS DATE DESCENDING.
033200     MOVE EE-PRIMARY-EMOTION TO WS-TARGET-EMOTION.
033300 200-EXIT.
033400     EXIT.
033500
033600 250-BUFFER-ENTRY.
033700     IF WS-ENTRY-COUNT >= 50
033800         GO TO 250-EXIT.
033900     ADD +1 TO WS-ENTRY-COUNT.
034000     SET WS-EN-IDX TO WS-ENTRY-COUNT.
034100     MOVE EE-ENTRY-DATE          TO WS-EN-DATE (WS-EN-IDX).
034200     MOVE EE-PRIMARY-EMOTION     TO
034300         WS-EN-PRIMARY-EMOTION (WS-EN-IDX).
034400     MOVE EE-PRIMARY-INTENSITY   TO
034500         WS-EN-PRIMARY-INTENSITY (WS-EN-IDX).
034600     MOVE EE-SECONDARY-EMOTION   TO
034700         WS-EN-SECONDARY-EMOTION (WS-EN-IDX).
034800     MOVE EE-SECONDARY-INTENSITY TO
034900         WS-EN-SECONDARY-INTENS (WS-EN-IDX).
035000
035100     MOVE "N" TO WS-EN-PRIMARY-NEG-SW (WS-EN-IDX).
035200     IF EE-PRIMARY-EMOTION NOT = SPACES
035300         MOVE EE-PRIMARY-EMOTION TO WS-CHECK-EMOTION
035400         PERFORM 255-TEST-NEGATIVE THRU 255-EXIT
035500         IF WS-NEGATIVE-FOUND-SW = "Y"
035600             MOVE "Y" TO WS-EN-PRIMARY-NEG-SW (WS-EN-IDX)
035700             ADD +1 TO WS-NEG-ENTRY-COUNT
035800         END-IF
035900     END-IF.
036000
036100     MOVE "N" TO WS-EN-SECONDARY-NEG-SW (WS-EN-IDX).
036200     IF EE-SECONDARY-EMOTION NOT = SPACES
036300         MOVE EE-SECONDARY-EMOTION TO WS-CHECK-EMOTION
036400         PERFORM 255-TEST-NEGATIVE THRU 255-EXIT
036500         IF WS-NEGATIVE-FOUND-SW = "Y"
036600             MOVE "Y" TO WS-EN-SECONDARY-NEG-SW (WS-EN-IDX)
036700         END-IF
036800     END-IF.
036900
037000*FR-SA10 PER-ENTRY VOLATILITY SCORE - PRIMARY INTENSITY, NEGATED
037100*WHEN THE PRIMARY EMOTION IS NEGATIVE.
037200     MOVE EE-PRIMARY-INTENSITY TO
037300         WS-EN-VOLATILITY-SCORE (WS-EN-IDX).
037400     IF WS-EN-PRIMARY-IS-NEG (WS-EN-IDX)
037500         MULTIPLY -1 BY WS-EN-VOLATILITY-SCORE (WS-EN-IDX)
037600     END-IF.
037700
037800     PERFORM 270-ACCUM-DATE-ROW THRU 270-EXIT.
037900 250-EXIT.
038000     EXIT.
038100
038200 255-TEST-NEGATIVE.
038300     MOVE "N" TO WS-NEGATIVE-FOUND-SW.
038400     SET WS-NE-IDX TO 1.
038500     SEARCH WS-NEGATIVE-EMOTION
038600         AT END
038700             CONTINUE
038800         WHEN WS-NEGATIVE-EMOTION (WS-NE-IDX) = WS-CHECK-EMOTION
038900             MOVE "Y" TO WS-NEGATIVE-FOUND-SW
039000     END-SEARCH.
039100 255-EXIT.
039200     EXIT.
039300
039400 270-ACCUM-DATE-ROW.
039500     SET WS-DT-IDX TO 1.
039600     MOVE "N" TO WS-DATE-ROW-FOUND-SW.
039700     SEARCH WS-DATE-ROW
039800         AT END
039900             CONTINUE
040000         WHEN WS-DT-DATE (WS-DT-IDX) = EE-ENTRY-DATE
040100             MOVE "Y" TO WS-DATE-ROW-FOUND-SW
040200     END-SEARCH.
040300
040400     IF WS-DATE-ROW-FOUND-SW = "N"
040500         ADD +1 TO WS-DATE-COUNT
040600         SET WS-DT-IDX TO WS-DATE-COUNT
040700         MOVE EE-ENTRY-DATE TO WS-DT-DATE (WS-DT-IDX)
040800         MOVE ZERO TO WS-DT-SCORE-SUM (WS-DT-IDX)
040900         MOVE ZERO TO WS-DT-SCORE-COUNT (WS-DT-IDX)
041000         MOVE "N" TO WS-DT-NEG-QUALIFY-SW (WS-DT-IDX)
041100     END-IF.
041200
041300     ADD WS-EN-VOLATILITY-SCORE (WS-ENTRY-COUNT) TO
041400         WS-DT-SCORE-SUM (WS-DT-IDX).
041500     ADD +1 TO WS-DT-SCORE-COUNT (WS-DT-IDX).
041600
041700*FR-SA09 - THIS DATE QUALIFIES IF EITHER EMOTION IS NEGATIVE AND
041800*AT HIGH INTENSITY.
041900     IF (WS-EN-PRIMARY-IS-NEG (WS-ENTRY-COUNT)
042000             AND EE-PRIMARY-INTENSITY >= 70)
042100        OR (WS-EN-SECONDARY-IS-NEG (WS-ENTRY-COUNT)
042200             AND EE-SECONDARY-INTENSITY >= 70)
042300         MOVE "Y" TO WS-DT-NEG-QUALIFY-SW (WS-DT-IDX)
042400     END-IF.
042500 270-EXIT.
042600     EXIT.
042700
042800 300-FINISH-PATIENT.
042900     MOVE HOLD-PATIENT-ID    TO AE-PATIENT-ID.
043000     MOVE WS-RUN-DATE        TO AE-WEEK-END-DATE.
043100     MOVE WS-TARGET-EMOTION  TO AE-TARGET-EMOTION.
043200
043300     PERFORM 400-COMPUTE-SHIFT      THRU 400-EXIT.
043400     PERFORM 450-COMPUTE-PERSISTENT THRU 450-EXIT.
043500     PERFORM 500-COMPUTE-VOLATILITY THRU 500-EXIT.
043600     PERFORM 550-COMPUTE-TREND      THRU 550-EXIT.
043700     PERFORM 600-PRINT-PATIENT      THRU 600-EXIT.
043800
043900     WRITE ADVEMSUM-REC-DATA FROM ADV-EMOTION-RESULT-REC.
044000     ADD +1 TO SUMMARIES-WRITTEN.
044100 300-EXIT.
044200     EXIT.
044300
044400*FR-SA07 - SPLIT THE WINDOW AT THE MIDPOINT.  SINCE THE TABLE IS
044500*NEWEST-FIRST, THE FIRST HALF IS THE "LATE" HALF AND THE SECOND
044600*HALF IS THE "EARLY" HALF.
044700 400-COMPUTE-SHIFT.
044800     MOVE "N" TO AE-SHIFT-DETECTED-FLAG.
044900     MOVE ZERO TO AE-SHIFT-LATE-AVG AE-SHIFT-EARLY-AVG.
045000     IF WS-ENTRY-COUNT < 2
045100         GO TO 400-EXIT.
045200
045300     COMPUTE WS-MIDPOINT = WS-ENTRY-COUNT / 2.
045400     MOVE ZERO TO WS-LATE-SUM WS-LATE-COUNT
045500                  WS-EARLY-SUM WS-EARLY-COUNT.
045600
045700     PERFORM 410-SHIFT-HALF-ENTRY THRU 410-EXIT
045800         VARYING WS-HALF-SUB FROM 1 BY 1
045900         UNTIL WS-HALF-SUB > WS-ENTRY-COUNT.
046000
046100     IF WS-LATE-COUNT = ZERO OR WS-EARLY-COUNT = ZERO
046200         GO TO 400-EXIT.
046300
046400     COMPUTE AE-SHIFT-LATE-AVG ROUNDED =
046500         WS-LATE-SUM / WS-LATE-COUNT.
046600     COMPUTE AE-SHIFT-EARLY-AVG ROUNDED =
046700         WS-EARLY-SUM / WS-EARLY-COUNT.
046800
046900     IF (AE-SHIFT-LATE-AVG - AE-SHIFT-EARLY-AVG) >= 20
047000         MOVE "Y" TO AE-SHIFT-DETECTED-FLAG.
047100 400-EXIT.
047200     EXIT.
047300
047400 410-SHIFT-HALF-ENTRY.
047500     SET WS-EN-IDX TO WS-HALF-SUB.
047600     MOVE ZERO TO WS-SPLIT-INTENSITY.
047700     IF WS-EN-PRIMARY-EMOTION (WS-EN-IDX) = WS-TARGET-EMOTION
047800         MOVE WS-EN-PRIMARY-INTENSITY (WS-EN-IDX) TO
047900             WS-SPLIT-INTENSITY
048000     ELSE
048100         IF WS-EN-SECONDARY-EMOTION (WS-EN-IDX) =
048200             WS-TARGET-EMOTION
048300             MOVE WS-EN-SECONDARY-INTENS (WS-EN-IDX) TO
048400                 WS-SPLIT-INTENSITY
048500         ELSE
048600             GO TO 410-EXIT
048700         END-IF
048800     END-IF.
048900
049000     IF WS-HALF-SUB <= WS-MIDPOINT
049100         ADD WS-SPLIT-INTENSITY TO WS-LATE-SUM
049200         ADD +1 TO WS-LATE-COUNT
049300     ELSE
049400         ADD WS-SPLIT-INTENSITY TO WS-EARLY-SUM
049500         ADD +1 TO WS-EARLY-COUNT
049600     END-IF.
049700 410-EXIT.
049800     EXIT.
049900
050000*FR-SA09 - LOOK AT THE MOST RECENT 3 DISTINCT DATES IN THE
050100*WINDOW (THE FIRST 3 DATE-TABLE ROWS, SINCE THEY LAND IN
050200*MOST-RECENT-FIRST ORDER).
050300 450-COMPUTE-PERSISTENT.
050400     MOVE "N" TO AE-PERSIST-DETECTED-FLAG.
050500     MOVE ZERO TO AE-PERSIST-DAY-COUNT.
050600     IF WS-ENTRY-COUNT < 3
050700         GO TO 450-EXIT.
050800
050900     PERFORM 460-CHECK-PERSIST-DAY THRU 460-EXIT
051000         VARYING WS-DT-IDX FROM 1 BY 1
051100         UNTIL WS-DT-IDX > 3 OR WS-DT-IDX > WS-DATE-COUNT.
051200
051300     IF AE-PERSIST-DAY-COUNT >= 3
051400         MOVE "Y" TO AE-PERSIST-DETECTED-FLAG.
051500 450-EXIT.
051600     EXIT.
051700
051800 460-CHECK-PERSIST-DAY.
051900     IF WS-DT-NEG-QUALIFIES (WS-DT-IDX)
052000         ADD +1 TO AE-PERSIST-DAY-COUNT.
052100 460-EXIT.
052200     EXIT.
052300
052400*FR-SA10 - MEAN, POPULATION STANDARD DEVIATION, AND COEFFICIENT
052500*OF VARIATION ACROSS THE PER-DATE VOLATILITY-SCORE AVERAGES.
052600 500-COMPUTE-VOLATILITY.
052700     MOVE "N" TO AE-VOLATILITY-DETECTED-FLAG.
052800     MOVE ZERO TO AE-VOLATILITY-CV.
052900     IF WS-ENTRY-COUNT < 3 OR WS-DATE-COUNT < 3
053000         GO TO 500-EXIT.
053100
053200     MOVE ZERO TO WS-VOL-SUM.
053300     PERFORM 510-SUM-DAILY-AVG THRU 510-EXIT
053400         VARYING WS-DT-IDX FROM 1 BY 1
053500         UNTIL WS-DT-IDX > WS-DATE-COUNT.
053600     COMPUTE WS-VOL-MEAN ROUNDED = WS-VOL-SUM / WS-DATE-COUNT.
053700
053800     IF WS-VOL-MEAN = ZERO
053900         GO TO 500-EXIT.
054000
054100     MOVE ZERO TO WS-VOL-VAR-SUM.
054200     PERFORM 520-SUM-SQUARED-DIFF THRU 520-EXIT
054300         VARYING WS-DT-IDX FROM 1 BY 1
054400         UNTIL WS-DT-IDX > WS-DATE-COUNT.
054500     COMPUTE WS-VOL-VARIANCE ROUNDED =
054600         WS-VOL-VAR-SUM / WS-DATE-COUNT.
054700
054800     MOVE WS-VOL-VARIANCE TO WS-SQRT-INPUT.
054900     PERFORM 700-SQUARE-ROOT THRU 700-EXIT.
055000     MOVE WS-SQRT-ESTIMATE TO WS-VOL-STDDEV.
055100
055200*COEFFICIENT OF VARIATION IS A MAGNITUDE - NO FUNCTION ABS IN
055300*BATCH COBOL, SO NEGATE THE SIGN BY HAND WHEN THE MEAN WAS
055400*NEGATIVE.
055500     COMPUTE WS-VOL-DIFF ROUNDED = WS-VOL-STDDEV / WS-VOL-MEAN.
055600     IF WS-VOL-DIFF < ZERO
055700         MULTIPLY -1 BY WS-VOL-DIFF
055800     END-IF.
055900     MOVE WS-VOL-DIFF TO AE-VOLATILITY-CV.
056000
056100     IF AE-VOLATILITY-CV >= 0.400
056200         MOVE "Y" TO AE-VOLATILITY-DETECTED-FLAG.
056300 500-EXIT.
056400     EXIT.
056500
056600 510-SUM-DAILY-AVG.
056700     COMPUTE WS-VOL-DIFF ROUNDED =
056800         WS-DT-SCORE-SUM (WS-DT-IDX) /
056900         WS-DT-SCORE-COUNT (WS-DT-IDX).
057000     ADD WS-VOL-DIFF TO WS-VOL-SUM.
057100 510-EXIT.
057200     EXIT.
057300
057400 520-SUM-SQUARED-DIFF.
057500     COMPUTE WS-VOL-DIFF ROUNDED =
057600         (WS-DT-SCORE-SUM (WS-DT-IDX) /
057700          WS-DT-SCORE-COUNT (WS-DT-IDX))
057800         - WS-VOL-MEAN.
057900     COMPUTE WS-VOL-VAR-SUM ROUNDED =
058000         WS-VOL-VAR-SUM + (WS-VOL-DIFF * WS-VOL-DIFF).
058100 520-EXIT.
058200     EXIT.
058300
058400*FR-SA08 - INTENSITIES OF THE NEGATIVE-PRIMARY ENTRIES, STILL IN
058500*NEWEST-FIRST ORDER.  LATE = NEWER HALF, EARLY = OLDER HALF.  USES
058600*ITS OWN WS-TREND-LATE-AVG/WS-TREND-EARLY-AVG WORK FIELDS SO THE
058700*FR-SA07 SHIFT RESULT ALREADY SET IN AE-SHIFT-LATE-AVG/EARLY-AVG
058800*IS NOT DISTURBED.
058900 550-COMPUTE-TREND.
059000     MOVE ZERO TO WS-LATE-SUM WS-LATE-COUNT
059100                  WS-EARLY-SUM WS-EARLY-COUNT WS-NEG-ORDINAL.
059200     MOVE ZERO TO WS-TREND-LATE-AVG WS-TREND-EARLY-AVG.
059300
059400     IF WS-ENTRY-COUNT = ZERO
059500         MOVE "NO-DATA" TO AE-TREND-RESULT
059600         GO TO 550-EXIT
059700     END-IF.
059800
059900     IF WS-NEG-ENTRY-COUNT = ZERO
060000         MOVE "IMPROVING" TO AE-TREND-RESULT
060100         GO TO 550-EXIT
060200     END-IF.
060300
060400     COMPUTE WS-MIDPOINT = WS-NEG-ENTRY-COUNT / 2.
060500     PERFORM 560-TREND-HALF-ENTRY THRU 560-EXIT
060600         VARYING WS-HALF-SUB FROM 1 BY 1
060700         UNTIL WS-HALF-SUB > WS-ENTRY-COUNT.
060800
060900*BOTH AVERAGES STAY AT ZERO WHEN FEWER THAN 2 NEGATIVE ENTRIES
061000*EXIST TO SPLIT.
061100     IF WS-NEG-ENTRY-COUNT >= 2 AND WS-LATE-COUNT > ZERO
061200         COMPUTE WS-TREND-LATE-AVG ROUNDED =
061300             WS-LATE-SUM / WS-LATE-COUNT
061400     END-IF.
061500     IF WS-NEG-ENTRY-COUNT >= 2 AND WS-EARLY-COUNT > ZERO
061600         COMPUTE WS-TREND-EARLY-AVG ROUNDED =
061700             WS-EARLY-SUM / WS-EARLY-COUNT
061800     END-IF.
061900
062000     IF WS-TREND-EARLY-AVG = ZERO
062100         MOVE "IMPROVING" TO AE-TREND-RESULT
062200     ELSE
062300         IF WS-TREND-LATE-AVG > WS-TREND-EARLY-AVG + 10
062400             MOVE "WORSENING" TO AE-TREND-RESULT
062500         ELSE
062600             IF WS-TREND-LATE-AVG < WS-TREND-EARLY-AVG - 10
062700                 MOVE "IMPROVING" TO AE-TREND-RESULT
062800             ELSE
062900                 MOVE "STABLE" TO AE-TREND-RESULT
063000             END-IF
063100         END-IF
063200     END-IF.
063300 550-EXIT.
063400     EXIT.
063500
063600 560-TREND-HALF-ENTRY.
063700     SET WS-EN-IDX TO WS-HALF-SUB.
063800     IF NOT WS-EN-PRIMARY-IS-NEG (WS-EN-IDX)
063900         GO TO 560-EXIT.
064000     ADD +1 TO WS-NEG-ORDINAL.
064100     IF WS-NEG-ORDINAL <= WS-MIDPOINT
064200         ADD WS-EN-PRIMARY-INTENSITY (WS-EN-IDX) TO WS-LATE-SUM
064300         ADD +1 TO WS-LATE-COUNT
064400     ELSE
064500         ADD WS-EN-PRIMARY-INTENSITY (WS-EN-IDX) TO WS-EARLY-SUM
064600         ADD +1 TO WS-EARLY-COUNT
064700     END-IF.
064800 560-EXIT.
064900     EXIT.
065000
065100 600-PRINT-PATIENT.
065200     IF WS-LINES > 45
065300         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
065400
065500     MOVE AE-PATIENT-ID     TO PATIENT-ID-O.
065600     MOVE AE-TARGET-EMOTION TO TARGET-EMOTION-O.
065700     WRITE RPT-REC FROM WS-PATIENT-LINE-REC
065800         AFTER ADVANCING 2.
065900     ADD +2 TO WS-LINES.
066000
066100     MOVE AE-SHIFT-DETECTED-FLAG TO SHIFT-FLAG-O.
066200     MOVE AE-SHIFT-LATE-AVG      TO SHIFT-LATE-O.
066300     MOVE AE-SHIFT-EARLY-AVG     TO SHIFT-EARLY-O.
066400     WRITE RPT-REC FROM WS-SHIFT-LINE-REC
066500         AFTER ADVANCING 1.
066600     ADD +1 TO WS-LINES.
066700
066800     MOVE AE-PERSIST-DETECTED-FLAG TO PERSIST-FLAG-O.
066900     MOVE AE-PERSIST-DAY-COUNT     TO PERSIST-DAYS-O.
067000     WRITE RPT-REC FROM WS-PERSIST-LINE-REC
067100         AFTER ADVANCING 1.
067200     ADD +1 TO WS-LINES.
067300
067400     MOVE AE-VOLATILITY-DETECTED-FLAG TO VOLATILE-FLAG-O.
067500     MOVE AE-VOLATILITY-CV            TO VOLATILE-CV-O.
067600     WRITE RPT-REC FROM WS-VOLATILE-LINE-REC
067700         AFTER ADVANCING 1.
067800     ADD +1 TO WS-LINES.
067900
068000     MOVE AE-TREND-RESULT TO TREND-RESULT-O.
068100     WRITE RPT-REC FROM WS-TREND-LINE-REC
068200         AFTER ADVANCING 1.
068300     ADD +1 TO WS-LINES.
068400 600-EXIT.
068500     EXIT.
068600
068700 650-PAGE-BREAK.
068800     MOVE WS-PAGES TO PAGE-NBR-O.
068900     WRITE RPT-REC FROM WS-HDR-REC
069000         AFTER ADVANCING NEXT-PAGE.
069100     WRITE RPT-REC FROM WS-BLANK-LINE
069200         AFTER ADVANCING 1.
069300     ADD +1 TO WS-PAGES.
069400     MOVE 2 TO WS-LINES.
069500 650-EXIT.
069600     EXIT.
069700
069800*HAND-ROLLED NEWTON-RAPHSON ITERATION - NO FUNCTION SQRT IN BATCH
069900*COBOL AT THIS SHOP.  20 PASSES IS MORE THAN ENOUGH TO CONVERGE
070000*ON A 3-DECIMAL RESULT.
070100 700-SQUARE-ROOT.
070200     IF WS-SQRT-INPUT = ZERO
070300         MOVE ZERO TO WS-SQRT-ESTIMATE
070400         GO TO 700-EXIT
070500     END-IF.
070600     COMPUTE WS-SQRT-ESTIMATE ROUNDED = WS-SQRT-INPUT / 2.
070700     PERFORM 710-SQRT-ITERATE THRU 710-EXIT
070800         VARYING WS-SQRT-ITER FROM 1 BY 1
070900         UNTIL WS-SQRT-ITER > 20.
071000 700-EXIT.
071100     EXIT.
071200
071300 710-SQRT-ITERATE.
071400     COMPUTE WS-SQRT-NEW-ESTIMATE ROUNDED =
071500         (WS-SQRT-ESTIMATE +
071600          (WS-SQRT-INPUT / WS-SQRT-ESTIMATE)) / 2.
071700     MOVE WS-SQRT-NEW-ESTIMATE TO WS-SQRT-ESTIMATE.
071800 710-EXIT.
071900     EXIT.
072000
072100 900-READ-EMOTENTR.
072200     READ EMOTENTR INTO EMOTION-ENTRY-REC
072300         AT END MOVE "N" TO MORE-DATA-SW
072400         GO TO 900-EXIT
072500     END-READ.
072600     ADD +1 TO RECORDS-READ.
072700 900-EXIT.
072800     EXIT.
072900
073000 999-CLEANUP.
073100     IF RECORDS-READ > ZERO
073200         PERFORM 300-FINISH-PATIENT THRU 300-EXIT.
073300     CLOSE EMOTENTR, ADVEMSUM, ADVRPT.
073400     DISPLAY "** RECORDS READ **".
073500     DISPLAY RECORDS-READ.
073600     DISPLAY "** PATIENT SUMMARIES WRITTEN **".
073700     DISPLAY SUMMARIES-WRITTEN.
073800     DISPLAY "******** NORMAL END OF JOB ADVEMOT ********".
073900 999-EXIT.
074000     EXIT.
