000100******************************************************************
000200* RECORD LAYOUT .... TASK-REMINDER                               *
000300* FILE ........ TASKREM (SEQUENTIAL, FIXED 63, SORTED PATIENT-ID, *
000400*               TASK-DATE)                                       *
000500* ONE RECORD PER SCHEDULED CARE TASK (MEDICATION, APPOINTMENT,    *
000600* MEAL).  READ BY PROGTRCK TO BUILD THE WEEKLY POINTS BREAKDOWN.  *
000700******************************************************************
000800* 2006-10-03  LDW  NEW LAYOUT FOR WEEKLY TASK REMINDERS           *
000810* 2007-07-18  LDW  AM-1088 DROPPED THE 2-BYTE RESERVE FILLER -    *
000820*                  RECORD IS A FIXED 63 BYTES WITH NO SLACK       *
000900******************************************************************
001000 01  TASK-REMINDER-REC.
001100     05  TR-PATIENT-ID          PIC X(10).
001200     05  TR-TASK-DATE           PIC 9(08).
001300     05  TR-TASK-TYPE           PIC X(14).
001400         88  TR-MEDICATION      VALUE "MEDICATION    ".
001500         88  TR-APPOINTMENT     VALUE "APPOINTMENT   ".
001600         88  TR-MEAL            VALUE "MEAL          ".
001700     05  TR-TASK-TITLE          PIC X(30).
001800     05  TR-STATUS              PIC X(01).
001900         88  TR-COMPLETED       VALUE "C".
002000         88  TR-MISSED          VALUE "M".
002100         88  TR-PENDING         VALUE "P".
