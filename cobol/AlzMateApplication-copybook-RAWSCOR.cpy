000100******************************************************************
000200* RECORD LAYOUT .... RAW-SCORE-ENTRY                             *
000300* FILE ........ RAWSCOR (INPUT TO EMOTCLSF, SEQUENTIAL, FIXED)    *
000400* ONE RECORD PER JOURNAL ENTRY SCORED BY THE CLASSIFIER.  CARRIES *
000500* UP TO 13 LABEL/CONFIDENCE PAIRS; EMOTCLSF SORTS THEM DESCENDING *
000600* BY CONFIDENCE AND KEEPS THE TOP TWO.                            *
000700******************************************************************
000800* 1994-05-02  JRS  ORIGINAL LAYOUT (HEALTH-PLAN DCLGEN)           *
000900* 2006-09-26  LDW  REWORKED AS CLASSIFIER RAW-SCORE TABLE         *
001000******************************************************************
001100 01  RAW-SCORE-ENTRY-REC.
001200     05  RS-PATIENT-ID          PIC X(10).
001300     05  RS-ENTRY-DATE          PIC 9(08).
001400     05  RS-ENTRY-DATE-R REDEFINES RS-ENTRY-DATE.
001500         10  RS-ENTRY-CCYY      PIC 9(04).
001600         10  RS-ENTRY-MM        PIC 9(02).
001700         10  RS-ENTRY-DD        PIC 9(02).
001800     05  RS-ENTRY-TIME          PIC 9(06).
001900     05  RS-SCORE-COUNT         PIC 9(02).
002000     05  RS-SCORE-TABLE         OCCURS 13 TIMES
002100                                 INDEXED BY RS-IDX.
002200         10  RS-RAW-LABEL       PIC X(20).
002300         10  RS-CONFIDENCE      PIC 9V9(4).
002400     05  FILLER                 PIC X(09).
