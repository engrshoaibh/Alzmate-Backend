000100******************************************************************
000200* RECORD LAYOUT .... PATIENT-MASTER                              *
000300* FILE ........ PATMSTR  (INDEXED, RANDOM, KEY = PATIENT-ID)      *
000400* ONE RECORD PER PATIENT ENROLLED IN THE MONITORING PROGRAM.      *
000500* CARRIES THE CAREGIVER ROSTER USED BY NOTIFY TO ADDRESS ALERTS.  *
000600******************************************************************
000700* 1988-02-11  JRS  ORIGINAL LAYOUT (PROVIDER/NETWORK TABLE)       *
000800* 2006-09-19  LDW  REWORKED FOR ALZMATE CAREGIVER ROSTER          *
000900******************************************************************
001000 01  PATIENT-MASTER-REC.
001100     05  PATIENT-ID             PIC X(10).
001200     05  PATIENT-NAME           PIC X(30).
001300     05  CAREGIVER-COUNT        PIC 9(01).
001400     05  CAREGIVER-TABLE        OCCURS 5 TIMES
001500                                 INDEXED BY CGVR-IDX.
001600         10  CAREGIVER-ID       PIC X(10).
001700     05  FILLER                 PIC X(09).
