000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EMOTCLSF.
000300 AUTHOR. D. FENTRESS.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 05/06/87.
000600 DATE-COMPILED. 09/26/06.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TAKES THE RAW LABEL/CONFIDENCE PAIRS
001300*          PRODUCED BY THE EMOTION CLASSIFIER MODEL (RUN OUTSIDE
001400*          OF THIS SYSTEM) AND TURNS THEM INTO A STANDARDIZED
001500*          EMOTION-ENTRY RECORD - ONE OF THE TEN HOUSE EMOTION
001600*          NAMES, AN INTENSITY 0-100, A SECONDARY EMOTION WHEN ONE
001700*          QUALIFIES, AND A MOOD-RISK FLAG.
001800*
001900*          IT CONTAINS ONE RECORD FOR EVERY JOURNAL ENTRY SCORED
002000*          THAT DAY, CARRYING UP TO 13 LABEL/CONFIDENCE PAIRS.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   RAWSCOR
002500
002600         OUTPUT FILE PRODUCED    -   EMOTENTR
002700
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 05/06/87  DRF  ORIGINAL - ADAPTED FROM TRMTSRCH, SEARCHES THE   *
003100*                TREATMENT-CODE TABLE FOR THE PROCEDURE MATCHING  *
003200*                THE PHYSICIAN ORDER FORM                        *
003300* 03/15/90  DRF  TABLE WIDENED FROM 8 TO 13 ENTRIES PER ORDER     *
003400*                FORM PER THE REVISED BILLING LAYOUT              *
003500* 08/22/95  KTO  REQ 6711 - CONFIDENCE-STYLE MATCH SCORE ADDED SO *
003600*                THE CODER COULD RANK PARTIAL MATCHES             *
003700* 12/03/98  CPS  Y2K REVIEW - PROGRAM CONTAINS NO DATE LOGIC,     *
003800*                NO CHANGE REQUIRED, SIGNED OFF FOR CENTURY ROLL  *
003900* 09/26/06  LDW  AM-1003  RETIRED FROM TREATMENT CODING AND       *
004000*                RECOMMISSIONED FOR ALZMATE - LAB-TABLE SEARCH    *
004100*                REPLACED WITH IN-RECORD LABEL/CONFIDENCE SORT    *
004200* 01/18/07  LDW  AM-1022  SECONDARY-EMOTION QUALIFYING RULE ADDED *
004300*                         PER FR-SA07 REVIEW                     *
004400* 06/02/07  LDW  AM-1044  SUBSTRING FALLBACKS ADDED FOR LABELS    *
004500*                         THE DIRECT SYNONYM MAP DOES NOT COVER   *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RAWSCOR
005400     ASSIGN TO UT-S-RAWSCOR
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800     SELECT EMOTENTR
005900     ASSIGN TO UT-S-EMOTENTR
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500****** ONE RECORD PER JOURNAL ENTRY SCORED BY THE CLASSIFIER -
006600****** NO TRAILER RECORD
006700 FD  RAWSCOR
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 360 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS RAWSCOR-REC-DATA.
007300 01  RAWSCOR-REC-DATA           PIC X(360).
007400
007500****** ONE RECORD PER CLASSIFIED EMOTION ENTRY - CONSUMED BY
007600****** EMOTTRND AND ADVEMOT DOWNSTREAM
007700 FD  EMOTENTR
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 87 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS EMOTENTR-REC-DATA.
008300 01  EMOTENTR-REC-DATA          PIC X(87).
008400
008500 WORKING-STORAGE SECTION.
008600 01  FILE-STATUS-CODES.
008700     05  OFCODE                  PIC X(2).
008800         88  CODE-WRITE          VALUE SPACES.
008900
009000 COPY RAWSCOR.
009100
009200 COPY EMOTENTR.
009300
009400 01  WS-RUN-DATE-FIELDS.
009500     05  WS-RUN-DATE             PIC 9(06).
009600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009700         10  WS-RUN-YY           PIC 9(02).
009800         10  WS-RUN-MM           PIC 9(02).
009900         10  WS-RUN-DD           PIC 9(02).
010000     05  FILLER                  PIC X(02).
010100
010200****** WORKING COPY OF THE LABEL/CONFIDENCE PAIRS - SORTED HERE
010300****** IN PLACE SO THE INPUT RECORD ITSELF IS NEVER DISTURBED
010400 01  WS-PAIR-TABLE-AREA.
010500     05  WS-PAIR-TABLE OCCURS 13 TIMES INDEXED BY WS-PAIR-IDX.
010600         10  WS-PAIR-LABEL       PIC X(20).
010700         10  WS-PAIR-CONFIDENCE  PIC 9V9(4).
010800         10  WS-PAIR-INTENSITY   PIC 9(03) COMP.
010900 01  WS-PAIR-TABLE-R REDEFINES WS-PAIR-TABLE-AREA.
011000     05  WS-PAIR-ENTRY OCCURS 13 TIMES PIC X(25).
011100
011200 01  WS-HOLD-PAIR.
011300     05  WS-HOLD-LABEL           PIC X(20).
011400     05  WS-HOLD-CONFIDENCE      PIC 9V9(4).
011500     05  WS-HOLD-INTENSITY       PIC 9(03) COMP.
011600
011700 01  WS-LABEL-WORK.
011800     05  WS-LABEL-UPPER          PIC X(20).
011900     05  WS-TALLY                PIC 9(02) COMP.
012000
012100 01  WS-RESULT-FIELDS.
012200     05  WS-PRIMARY-NEGATIVE-SW  PIC X(01) VALUE "N".
012300         88  WS-PRIMARY-IS-NEGATIVE VALUE "Y".
012400     05  WS-SECONDARY-NEGATIVE-SW PIC X(01) VALUE "N".
012500         88  WS-SECONDARY-IS-NEGATIVE VALUE "Y".
012600     05  WS-INTERP-LEVEL         PIC X(08).
012700     05  WS-INTERP-DESCRIPTOR    PIC X(16).
012800     05  WS-INTERP-TAG           PIC X(25).
012900
013000 01  COUNTERS-AND-SWITCHES.
013100     05  WS-PAIR-SUB             PIC 9(02) COMP.
013200     05  WS-INNER-SUB            PIC 9(02) COMP.
013300     05  WS-SWAPPED-SW           PIC X(01) VALUE "N".
013400         88  WS-A-SWAP-HAPPENED  VALUE "Y".
013500     05  WS-INTENSITY-RAW        PIC 9(03)V99.
013600     05  RECORDS-READ            PIC 9(07) COMP.
013700     05  RECORDS-WRITTEN         PIC 9(07) COMP.
013800     05  MOOD-RISK-COUNT         PIC 9(07) COMP.
013900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014000         88  NO-MORE-DATA        VALUE "N".
014100
014200 PROCEDURE DIVISION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-MAINLINE THRU 100-EXIT
014500             UNTIL NO-MORE-DATA.
014600     PERFORM 999-CLEANUP THRU 999-EXIT.
014700     MOVE +0 TO RETURN-CODE.
014800     GOBACK.
014900
015000 000-HOUSEKEEPING.
015100     DISPLAY "******** BEGIN JOB EMOTCLSF ********".
015200     ACCEPT WS-RUN-DATE FROM DATE.
015300     INITIALIZE COUNTERS-AND-SWITCHES.
015400     OPEN INPUT RAWSCOR.
015500     OPEN OUTPUT EMOTENTR.
015600     PERFORM 900-READ-RAWSCOR THRU 900-EXIT.
015700 000-EXIT.
015800     EXIT.
015900
016000 100-MAINLINE.
016100     PERFORM 200-CLASSIFY-ENTRY THRU 200-EXIT.
016200     WRITE EMOTENTR-REC-DATA FROM EMOTION-ENTRY-REC.
016300     ADD +1 TO RECORDS-WRITTEN.
016400     PERFORM 900-READ-RAWSCOR THRU 900-EXIT.
016500 100-EXIT.
016600     EXIT.
016700
016800 200-CLASSIFY-ENTRY.
016900     MOVE RS-PATIENT-ID  TO EE-PATIENT-ID.
017000     MOVE RS-ENTRY-DATE  TO EE-ENTRY-DATE.
017100     MOVE RS-ENTRY-TIME  TO EE-ENTRY-TIME.
017200
017300     IF RS-SCORE-COUNT = ZERO
017400*        RULE 8 - NOTHING WAS CLASSIFIED FOR THIS ENTRY.
017500         MOVE "NEUTRAL"            TO EE-PRIMARY-EMOTION
017600         MOVE ZERO                 TO EE-PRIMARY-INTENSITY
017700         MOVE SPACES                TO EE-SECONDARY-EMOTION
017800         MOVE ZERO                 TO EE-SECONDARY-INTENSITY
017900         MOVE "N"                  TO EE-MOOD-RISK-FLAG
018000         GO TO 200-EXIT.
018100
018200     PERFORM 210-COPY-AND-NORMALIZE THRU 210-EXIT
018300         VARYING WS-PAIR-SUB FROM 1 BY 1
018400         UNTIL WS-PAIR-SUB > RS-SCORE-COUNT.
018500
018600     PERFORM 250-SORT-PAIRS THRU 250-EXIT.
018700
018800     MOVE WS-PAIR-LABEL (1)      TO EE-PRIMARY-EMOTION.
018900     MOVE WS-PAIR-INTENSITY (1)  TO EE-PRIMARY-INTENSITY.
019000     MOVE SPACES                 TO EE-SECONDARY-EMOTION.
019100     MOVE ZERO                   TO EE-SECONDARY-INTENSITY.
019200
019300*    RULE 4 - SECONDARY QUALIFIES ONLY WHEN IT CARRIES ENOUGH
019400*    WEIGHT OF ITS OWN.
019500     IF RS-SCORE-COUNT > 1
019600         IF WS-PAIR-CONFIDENCE (2) >= 0.1000 OR
019700            WS-PAIR-INTENSITY (2) >= 30
019800             MOVE WS-PAIR-LABEL (2)     TO EE-SECONDARY-EMOTION
019900             MOVE WS-PAIR-INTENSITY (2) TO EE-SECONDARY-INTENSITY
020000         END-IF
020100     END-IF.
020200
020300     PERFORM 270-DERIVE-INTERP-TAG THRU 270-EXIT.
020400     PERFORM 280-SET-MOOD-RISK THRU 280-EXIT.
020500 200-EXIT.
020600     EXIT.
020700
020800 210-COPY-AND-NORMALIZE.
020900     MOVE RS-RAW-LABEL (WS-PAIR-SUB) TO
021000          WS-PAIR-LABEL (WS-PAIR-SUB).
021100     MOVE RS-CONFIDENCE (WS-PAIR-SUB) TO
021200          WS-PAIR-CONFIDENCE (WS-PAIR-SUB).
021300
021400*    RULE 3 - INTENSITY = TRUNCATED CONFIDENCE * 100 (THE MOVE OF
021500*    A V99 RESULT INTO A COMP INTEGER TRUNCATES, NOT ROUNDS).
021600     COMPUTE WS-INTENSITY-RAW =
021700         WS-PAIR-CONFIDENCE (WS-PAIR-SUB) * 100.
021800     MOVE WS-INTENSITY-RAW TO WS-PAIR-INTENSITY (WS-PAIR-SUB).
021900
022000     PERFORM 220-NORMALIZE-ONE-LABEL THRU 220-EXIT.
022100 210-EXIT.
022200     EXIT.
022300
022400 220-NORMALIZE-ONE-LABEL.
022500*    RULE 2 - SYNONYM MAP FIRST, THEN SUBSTRING FALLBACKS, THEN
022600*    PASS THE LABEL THROUGH UNCHANGED.
022700     MOVE WS-PAIR-LABEL (WS-PAIR-SUB) TO WS-LABEL-UPPER.
022800     INSPECT WS-LABEL-UPPER CONVERTING
022900         "abcdefghijklmnopqrstuvwxyz" TO
023000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023100
023200     IF WS-LABEL-UPPER = "JOY" OR WS-LABEL-UPPER = "HAPPINESS"
023300         MOVE "HAPPY"             TO WS-PAIR-LABEL (WS-PAIR-SUB)
023400     ELSE IF WS-LABEL-UPPER = "SADNESS"
023500         MOVE "SAD"               TO WS-PAIR-LABEL (WS-PAIR-SUB)
023600     ELSE IF WS-LABEL-UPPER = "ANGER"
023700         MOVE "ANGRY"             TO WS-PAIR-LABEL (WS-PAIR-SUB)
023800     ELSE IF WS-LABEL-UPPER = "FEAR"
023900         MOVE "FEARFUL"           TO WS-PAIR-LABEL (WS-PAIR-SUB)
024000     ELSE IF WS-LABEL-UPPER = "ANXIETY"
024100         MOVE "ANXIOUS"           TO WS-PAIR-LABEL (WS-PAIR-SUB)
024200     ELSE IF WS-LABEL-UPPER = "CONFUSION"
024300         MOVE "CONFUSED"          TO WS-PAIR-LABEL (WS-PAIR-SUB)
024400     ELSE IF WS-LABEL-UPPER = "FRUSTRATION"
024500         MOVE "FRUSTRATED"        TO WS-PAIR-LABEL (WS-PAIR-SUB)
024600     ELSE IF WS-LABEL-UPPER = "LONELINESS"
024700         MOVE "LONELY"            TO WS-PAIR-LABEL (WS-PAIR-SUB)
024800     ELSE IF WS-LABEL-UPPER = "DEPRESSION" OR
024900             WS-LABEL-UPPER = "DEPRESSED" OR
025000             WS-LABEL-UPPER = "LOW MOOD"
025100         MOVE "DEPRESSED/LOW MOOD" TO WS-PAIR-LABEL (WS-PAIR-SUB)
025200     ELSE IF WS-LABEL-UPPER = "CALM"
025300         MOVE "CALM"              TO WS-PAIR-LABEL (WS-PAIR-SUB)
025400     ELSE
025500         PERFORM 230-SUBSTRING-FALLBACK THRU 230-EXIT.
025600 220-EXIT.
025700     EXIT.
025800
025900 230-SUBSTRING-FALLBACK.
026000     MOVE ZERO TO WS-TALLY.
026100     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "JOY".
026200     IF WS-TALLY = ZERO
026300         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "HAPPY".
026400     IF WS-TALLY > ZERO
026500         MOVE "HAPPY" TO WS-PAIR-LABEL (WS-PAIR-SUB)
026600         GO TO 230-EXIT.
026700
026800     MOVE ZERO TO WS-TALLY.
026900     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "SAD".
027000     IF WS-TALLY = ZERO
027100         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY
027200             FOR ALL "SORROW".
027300     IF WS-TALLY > ZERO
027400         MOVE "SAD" TO WS-PAIR-LABEL (WS-PAIR-SUB)
027500         GO TO 230-EXIT.
027600
027700     MOVE ZERO TO WS-TALLY.
027800     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "ANGRY".
027900     IF WS-TALLY = ZERO
028000         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "RAGE".
028100     IF WS-TALLY > ZERO
028200         MOVE "ANGRY" TO WS-PAIR-LABEL (WS-PAIR-SUB)
028300         GO TO 230-EXIT.
028400
028500     MOVE ZERO TO WS-TALLY.
028600     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "ANXI".
028700     IF WS-TALLY > ZERO
028800         MOVE "ANXIOUS" TO WS-PAIR-LABEL (WS-PAIR-SUB)
028900         GO TO 230-EXIT.
029000
029100     MOVE ZERO TO WS-TALLY.
029200     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "FEAR".
029300     IF WS-TALLY > ZERO
029400         MOVE "FEARFUL" TO WS-PAIR-LABEL (WS-PAIR-SUB)
029500         GO TO 230-EXIT.
029600
029700     MOVE ZERO TO WS-TALLY.
029800     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "CONFUS".
029900     IF WS-TALLY > ZERO
030000         MOVE "CONFUSED" TO WS-PAIR-LABEL (WS-PAIR-SUB)
030100         GO TO 230-EXIT.
030200
030300     MOVE ZERO TO WS-TALLY.
030400     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "FRUSTRAT".
030500     IF WS-TALLY > ZERO
030600         MOVE "FRUSTRATED" TO WS-PAIR-LABEL (WS-PAIR-SUB)
030700         GO TO 230-EXIT.
030800
030900     MOVE ZERO TO WS-TALLY.
031000     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "CALM".
031100     IF WS-TALLY = ZERO
031200         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "PEACE".
031300     IF WS-TALLY > ZERO
031400         MOVE "CALM" TO WS-PAIR-LABEL (WS-PAIR-SUB)
031500         GO TO 230-EXIT.
031600
031700     MOVE ZERO TO WS-TALLY.
031800     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "LONELY".
031900     IF WS-TALLY = ZERO
032000         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "ALONE".
032100     IF WS-TALLY > ZERO
032200         MOVE "LONELY" TO WS-PAIR-LABEL (WS-PAIR-SUB)
032300         GO TO 230-EXIT.
032400
032500     MOVE ZERO TO WS-TALLY.
032600     INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "DEPRESS".
032700     IF WS-TALLY = ZERO
032800         INSPECT WS-LABEL-UPPER TALLYING WS-TALLY FOR ALL "LOW".
032900     IF WS-TALLY > ZERO
033000         MOVE "DEPRESSED/LOW MOOD" TO WS-PAIR-LABEL (WS-PAIR-SUB).
033100*    NO MATCH - LABEL PASSES THROUGH UNCHANGED.
033200 230-EXIT.
033300     EXIT.
033400
033500 250-SORT-PAIRS.
033600*    CLASSIC SHOP BUBBLE SORT - RS-SCORE-COUNT IS NEVER MORE THAN
033700*    13 ENTRIES SO A FULL COMPARE PASS IS CHEAP ENOUGH.
033800     MOVE "Y" TO WS-SWAPPED-SW.
033900     PERFORM 251-BUBBLE-PASS THRU 251-EXIT
034000         UNTIL NOT WS-A-SWAP-HAPPENED.
034100 250-EXIT.
034200     EXIT.
034300
034400 251-BUBBLE-PASS.
034500     MOVE "N" TO WS-SWAPPED-SW.
034600     PERFORM 252-COMPARE-ADJACENT THRU 252-EXIT
034700         VARYING WS-INNER-SUB FROM 1 BY 1
034800         UNTIL WS-INNER-SUB >= RS-SCORE-COUNT.
034900 251-EXIT.
035000     EXIT.
035100
035200 252-COMPARE-ADJACENT.
035300     IF WS-PAIR-CONFIDENCE (WS-INNER-SUB) <
035400        WS-PAIR-CONFIDENCE (WS-INNER-SUB + 1)
035500         MOVE WS-PAIR-ENTRY (WS-INNER-SUB)     TO WS-HOLD-PAIR
035600         MOVE WS-PAIR-ENTRY (WS-INNER-SUB + 1) TO
035700              WS-PAIR-ENTRY (WS-INNER-SUB)
035800         MOVE WS-HOLD-PAIR TO WS-PAIR-ENTRY (WS-INNER-SUB + 1)
035900         MOVE "Y" TO WS-SWAPPED-SW
036000     END-IF.
036100 252-EXIT.
036200     EXIT.
036300
036400 270-DERIVE-INTERP-TAG.
036500*    RULE 5 - BUILT FOR THE OPERATIONS CONSOLE LOG, NOT CARRIED
036600*    ON THE OUTPUT RECORD.
036700     IF EE-PRIMARY-INTENSITY >= 70
036800         MOVE "HIGH    " TO WS-INTERP-LEVEL
036900     ELSE IF EE-PRIMARY-INTENSITY >= 50
037000         MOVE "MODERATE" TO WS-INTERP-LEVEL
037100     ELSE
037200         MOVE "MILD    " TO WS-INTERP-LEVEL.
037300
037400     IF EE-PRIMARY-EMOTION = "HAPPY"
037500         MOVE "POSITIVE MOOD"  TO WS-INTERP-DESCRIPTOR
037600     ELSE IF EE-PRIMARY-EMOTION = "SAD"
037700         MOVE "SADNESS"        TO WS-INTERP-DESCRIPTOR
037800     ELSE IF EE-PRIMARY-EMOTION = "ANGRY"
037900         MOVE "DISTRESS"       TO WS-INTERP-DESCRIPTOR
038000     ELSE IF EE-PRIMARY-EMOTION = "ANXIOUS"
038100         MOVE "ANXIETY"        TO WS-INTERP-DESCRIPTOR
038200     ELSE IF EE-PRIMARY-EMOTION = "FEARFUL"
038300         MOVE "FEAR"           TO WS-INTERP-DESCRIPTOR
038400     ELSE IF EE-PRIMARY-EMOTION = "CONFUSED"
038500         MOVE "CONFUSION"      TO WS-INTERP-DESCRIPTOR
038600     ELSE IF EE-PRIMARY-EMOTION = "FRUSTRATED"
038700         MOVE "FRUSTRATION"    TO WS-INTERP-DESCRIPTOR
038800     ELSE IF EE-PRIMARY-EMOTION = "CALM"
038900         MOVE "CALMNESS"       TO WS-INTERP-DESCRIPTOR
039000     ELSE IF EE-PRIMARY-EMOTION = "LONELY"
039100         MOVE "LONELINESS"     TO WS-INTERP-DESCRIPTOR
039200     ELSE IF EE-PRIMARY-EMOTION = "DEPRESSED/LOW MOOD"
039300         MOVE "LOW MOOD"       TO WS-INTERP-DESCRIPTOR
039400     ELSE IF EE-PRIMARY-EMOTION = "NEUTRAL"
039500         MOVE SPACES           TO WS-INTERP-DESCRIPTOR
039600     ELSE
039700         MOVE EE-PRIMARY-EMOTION TO WS-INTERP-DESCRIPTOR.
039800
039900     IF EE-PRIMARY-EMOTION = "NEUTRAL"
040000         MOVE "NO EMOTION DETECTED" TO WS-INTERP-TAG
040100     ELSE
040200         STRING WS-INTERP-LEVEL DELIMITED BY SPACE
040300             " "                DELIMITED BY SIZE
040400             WS-INTERP-DESCRIPTOR DELIMITED BY SIZE
040500             INTO WS-INTERP-TAG.
040600 270-EXIT.
040700     EXIT.
040800
040900 280-SET-MOOD-RISK.
041000*    RULE 6/7 - NEGATIVE-EMOTION SET AND THE MOOD-RISK TEST.
041100     MOVE "N" TO WS-PRIMARY-NEGATIVE-SW WS-SECONDARY-NEGATIVE-SW.
041200     IF EE-PRIMARY-EMOTION = "SAD" OR "ANGRY" OR "ANXIOUS" OR
041300        "FEARFUL" OR "CONFUSED" OR "FRUSTRATED" OR "LONELY" OR
041400        "DEPRESSED/LOW MOOD"
041500         MOVE "Y" TO WS-PRIMARY-NEGATIVE-SW.
041600     IF EE-SECONDARY-EMOTION = "SAD" OR "ANGRY" OR "ANXIOUS" OR
041700        "FEARFUL" OR "CONFUSED" OR "FRUSTRATED" OR "LONELY" OR
041800        "DEPRESSED/LOW MOOD"
041900         MOVE "Y" TO WS-SECONDARY-NEGATIVE-SW.
042000
042100     MOVE "N" TO EE-MOOD-RISK-FLAG.
042200     IF WS-PRIMARY-IS-NEGATIVE AND EE-PRIMARY-INTENSITY >= 70
042300         MOVE "Y" TO EE-MOOD-RISK-FLAG
042400     ELSE IF EE-SECONDARY-EMOTION NOT = SPACES AND
042500             WS-SECONDARY-IS-NEGATIVE AND
042600             EE-SECONDARY-INTENSITY >= 60
042700         MOVE "Y" TO EE-MOOD-RISK-FLAG.
042800
042900     IF EE-MOOD-RISK
043000         ADD +1 TO MOOD-RISK-COUNT
043100         DISPLAY "MOOD RISK " EE-PATIENT-ID " " WS-INTERP-TAG.
043200 280-EXIT.
043300     EXIT.
043400
043500 900-READ-RAWSCOR.
043600     READ RAWSCOR INTO RAW-SCORE-ENTRY-REC
043700         AT END MOVE "N" TO MORE-DATA-SW
043800         GO TO 900-EXIT
043900     END-READ.
044000     ADD +1 TO RECORDS-READ.
044100 900-EXIT.
044200     EXIT.
044300
044400 999-CLEANUP.
044500     CLOSE RAWSCOR, EMOTENTR.
044600     DISPLAY "** RECORDS READ **".
044700     DISPLAY RECORDS-READ.
044800     DISPLAY "** RECORDS WRITTEN **".
044900     DISPLAY RECORDS-WRITTEN.
045000     DISPLAY "** MOOD RISK ENTRIES **".
045100     DISPLAY MOOD-RISK-COUNT.
045200     DISPLAY "******** NORMAL END OF JOB EMOTCLSF ********".
045300 999-EXIT.
045400     EXIT.
