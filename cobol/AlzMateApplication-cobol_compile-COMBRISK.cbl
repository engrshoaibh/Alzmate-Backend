000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COMBRISK.
000300 AUTHOR. M. BRANNIGAN.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 01/08/85.
000600 DATE-COMPILED. 06/18/07.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100
001200          WEEKLY DRIVER - MERGES THE WEEKSCOR HISTORY FILE, THE
001300          EMOTSUMM TREND SUMMARY AND THE ADVEMSUM ANALYTIC RESULT
001400          FOR EACH PATIENT, COMPUTES THE COMBINED RISK LEVEL
001500          (FR-COM02) FROM THE PATIENT STATE, DECLINE FLAG,
001600          PERSISTENT-NEGATIVE FLAG AND EMOTION TREND, PRINTS THE
001700          COMBINED WEEKLY REPORT (FR-COM01) AND CALLS NOTIFY FOR
001800          EACH HIGH OR CRITICAL COMBINED RISK.  WEEKSCOR, EMOTSUMM
001900          AND ADVEMSUM MUST ALL BE SORTED ASCENDING BY PATIENT-ID
002000          OVER THE SAME PATIENT UNIVERSE - WEEKSCOR CARRIES ONE
002100          RECORD PER PATIENT PER WEEK EVER RUN, THE OTHER TWO
002200          CARRY ONE RECORD PER PATIENT FOR THIS RUN ONLY.
002300
002400****************************************************************
002500
002600     INPUT FILE              -   WEEKSCOR, EMOTSUMM, ADVEMSUM,
002700                                  PATMSTR
002800
002900     OUTPUT FILE PRODUCED    -   COMBRPT LISTING
003000
003100****************************************************************
003200* CHANGE LOG                                                    *
003300* 01/08/85  MJB  ORIGINAL - MONTHLY TREATMENT-CHARGE UPDATE OF   *
003400*                PATMSTR FROM THE SORTED TREATMENT SEARCH FILE   *
003500* 07/19/88  MJB  ADDED DIAGNOSTIC-CODE RECONCILIATION AGAINST    *
003600*                THE PATMSTR ADMIT-COMMENTS FIELD                *
003700* 04/02/92  JRS  REQ 4890 - LAB/VENIPUNCTURE CHARGES SPLIT OUT   *
003800*                OF THE ANCILLARY TOTAL PER THE BILLING OFFICE   *
003900* 08/30/96  KTO  REQ 6302 - OUT-OF-BALANCE TRAILER ABEND TRAP    *
004000*                TIGHTENED TO CATCH A ZERO-RECORD RUN            *
004100* 01/08/99  CPS  Y2K REMEDIATION - TREATMENT AND PATMSTR DATE    *
004200*                FIELDS EXPANDED TO CCYYMMDD, CENTURY WINDOW     *
004300*                ADDED TO THE DAILY POSTING ROUTINE              *
004400* 06/18/07  LDW  AM-1065  RETIRED FROM TREATMENT-CHARGE POSTING, *
004500*                RECOMMISSIONED FOR ALZMATE - NOW MERGES WEEKSCOR*
004600*                EMOTSUMM AND ADVEMSUM PER PATIENT, COMPUTES THE *
004700*                FR-COM02 COMBINED RISK LEVEL AND PRINTS THE     *
004800*                COMBINED WEEKLY REPORT                         *
004900* 07/02/07  LDW  AM-1074  PICKS UP THE TASK-BREAKDOWN TABLE NOW  *
005000*                CARRIED IN WEEKSCOR FOR THE REPORT'S TASK       *
005100*                BREAKDOWN SECTION                               *
005110* 07/11/07  LDW  AM-1081  RECOMMENDATION TEXT IN 445-BUILD-       *
005120*                RECOMMENDATION CORRECTED TO MATCH THE CLINICAL   *
005130*                REVIEW BOARD'S APPROVED WORDING EXACTLY, SINCE   *
005140*                CARE PLAN QUOTES IT VERBATIM TO THE CAREGIVER    *
005150* 07/18/07  LDW  AM-1087  RULE 2 ESCALATION REASON IN 400-CALC-   *
005160*                COMBINED-RISK CORRECTED TO THE BOARD'S EXACT     *
005170*                WORDING - CR-REASON AND THE REPORT'S REASON      *
005180*                FIELD WIDENED 60/100 SO THE LONGER TEXT NO       *
005190*                LONGER GETS CUT OFF                              *
005192* 07/19/07  LDW  AM-1091  SCORE/POINTS FIELDS CARRIED OVER FROM    *
005194*                TRMTUPDT'S CHARGE CALCULATIONS RESTORED TO        *
005196*                COMP-3 - AUDIT FOUND THE CONVERSION TO ALZMATE    *
005198*                HAD QUIETLY DROPPED IT EVERYWHERE                 *
005200****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800    C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200    SELECT WEEKSCOR
006300           ASSIGN TO UT-S-WEEKSCOR
006400           ACCESS MODE IS SEQUENTIAL
006500           FILE STATUS IS HFCODE.
006600
006700    SELECT EMOTSUMM
006800           ASSIGN TO UT-S-EMOTSUMM
006900           ACCESS MODE IS SEQUENTIAL
007000           FILE STATUS IS EFCODE.
007100
007200    SELECT ADVEMSUM
007300           ASSIGN TO UT-S-ADVEMSUM
007400           ACCESS MODE IS SEQUENTIAL
007500           FILE STATUS IS AFCODE.
007600
007700    SELECT PATMSTR
007800           ASSIGN       TO PATMSTR
007900           ORGANIZATION IS INDEXED
008000           ACCESS MODE  IS RANDOM
008100           RECORD KEY   IS PATMSTR-KEY
008200           FILE STATUS  IS PATMSTR-STATUS.
008300
008400    SELECT COMBRPT
008500           ASSIGN TO UT-S-COMBRPT
008600           ORGANIZATION IS SEQUENTIAL.
008700 DATA DIVISION.
008800 FILE SECTION.
008900***** WRITTEN BY PROGTRCK, ONE RECORD PER PATIENT PER WEEK EVER
009000***** RUN - SORTED ASCENDING PATIENT-ID SO ALL OF ONE PATIENT'S
009100***** WEEKS ARE TOGETHER, CHRONOLOGICAL WITHIN THE PATIENT GROUP.
009200 FD  WEEKSCOR
009300    RECORDING MODE IS F
009400    LABEL RECORDS ARE STANDARD
009500    RECORD CONTAINS 208 CHARACTERS
009600    BLOCK CONTAINS 0 RECORDS
009700    DATA RECORD IS WEEKSCOR-REC-DATA.
009800 01  WEEKSCOR-REC-DATA           PIC X(208).
009900
010000***** WRITTEN BY EMOTTRND, ONE RECORD PER PATIENT FOR THIS RUN
010100 FD  EMOTSUMM
010200    RECORDING MODE IS F
010300    LABEL RECORDS ARE STANDARD
010400    RECORD CONTAINS 404 CHARACTERS
010500    BLOCK CONTAINS 0 RECORDS
010600    DATA RECORD IS EMOTSUMM-REC-DATA.
010700 01  EMOTSUMM-REC-DATA          PIC X(404).
010800
010900***** WRITTEN BY ADVEMOT, ONE RECORD PER PATIENT FOR THIS RUN
011000 FD  ADVEMSUM
011100    RECORDING MODE IS F
011200    LABEL RECORDS ARE STANDARD
011300    RECORD CONTAINS 80 CHARACTERS
011400    BLOCK CONTAINS 0 RECORDS
011500    DATA RECORD IS ADVEMSUM-REC-DATA.
011600 01  ADVEMSUM-REC-DATA          PIC X(80).
011700
011800 FD  PATMSTR
011900    RECORD CONTAINS 100 CHARACTERS
012000    DATA RECORD IS PATMSTR-REC.
012100 01  PATMSTR-REC.
012200    05  PATMSTR-KEY             PIC X(10).
012300    05  FILLER                  PIC X(90).
012400
012500 FD  COMBRPT
012600    RECORDING MODE IS F
012700    LABEL RECORDS ARE STANDARD
012800    RECORD CONTAINS 130 CHARACTERS
012900    BLOCK CONTAINS 0 RECORDS
013000    DATA RECORD IS RPT-REC.
013100 01  RPT-REC                    PIC X(130).
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500    05  HFCODE                  PIC X(2).
013600        88  HIST-READ-OK        VALUE SPACES.
013700        88  NO-MORE-WEEKSCOR    VALUE "10".
013800    05  EFCODE                  PIC X(2).
013900        88  EMOTSUMM-READ-OK    VALUE SPACES.
014000        88  NO-MORE-EMOTSUMM    VALUE "10".
014100    05  AFCODE                  PIC X(2).
014200        88  ADVEMSUM-READ-OK    VALUE SPACES.
014300        88  NO-MORE-ADVEMSUM    VALUE "10".
014400    05  PATMSTR-STATUS          PIC X(2).
014500        88  RECORD-FOUND        VALUE "00".
014600
014700 COPY WEEKSCOR.
014800
014900 COPY EMOTSUMM.
015000
015100 COPY ADVEMSUM.
015200
015300 COPY PATMSTR.
015400
015500***** CENTURY-WINDOW RUN-DATE, FOR THE REPORT HEADER AND THE
015600***** JOB-START/JOB-END BANNER MESSAGES
015700 01  HOLD-RUN-DATE-FIELDS.
015800    05  HOLD-RUN-DATE-RAW       PIC 9(06).
015900    05  HOLD-RUN-DATE-RAW-R REDEFINES HOLD-RUN-DATE-RAW.
016000        10  HOLD-RUN-YY         PIC 9(02).
016100        10  HOLD-RUN-MM         PIC 9(02).
016200        10  HOLD-RUN-DD         PIC 9(02).
016300    05  HOLD-CENTURY            PIC 9(02).
016400    05  HOLD-RUN-DATE           PIC 9(08).
016500    05  HOLD-RUN-DATE-R REDEFINES HOLD-RUN-DATE.
016600        10  HOLD-RUN-CCYY       PIC 9(04).
016700        10  HOLD-RUN-MM2        PIC 9(02).
016800        10  HOLD-RUN-DD2        PIC 9(02).
016900    05  FILLER                  PIC X(04).
017000
017100***** RISK-LEVEL NAME TABLE - FR-COM02 WORKS IN 1-4 NUMERICALLY,
017200***** THIS TRANSLATES BACK TO TEXT FOR THE REPORT AND FOR NOTIFY.
017300 01  RISK-LEVEL-NAME-VALUES.
017400    05  FILLER                  PIC X(08) VALUE "LOW     ".
017500    05  FILLER                  PIC X(08) VALUE "MEDIUM  ".
017600    05  FILLER                  PIC X(08) VALUE "HIGH    ".
017700    05  FILLER                  PIC X(08) VALUE "CRITICAL".
017800 01  RISK-LEVEL-NAME-R REDEFINES RISK-LEVEL-NAME-VALUES.
017900    05  RISK-LEVEL-NAME-ROW OCCURS 4 TIMES PIC X(08).
018000
018100 01  RISK-LEVEL-COUNT-TABLE.
018200    05  RISK-LEVEL-COUNT OCCURS 4 TIMES
018300                         INDEXED BY RL-IDX  PIC 9(05) COMP.
018400
018500***** STATE-DESCRIPTION TABLE, FR-PT09 NOTE 9 - SAME FOUR STRINGS
018600***** PROGTRCK USES, KEPT HERE SO THE REPORT NEED NOT CALL BACK.
018700 01  STATE-DESC-VALUES.
018800    05  FILLER                  PIC X(48) VALUE
018900        "Routine intact - patient is functioning well  ".
019000    05  FILLER                  PIC X(48) VALUE
019100        "Mild decline risk - needs attention            ".
019200    05  FILLER                  PIC X(48) VALUE
019300        "Moderate decline risk - frequent misses        ".
019400    05  FILLER                  PIC X(48) VALUE
019500        "High risk - requires high supervision          ".
019600 01  STATE-DESC-R REDEFINES STATE-DESC-VALUES.
019700    05  STATE-DESC-ROW OCCURS 4 TIMES PIC X(48).
019800
019900 01  LINKAGE-WORK-AREAS.
020000    05  NOTIFY-REQUEST-REC.
020100        10  NT-FUNCTION-CODE    PIC X(01).
020200            88  NT-FN-INIT      VALUE "I".
020300            88  NT-FN-SEND      VALUE "N".
020400            88  NT-FN-TERM      VALUE "T".
020500        10  NT-REQ-ALERT-TYPE   PIC X(20).
020600        10  NT-REQ-PATIENT-ID   PIC X(10).
020700        10  NT-REQ-PATIENT-NAME PIC X(30).
020800        10  NT-REQ-FIGURE-1     PIC S9(5)V99.
020900        10  NT-REQ-FIGURE-2     PIC S9(5)V99.
021000        10  NT-REQ-TEXT-FIELD   PIC X(40).
021100        10  NT-REQ-RISK-LEVEL   PIC X(08).
021200        10  NT-REQ-RECOMMENDATION PIC X(80).
021300    05  NOTIFY-RETURN-CD        PIC 9(4) COMP.
021400    05  CALC-SCORE-REC.
021500        10  CALC-TYPE-SW        PIC X.
021600            88  CALC-WEEKLY-SCORE VALUE "S".
021700            88  CALC-DECLINE-DIFF VALUE "D".
021800        10  CS-EARNED-POINTS    PIC 9(4)V99 COMP-3.
021900        10  CS-POSSIBLE-POINTS  PIC 9(4)V99 COMP-3.
022000        10  CS-BASELINE-SCORE   PIC 9(3)V99 COMP-3.
022100        10  CS-CURRENT-SCORE    PIC 9(3)V99 COMP-3.
022200        10  CS-RESULT           PIC S9(3)V99 COMP-3.
022300    05  CALCSCOR-RETURN-CD      PIC 9(4) COMP.
022400    05  FILLER                  PIC X(04).
022500
022600 01  PATIENT-WORK-FIELDS.
022700    05  HOLD-PATIENT-ID         PIC X(10).
022800    05  HOLD-PATIENT-NAME       PIC X(30).
022900    05  HOLD-HAVE-CURRENT-SW    PIC X(01).
023000        88  HOLD-HAVE-CURRENT   VALUE "Y".
023100    05  HOLD-HAVE-PREVIOUS-SW   PIC X(01).
023200        88  HOLD-HAVE-PREVIOUS  VALUE "Y".
023300    05  HOLD-PREVIOUS-SCORE     PIC 9(03)V99 COMP-3.
023400    05  FILLER                  PIC X(05).
023500
023600***** FROZEN COPY OF THE MOST RECENT WEEKSCOR RECORD SEEN FOR THE
023700***** PATIENT CURRENTLY IN PROGRESS - WEEKLY-SCORE-REC ITSELF IS
023800***** OVERWRITTEN ON EVERY READ, SO THE LAST WEEK'S VALUES HAVE TO
023900***** BE HELD SEPARATELY UNTIL THE PATIENT-ID BREAK FIRES.
024000 01  HOLD-CURRENT-WEEK.
024100    05  HOLD-WEEK-START         PIC 9(08).
024200    05  HOLD-WEEK-END           PIC 9(08).
024300    05  HOLD-SCORE              PIC 9(03)V99 COMP-3.
024400    05  HOLD-EARNED-POINTS      PIC 9(04)V99 COMP-3.
024500    05  HOLD-POSSIBLE-POINTS    PIC 9(04)V99 COMP-3.
024600    05  HOLD-PATIENT-STATE      PIC X(16).
024700    05  HOLD-BASELINE-SCORE     PIC 9(03)V99 COMP-3.
024800    05  HOLD-DECLINE-FLAG       PIC X(01).
024900        88  HOLD-DECLINE-DETECTED VALUE "Y".
025000    05  HOLD-TREND-RESULT       PIC X(10).
025100    05  HOLD-TB-ROW OCCURS 4 TIMES INDEXED BY HOLD-TB-IDX.
025200        10  HOLD-TB-TASK-TYPE       PIC X(14).
025300        10  HOLD-TB-COMPLETED-COUNT PIC 9(03).
025400        10  HOLD-TB-MISSED-COUNT    PIC 9(03).
025500        10  HOLD-TB-TOTAL-COUNT     PIC 9(03).
025600        10  HOLD-TB-POINTS-EARNED   PIC 9(04)V99 COMP-3.
025700        10  HOLD-TB-POINTS-POSSIBLE PIC 9(04)V99 COMP-3.
025800    05  FILLER                  PIC X(09).
025900
026000 01  RISK-WORK-FIELDS.
026100    05  CR-BASE-RISK-NUM        PIC 9(01) COMP.
026200    05  CR-COMBINED-RISK-NUM    PIC 9(01) COMP.
026300    05  CR-RAISED-SW            PIC X(01).
026400        88  CR-RISK-RAISED      VALUE "Y".
026500    05  CR-REASON               PIC X(100).
026600    05  CR-RECOMMENDATION       PIC X(70).
026700    05  CR-DECLINE-DIFF         PIC S9(03)V99 COMP-3.
026800    05  FILLER                  PIC X(05).
026900
027000 01  COUNTERS-AND-SWITCHES.
027100    05  RECORDS-READ            PIC S9(7) COMP.
027200    05  PATIENTS-PROCESSED      PIC S9(7) COMP.
027300    05  NOTIFS-TRIGGERED        PIC S9(7) COMP.
027400    05  WS-LINES                PIC 9(03) COMP VALUE 99.
027500    05  WS-PAGES                PIC 9(03) COMP VALUE 1.
027600    05  MORE-DATA-SW            PIC X(01) VALUE "Y".
027700        88  MORE-DATA           VALUE "Y".
027800        88  NO-MORE-DATA        VALUE "N".
027900    05  FILLER                  PIC X(04).
028000
028100***** PRINT-LINE LAYOUTS FOR THE COMBINED WEEKLY REPORT
028200 01  RPT-HDR-REC.
028300    05  FILLER                  PIC X(01) VALUE SPACE.
028400    05  HDR-DATE.
028500        10  HDR-CCYY            PIC 9(04).
028600        10  DASH-1              PIC X(01) VALUE "-".
028700        10  HDR-MM              PIC 9(02).
028800        10  DASH-2              PIC X(01) VALUE "-".
028900        10  HDR-DD              PIC 9(02).
029000    05  FILLER                  PIC X(08) VALUE SPACES.
029100    05  FILLER                  PIC X(50) VALUE
029200        "AlzMate Combined Weekly Risk Report".
029300    05  FILLER                  PIC X(26)
029400        VALUE "Page Number:" JUSTIFIED RIGHT.
029500    05  PAGE-NBR-O              PIC ZZ9.
029600
029700 01  RPT-PATIENT-HDR-REC.
029800    05  FILLER                  PIC X(01) VALUE SPACES.
029900    05  FILLER                  PIC X(12) VALUE "PATIENT ID:".
030000    05  PH-PATIENT-ID-O         PIC X(10).
030100    05  FILLER                  PIC X(02) VALUE SPACES.
030200    05  PH-PATIENT-NAME-O       PIC X(30).
030300    05  FILLER                  PIC X(08) VALUE " WEEK: ".
030400    05  PH-WEEK-START-O         PIC 9(08).
030500    05  FILLER                  PIC X(03) VALUE " - ".
030600    05  PH-WEEK-END-O           PIC 9(08).
030700    05  FILLER                  PIC X(28) VALUE SPACES.
030800
030900 01  RPT-PROGRESS-LINE-REC.
031000    05  FILLER                  PIC X(05) VALUE SPACES.
031100    05  FILLER                  PIC X(14) VALUE "WEEKLY SCORE:".
031200    05  PR-SCORE-O              PIC ZZ9.99.
031300    05  FILLER                  PIC X(09) VALUE "  STATE:".
031400    05  PR-STATE-O              PIC X(16).
031500    05  FILLER                  PIC X(08) VALUE " TREND:".
031600    05  PR-TREND-O              PIC X(10).
031700    05  FILLER                  PIC X(16) VALUE " PREV SCORE:".
031800    05  PR-PREVIOUS-O           PIC ZZ9.99.
031900    05  FILLER                  PIC X(25) VALUE SPACES.
032000
032100 01  RPT-STATE-DESC-LINE-REC.
032200    05  FILLER                  PIC X(07) VALUE SPACES.
032300    05  SD-DESCRIPTION-O        PIC X(48).
032400    05  FILLER                  PIC X(74) VALUE SPACES.
032500
032600 01  RPT-TASK-HDR-LINE-REC.
032700    05  FILLER                  PIC X(05) VALUE SPACES.
032800    05  FILLER                  PIC X(40) VALUE
032900        "TASK BREAKDOWN       COMPL MISS TOTL".
033000    05  FILLER                  PIC X(20) VALUE
033100        "  EARNED  POSSIBLE".
033200    05  FILLER                  PIC X(65) VALUE SPACES.
033300
033400 01  RPT-TASK-LINE-REC.
033500    05  FILLER                  PIC X(05) VALUE SPACES.
033600    05  TK-TASK-TYPE-O          PIC X(14).
033700    05  FILLER                  PIC X(07) VALUE SPACES.
033800    05  TK-COMPLETED-O          PIC ZZ9.
033900    05  FILLER                  PIC X(02) VALUE SPACES.
034000    05  TK-MISSED-O             PIC ZZ9.
034100    05  FILLER                  PIC X(02) VALUE SPACES.
034200    05  TK-TOTAL-O              PIC ZZ9.
034300    05  FILLER                  PIC X(04) VALUE SPACES.
034400    05  TK-EARNED-O             PIC ZZZ9.99.
034500    05  FILLER                  PIC X(02) VALUE SPACES.
034600    05  TK-POSSIBLE-O           PIC ZZZ9.99.
034700    05  FILLER                  PIC X(65) VALUE SPACES.
034800
034900 01  RPT-DECLINE-LINE-REC.
035000    05  FILLER                  PIC X(05) VALUE SPACES.
035100    05  FILLER                  PIC X(11) VALUE "BASELINE:".
035200    05  DC-BASELINE-O           PIC ZZ9.99.
035300    05  FILLER                  PIC X(10) VALUE " CURRENT:".
035400    05  DC-CURRENT-O            PIC ZZ9.99.
035500    05  FILLER                  PIC X(07) VALUE " DIFF:".
035600    05  DC-DIFF-O               PIC -ZZ9.99.
035700    05  FILLER                  PIC X(11) VALUE " DETECTED:".
035800    05  DC-DETECTED-O           PIC X(01).
035900    05  FILLER                  PIC X(62) VALUE SPACES.
036000
036100 01  RPT-EMOTION-HDR-LINE-REC.
036200    05  FILLER                  PIC X(05) VALUE SPACES.
036300    05  FILLER                  PIC X(23) VALUE
036400        "EMOTION SUMMARY TOTAL=".
036500    05  EM-TOTAL-O              PIC ZZZZ9.
036600    05  FILLER                  PIC X(16) VALUE " ENTRIES".
036700    05  FILLER                  PIC X(80) VALUE SPACES.
036800
036900 01  RPT-EMOTTR-LINE-REC.
037000    05  FILLER                  PIC X(07) VALUE SPACES.
037100    05  ETL-EMOTION-O           PIC X(20).
037200    05  FILLER                  PIC X(10) VALUE "APPEARS ".
037300    05  ETL-COUNT-O             PIC ZZ9.
037400    05  FILLER                  PIC X(01) VALUE "/".
037500    05  ETL-TOTAL-O             PIC ZZ9.
037600    05  FILLER                  PIC X(16) VALUE " ENTRIES (AVG ".
037700    05  ETL-INTENSITY-O         PIC ZZ9.9.
037800    05  FILLER                  PIC X(09) VALUE "/100)".
037900    05  FILLER                  PIC X(42) VALUE SPACES.
038000
038100 01  RPT-MOODRISK-LINE-REC.
038200    05  FILLER                  PIC X(05) VALUE SPACES.
038300    05  FILLER                  PIC X(17) VALUE
038400        "MOOD-RISK COUNT:".
038500    05  MR-COUNT-O              PIC ZZZZ9.
038600    05  FILLER                  PIC X(13) VALUE " PERCENT:".
038700    05  MR-PERCENT-O            PIC ZZ9.9.
038800    05  FILLER                  PIC X(80) VALUE SPACES.
038900
039000 01  RPT-TRENDCLS-LINE-REC.
039100    05  FILLER                  PIC X(05) VALUE SPACES.
039200    05  FILLER                  PIC X(19) VALUE
039300        "EMOTION TREND CLS:".
039400    05  TC-TREND-O              PIC X(10).
039500    05  FILLER                  PIC X(91) VALUE SPACES.
039600
039700 01  RPT-PERSIST-LINE-REC.
039800    05  FILLER                  PIC X(05) VALUE SPACES.
039900    05  FILLER                  PIC X(21) VALUE
040000        "PERSISTENT-NEGATIVE:".
040100    05  PN-RESULT-O             PIC X(03).
040200    05  FILLER                  PIC X(12) VALUE " DAY CNT:".
040300    05  PN-DAYCOUNT-O           PIC Z9.
040400    05  FILLER                  PIC X(85) VALUE SPACES.
040500
040600 01  RPT-VOLATILE-LINE-REC.
040700    05  FILLER                  PIC X(05) VALUE SPACES.
040800    05  FILLER                  PIC X(15) VALUE "VOLATILITY CV:".
040900    05  VL-CV-O                 PIC Z9.999.
041000    05  FILLER                  PIC X(13) VALUE " DETECTED:".
041100    05  VL-DETECTED-O           PIC X(03).
041200    05  FILLER                  PIC X(86) VALUE SPACES.
041300
041400 01  RPT-RISK-LINE-REC.
041500    05  FILLER                  PIC X(05) VALUE SPACES.
041600    05  FILLER                  PIC X(11) VALUE "BASE RISK:".
041700    05  RK-BASE-O               PIC X(08).
041800    05  FILLER                  PIC X(15) VALUE " COMBINED RISK:".
041900    05  RK-COMBINED-O           PIC X(08).
042000    05  FILLER                  PIC X(09) VALUE " RAISED:".
042100    05  RK-RAISED-O             PIC X(03).
042200    05  FILLER                  PIC X(68) VALUE SPACES.
042300
042400 01  RPT-REASON-LINE-REC.
042500    05  FILLER                  PIC X(07) VALUE SPACES.
042600    05  FILLER                  PIC X(08) VALUE "REASON:".
042700    05  RS-REASON-O             PIC X(100).
042800    05  FILLER                  PIC X(14) VALUE SPACES.
042900
043000 01  RPT-RECOMMEND-LINE-REC.
043100    05  FILLER                  PIC X(07) VALUE SPACES.
043200    05  FILLER                  PIC X(09) VALUE "ACTION:".
043300    05  RC-RECOMMEND-O          PIC X(70).
043400    05  FILLER                  PIC X(43) VALUE SPACES.
043500
043600 01  RPT-BLANK-LINE-REC               PIC X(130) VALUE SPACES.
043700
043800 01  RPT-TOTALS-HDR-REC.
043900    05  FILLER                  PIC X(05) VALUE SPACES.
044000    05  FILLER                  PIC X(40) VALUE
044100        "***** COMBINED WEEKLY REPORT TOTALS *****".
044200    05  FILLER                  PIC X(85) VALUE SPACES.
044300
044400 01  RPT-TOTALS-LINE-REC.
044500    05  FILLER                  PIC X(05) VALUE SPACES.
044600    05  FILLER                  PIC X(20) VALUE
044700        "PATIENTS PROCESSED:".
044800    05  TO-PATIENTS-O           PIC ZZZZ9.
044900    05  FILLER                  PIC X(17) VALUE " NOTIFICATIONS:".
045000    05  TO-NOTIFS-O             PIC ZZZZ9.
045100    05  FILLER                  PIC X(76) VALUE SPACES.
045200
045300 01  RPT-TOTALS-RISK-LINE-REC.
045400    05  FILLER                  PIC X(05) VALUE SPACES.
045500    05  TR-RISK-NAME-O          PIC X(08).
045600    05  FILLER                  PIC X(02) VALUE ": ".
045700    05  TR-RISK-COUNT-O         PIC ZZZZ9.
045800    05  FILLER                  PIC X(108) VALUE SPACES.
045900
046000***** OUT-OF-SYNC ABEND FIELDS - SAME ZERO-VAL/ONE-VAL DIVIDE-BY-
046100***** ZERO DODGE THE TRMTUPDT JOB USED TO FORCE AN ABEND.
046200 01  ABEND-WORK-FIELDS.
046300    05  ABEND-REASON            PIC X(40) VALUE SPACES.
046400    05  ZERO-VAL                PIC 9(01) COMP VALUE ZERO.
046500    05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
046600    05  FILLER                  PIC X(05).
046700
046800 PROCEDURE DIVISION.
046900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047000     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
047100     PERFORM 999-CLEANUP THRU 999-EXIT.
047200
047300 000-HOUSEKEEPING.
047400     OPEN INPUT  WEEKSCOR
047500                 EMOTSUMM
047600                 ADVEMSUM.
047700     OPEN I-O    PATMSTR.
047800     OPEN OUTPUT COMBRPT.
047900     IF NOT HIST-READ-OK
048000         MOVE "** PROBLEM OPENING WEEKSCOR" TO ABEND-REASON
048100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
048200     END-IF.
048300     IF NOT EMOTSUMM-READ-OK
048400         MOVE "** PROBLEM OPENING EMOTSUMM" TO ABEND-REASON
048500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
048600     END-IF.
048700     IF NOT ADVEMSUM-READ-OK
048800         MOVE "** PROBLEM OPENING ADVEMSUM" TO ABEND-REASON
048900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
049000     END-IF.
049100     ACCEPT HOLD-RUN-DATE-RAW FROM DATE.
049200***** Y2K WINDOWING - SEE PROGTRCK/EMOTTRND FOR THE SAME IDIOM
049300     IF HOLD-RUN-YY < 50
049400         MOVE 20 TO HOLD-CENTURY
049500     ELSE
049600         MOVE 19 TO HOLD-CENTURY
049700     END-IF.
049800     MOVE HOLD-CENTURY   TO HOLD-RUN-CCYY (1:2).
049900     MOVE HOLD-RUN-YY    TO HOLD-RUN-CCYY (3:2).
050000     MOVE HOLD-RUN-MM    TO HOLD-RUN-MM2.
050100     MOVE HOLD-RUN-DD    TO HOLD-RUN-DD2.
050200     MOVE ZEROS TO RECORDS-READ PATIENTS-PROCESSED
050300                   NOTIFS-TRIGGERED.
050400     PERFORM 250-CLEAR-RISK-COUNTS THRU 250-EXIT
050500         VARYING RL-IDX FROM 1 BY 1 UNTIL RL-IDX > 4.
050600     MOVE "Y" TO MORE-DATA-SW.
050700     MOVE "N" TO HOLD-HAVE-CURRENT-SW.
050800     SET NT-FN-INIT TO TRUE.
050900     CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
051000     PERFORM 900-READ-WEEKSCOR THRU 900-EXIT.
051100 000-EXIT.
051200     EXIT.
051300
051400 100-MAINLINE.
051500     PERFORM 200-START-PATIENT THRU 200-EXIT.
051600     PERFORM 210-ACCUM-PATIENT THRU 210-EXIT
051700         UNTIL NO-MORE-DATA
051800         OR WS-PATIENT-ID NOT = HOLD-PATIENT-ID.
051900     PERFORM 300-FINISH-PATIENT THRU 300-EXIT.
052000 100-EXIT.
052100     EXIT.
052200
052300***** OPEN A NEW PATIENT GROUP - FREEZE THE FIRST WEEKSCOR ROW
052400***** AND READ THE MATCHING EMOTSUMM/ADVEMSUM RECORDS.
052500 200-START-PATIENT.
052600     MOVE WS-PATIENT-ID TO HOLD-PATIENT-ID.
052700     MOVE "N" TO HOLD-HAVE-PREVIOUS-SW.
052800     PERFORM 220-HOLD-WEEK-ROW THRU 220-EXIT.
052900     PERFORM 310-READ-EMOTSUMM THRU 310-EXIT.
053000     PERFORM 320-READ-ADVEMSUM THRU 320-EXIT.
053100     PERFORM 450-LOOKUP-PATIENT-NAME THRU 450-EXIT.
053200     PERFORM 900-READ-WEEKSCOR THRU 900-EXIT.
053300 200-EXIT.
053400     EXIT.
053500
053600***** A PATIENT MAY HAVE SEVERAL WEEKS OF WEEKSCOR HISTORY - KEEP
053700***** SHIFTING THE HELD ROW FORWARD SO WHEN THE GROUP ENDS HOLD-
053800***** CURRENT-WEEK IS THE LAST (MOST RECENT) WEEK AND HOLD-
053900***** PREVIOUS-SCORE IS THE WEEK BEFORE IT.
054000 210-ACCUM-PATIENT.
054100     PERFORM 220-HOLD-WEEK-ROW THRU 220-EXIT.
054200     PERFORM 900-READ-WEEKSCOR THRU 900-EXIT.
054300 210-EXIT.
054400     EXIT.
054500
054600 220-HOLD-WEEK-ROW.
054700     IF HOLD-HAVE-CURRENT
054800         MOVE HOLD-SCORE TO HOLD-PREVIOUS-SCORE
054900         SET HOLD-HAVE-PREVIOUS TO TRUE
055000     END-IF.
055100     MOVE WS-WEEK-START       TO HOLD-WEEK-START.
055200     MOVE WS-WEEK-END         TO HOLD-WEEK-END.
055300     MOVE WS-SCORE            TO HOLD-SCORE.
055400     MOVE WS-EARNED-POINTS    TO HOLD-EARNED-POINTS.
055500     MOVE WS-POSSIBLE-POINTS  TO HOLD-POSSIBLE-POINTS.
055600     MOVE WS-PATIENT-STATE    TO HOLD-PATIENT-STATE.
055700     MOVE WS-BASELINE-SCORE   TO HOLD-BASELINE-SCORE.
055800     MOVE WS-DECLINE-FLAG     TO HOLD-DECLINE-FLAG.
055900     MOVE WS-TREND-RESULT     TO HOLD-TREND-RESULT.
056000     PERFORM 225-HOLD-TASK-ROW THRU 225-EXIT
056100         VARYING WS-TB-IDX FROM 1 BY 1 UNTIL WS-TB-IDX > 4.
056200     SET HOLD-HAVE-CURRENT TO TRUE.
056300 220-EXIT.
056400     EXIT.
056500
056600 225-HOLD-TASK-ROW.
056700     SET HOLD-TB-IDX TO WS-TB-IDX.
056800     MOVE WS-TB-TASK-TYPE (WS-TB-IDX)
056900                         TO HOLD-TB-TASK-TYPE (HOLD-TB-IDX).
057000     MOVE WS-TB-COMPLETED-COUNT (WS-TB-IDX)
057100                         TO HOLD-TB-COMPLETED-COUNT (HOLD-TB-IDX).
057200     MOVE WS-TB-MISSED-COUNT (WS-TB-IDX)
057300                         TO HOLD-TB-MISSED-COUNT (HOLD-TB-IDX).
057400     MOVE WS-TB-TOTAL-COUNT (WS-TB-IDX)
057500                         TO HOLD-TB-TOTAL-COUNT (HOLD-TB-IDX).
057600     MOVE WS-TB-POINTS-EARNED (WS-TB-IDX)
057700                         TO HOLD-TB-POINTS-EARNED (HOLD-TB-IDX).
057800     MOVE WS-TB-POINTS-POSSIBLE (WS-TB-IDX)
057900                         TO HOLD-TB-POINTS-POSSIBLE (HOLD-TB-IDX).
058000 225-EXIT.
058100     EXIT.
058200
058300 250-CLEAR-RISK-COUNTS.
058400     MOVE ZERO TO RISK-LEVEL-COUNT (RL-IDX).
058500 250-EXIT.
058600     EXIT.
058700
058800***** READ THE EMOTSUMM RECORD MATCHING THE PATIENT WHOSE WEEKSCOR
058900***** GROUP WE JUST OPENED - IF OUT OF SYNC, THE RUN IS ABENDED.
059000 310-READ-EMOTSUMM.
059100     IF EMOTSUMM-READ-OK
059200         READ EMOTSUMM INTO EMOTION-TREND-SUMMARY-REC
059300             AT END SET NO-MORE-EMOTSUMM TO TRUE
059400         END-READ
059500     END-IF.
059600     IF NOT NO-MORE-EMOTSUMM
059700         IF ET-PATIENT-ID NOT = HOLD-PATIENT-ID
059800             MOVE "** EMOTSUMM OUT OF SYNC WITH WEEKSCOR"
059900                 TO ABEND-REASON
060000             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
060100         END-IF
060200     ELSE
060300         MOVE "** EMOTSUMM OUT OF SYNC WITH WEEKSCOR"
060400             TO ABEND-REASON
060500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
060600     END-IF.
060700 310-EXIT.
060800     EXIT.
060900
061000 320-READ-ADVEMSUM.
061100     IF ADVEMSUM-READ-OK
061200         READ ADVEMSUM INTO ADV-EMOTION-RESULT-REC
061300             AT END SET NO-MORE-ADVEMSUM TO TRUE
061400         END-READ
061500     END-IF.
061600     IF NOT NO-MORE-ADVEMSUM
061700         IF AE-PATIENT-ID NOT = HOLD-PATIENT-ID
061800             MOVE "** ADVEMSUM OUT OF SYNC WITH WEEKSCOR"
061900                 TO ABEND-REASON
062000             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
062100         END-IF
062200     ELSE
062300         MOVE "** ADVEMSUM OUT OF SYNC WITH WEEKSCOR"
062400             TO ABEND-REASON
062500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
062600     END-IF.
062700 320-EXIT.
062800     EXIT.
062900
063000***** FR-COM02 - FOUR-STEP RISK-LEVEL DERIVATION: BASE FROM STATE,
063100***** THEN DECLINE/PERSISTENT-NEGATIVE ESCALATIONS, THEN THE TREND
063200***** ESCALATION, THEN TRANSLATE AND BUILD THE REPORT/NOTIFY TEXT.
063300 300-FINISH-PATIENT.
063400     PERFORM 400-CALC-COMBINED-RISK THRU 400-EXIT.
063500     PERFORM 410-PRINT-PATIENT THRU 410-EXIT.
063600     ADD 1 TO RISK-LEVEL-COUNT (CR-COMBINED-RISK-NUM).
063700     IF CR-COMBINED-RISK-NUM = 3 OR CR-COMBINED-RISK-NUM = 4
063800         PERFORM 500-SEND-NOTIFICATION THRU 500-EXIT
063900     END-IF.
064000     ADD 1 TO PATIENTS-PROCESSED.
064100 300-EXIT.
064200     EXIT.
064300
064400***** FR-COM02 RULE 1 - BASE RISK FROM THE PATIENT STATE CARRIED
064500***** FORWARD IN WEEKSCOR (SET BY PROGTRCK'S FR-PT09 LOGIC).
064600 400-CALC-COMBINED-RISK.
064700     MOVE SPACES TO CR-REASON.
064800     MOVE SPACES TO CR-RECOMMENDATION.
064900     MOVE "N" TO CR-RAISED-SW.
065000     EVALUATE HOLD-PATIENT-STATE
065100         WHEN "STABLE"
065200             MOVE 1 TO CR-BASE-RISK-NUM
065300         WHEN "MILD-DECLINE"
065400             MOVE 2 TO CR-BASE-RISK-NUM
065500         WHEN "MODERATE-DECLINE"
065600             MOVE 3 TO CR-BASE-RISK-NUM
065700         WHEN "HIGH-RISK"
065800             MOVE 4 TO CR-BASE-RISK-NUM
065900         WHEN OTHER
066000             MOVE 2 TO CR-BASE-RISK-NUM
066100     END-EVALUATE.
066200     MOVE CR-BASE-RISK-NUM TO CR-COMBINED-RISK-NUM.
066300
066400***** FR-COM02 RULE 2 - DECLINE AND PERSISTENT-NEGATIVE TOGETHER
066500***** RAISE ONE LEVEL.  RULE 3 - PERSISTENT-NEGATIVE ALONE ONLY
066600***** RAISES A LOW BASE UP TO MEDIUM.  WORDING PER THE CLINICAL
066610***** REVIEW BOARD, SAME AS THE 445-BUILD-RECOMMENDATION TEXT.
066700     IF HOLD-DECLINE-DETECTED AND AE-PERSIST-DETECTED
066800         PERFORM 405-RAISE-ONE-LEVEL THRU 405-EXIT
066900         STRING "Both functional decline and persistent"
067000             " negative emotions detected" DELIMITED BY SIZE
067100             INTO CR-REASON
067200     ELSE
067300         IF AE-PERSIST-DETECTED AND CR-COMBINED-RISK-NUM = 1
067400             MOVE 2 TO CR-COMBINED-RISK-NUM
067500             SET CR-RISK-RAISED TO TRUE
067600             STRING "PERSISTENT NEGATIVE MOOD DETECTED THIS"
067700                 " WEEK" DELIMITED BY SIZE
067800                 INTO CR-REASON
067900         END-IF
068000     END-IF.
068100
068200***** FR-COM02 RULE 4 - A WORSENING EMOTION TREND RAISES A LOW OR
068300***** MEDIUM COMBINED RISK ONE FURTHER LEVEL.
068400     IF AE-TREND-RESULT = "WORSENING"
068500         AND (CR-COMBINED-RISK-NUM = 1
068600           OR CR-COMBINED-RISK-NUM = 2)
068700         PERFORM 405-RAISE-ONE-LEVEL THRU 405-EXIT
068800         IF CR-REASON = SPACES
068900             STRING "EMOTION TREND IS WORSENING"
069000                 DELIMITED BY SIZE INTO CR-REASON
069100         ELSE
069200             STRING CR-REASON DELIMITED BY "  "
069300                 "; ALSO EMOTION TREND IS WORSENING"
069400                 DELIMITED BY SIZE INTO CR-REASON
069500         END-IF
069600     END-IF.
069700     IF CR-REASON = SPACES
069800         MOVE "NO ESCALATION FACTORS PRESENT THIS WEEK"
069900             TO CR-REASON
070000     END-IF.
070100     SET RL-IDX TO CR-COMBINED-RISK-NUM.
070200     PERFORM 440-CALC-DECLINE-DIFF THRU 440-EXIT.
070300     PERFORM 445-BUILD-RECOMMENDATION THRU 445-EXIT.
070400 400-EXIT.
070500     EXIT.
070600
070700 405-RAISE-ONE-LEVEL.
070800     IF CR-COMBINED-RISK-NUM < 4
070900         ADD 1 TO CR-COMBINED-RISK-NUM
071000         SET CR-RISK-RAISED TO TRUE
071100     END-IF.
071200 405-EXIT.
071300     EXIT.
071400
071500***** CALCSCOR "D" FUNCTION RETURNS BASELINE MINUS CURRENT - THE
071600***** SAME SUBPROGRAM PROGTRCK CALLS FOR ITS OWN FR-PT11 CHECK.
071700 440-CALC-DECLINE-DIFF.
071800     SET CALC-DECLINE-DIFF TO TRUE.
071900     MOVE HOLD-BASELINE-SCORE TO CS-BASELINE-SCORE.
072000     MOVE HOLD-SCORE          TO CS-CURRENT-SCORE.
072100     CALL "CALCSCOR" USING CALC-SCORE-REC, CALCSCOR-RETURN-CD.
072200     MOVE CS-RESULT TO CR-DECLINE-DIFF.
072300 440-EXIT.
072400     EXIT.
072500
072600***** FOUR CANNED RECOMMENDATIONS, ONE PER FINAL COMBINED-RISK
072700***** LEVEL - WORDING SUPPLIED BY THE CLINICAL REVIEW BOARD.
072710***** 07/11/07 LDW AM-1081 CORRECTED WORDING TO MATCH THE BOARD'S
072720***** APPROVED TEXT EXACTLY - CARE PLAN SYSTEM QUOTES THIS FIELD
072730***** VERBATIM ON THE CAREGIVER NOTIFICATION SCREEN.
072800 445-BUILD-RECOMMENDATION.
072900     EVALUATE CR-COMBINED-RISK-NUM
073000         WHEN 1
073100             STRING "Continue monitoring. Patient is"
073200                 " functioning well."
073300                 DELIMITED BY SIZE INTO CR-RECOMMENDATION
073400         WHEN 2
073500             STRING "Increased monitoring recommended."
073600                 " Schedule check-in with caregiver."
073800                 DELIMITED BY SIZE INTO CR-RECOMMENDATION
073900         WHEN 3
074000             STRING "Immediate attention required."
074100                 " Consider medical consultation."
074300                 DELIMITED BY SIZE INTO CR-RECOMMENDATION
074400         WHEN 4
074500             STRING "Urgent intervention needed. Contact"
074600                 " healthcare provider immediately."
074800                 DELIMITED BY SIZE INTO CR-RECOMMENDATION
074900     END-EVALUATE.
075000 445-EXIT.
075100     EXIT.
075200
075300***** PRINT ONE PATIENT'S SECTION OF THE COMBINED WEEKLY REPORT -
075400***** MODELED ON EMOTTRND'S PAGE-HEADER/CONTROL-BREAK PRINT STYLE.
075500 410-PRINT-PATIENT.
075600     IF WS-LINES > 54
075700         PERFORM 420-PAGE-BREAK THRU 420-EXIT
075800     END-IF.
075900     MOVE HOLD-PATIENT-ID   TO PH-PATIENT-ID-O.
076000     MOVE HOLD-PATIENT-NAME TO PH-PATIENT-NAME-O.
076100     MOVE HOLD-WEEK-START   TO PH-WEEK-START-O.
076200     MOVE HOLD-WEEK-END     TO PH-WEEK-END-O.
076300     WRITE RPT-REC FROM RPT-PATIENT-HDR-REC AFTER ADVANCING 2.
076400     ADD 2 TO WS-LINES.
076500     PERFORM 411-PRINT-PROGRESS THRU 411-EXIT.
076600     PERFORM 412-PRINT-TASKS THRU 412-EXIT.
076700     PERFORM 413-PRINT-DECLINE THRU 413-EXIT.
076800     PERFORM 414-PRINT-EMOTION THRU 414-EXIT.
076900     PERFORM 415-PRINT-RISK THRU 415-EXIT.
077000     WRITE RPT-REC FROM RPT-BLANK-LINE-REC AFTER ADVANCING 1.
077100     ADD 1 TO WS-LINES.
077200 410-EXIT.
077300     EXIT.
077400
077500 411-PRINT-PROGRESS.
077600     MOVE HOLD-SCORE       TO PR-SCORE-O.
077700     MOVE HOLD-PATIENT-STATE TO PR-STATE-O.
077800     MOVE HOLD-TREND-RESULT  TO PR-TREND-O.
077900     IF HOLD-HAVE-PREVIOUS
078000         MOVE HOLD-PREVIOUS-SCORE TO PR-PREVIOUS-O
078100     ELSE
078200         MOVE ZERO TO PR-PREVIOUS-O
078300     END-IF.
078400     WRITE RPT-REC FROM RPT-PROGRESS-LINE-REC AFTER ADVANCING 1.
078500     SET RL-IDX TO CR-BASE-RISK-NUM.
078600     MOVE STATE-DESC-ROW (RL-IDX) TO SD-DESCRIPTION-O.
078700     WRITE RPT-REC FROM RPT-STATE-DESC-LINE-REC AFTER ADVANCING 1.
078800     ADD 2 TO WS-LINES.
078900 411-EXIT.
079000     EXIT.
079100
079200 412-PRINT-TASKS.
079300     WRITE RPT-REC FROM RPT-TASK-HDR-LINE-REC AFTER ADVANCING 1.
079400     ADD 1 TO WS-LINES.
079500     PERFORM 412-PRINT-ONE-TASK-ROW THRU 412-X-EXIT
079600         VARYING HOLD-TB-IDX FROM 1 BY 1 UNTIL HOLD-TB-IDX > 4.
079700 412-EXIT.
079800     EXIT.
079900
080000 412-PRINT-ONE-TASK-ROW.
080100     MOVE HOLD-TB-TASK-TYPE (HOLD-TB-IDX)       TO TK-TASK-TYPE-O.
080200     MOVE HOLD-TB-COMPLETED-COUNT (HOLD-TB-IDX) TO TK-COMPLETED-O.
080300     MOVE HOLD-TB-MISSED-COUNT (HOLD-TB-IDX)    TO TK-MISSED-O.
080400     MOVE HOLD-TB-TOTAL-COUNT (HOLD-TB-IDX)     TO TK-TOTAL-O.
080500     MOVE HOLD-TB-POINTS-EARNED (HOLD-TB-IDX)   TO TK-EARNED-O.
080600     MOVE HOLD-TB-POINTS-POSSIBLE (HOLD-TB-IDX) TO TK-POSSIBLE-O.
080700     WRITE RPT-REC FROM RPT-TASK-LINE-REC AFTER ADVANCING 1.
080800     ADD 1 TO WS-LINES.
080900 412-X-EXIT.
081000     EXIT.
081100
081200 413-PRINT-DECLINE.
081300     MOVE HOLD-BASELINE-SCORE TO DC-BASELINE-O.
081400     MOVE HOLD-SCORE          TO DC-CURRENT-O.
081500     MOVE CR-DECLINE-DIFF     TO DC-DIFF-O.
081600     IF HOLD-DECLINE-DETECTED
081700         MOVE "YES" TO DC-DETECTED-O
081800     ELSE
081900         MOVE "NO " TO DC-DETECTED-O
082000     END-IF.
082100     WRITE RPT-REC FROM RPT-DECLINE-LINE-REC AFTER ADVANCING 1.
082200     ADD 1 TO WS-LINES.
082300 413-EXIT.
082400     EXIT.
082500
082600***** ET-TREND-TABLE IS ALREADY SORTED COUNT-DESCENDING BY
082700***** EMOTTRND - PRINT THE NON-ZERO ROWS IN THE ORDER RECEIVED.
082800 414-PRINT-EMOTION.
082900     MOVE ET-TOTAL-ENTRIES TO EM-TOTAL-O.
083000     WRITE RPT-REC FROM RPT-EMOTION-HDR-LINE-REC
083100         AFTER ADVANCING 1.
083200     ADD 1 TO WS-LINES.
083300     PERFORM 414-PRINT-ONE-TREND-ROW THRU 414-X-EXIT
083400         VARYING ET-TR-IDX FROM 1 BY 1 UNTIL ET-TR-IDX > 10.
083500     MOVE ET-MOOD-RISK-COUNT   TO MR-COUNT-O.
083600     MOVE ET-MOOD-RISK-PERCENT TO MR-PERCENT-O.
083700     WRITE RPT-REC FROM RPT-MOODRISK-LINE-REC AFTER ADVANCING 1.
083800     MOVE AE-TREND-RESULT TO TC-TREND-O.
083900     WRITE RPT-REC FROM RPT-TRENDCLS-LINE-REC AFTER ADVANCING 1.
084000     IF AE-PERSIST-DETECTED
084100         MOVE "YES" TO PN-RESULT-O
084200     ELSE
084300         MOVE "NO " TO PN-RESULT-O
084400     END-IF.
084500     MOVE AE-PERSIST-DAY-COUNT TO PN-DAYCOUNT-O.
084600     WRITE RPT-REC FROM RPT-PERSIST-LINE-REC AFTER ADVANCING 1.
084700     MOVE AE-VOLATILITY-CV TO VL-CV-O.
084800     IF AE-VOLATILITY-DETECTED
084900         MOVE "YES" TO VL-DETECTED-O
085000     ELSE
085100         MOVE "NO " TO VL-DETECTED-O
085200     END-IF.
085300     WRITE RPT-REC FROM RPT-VOLATILE-LINE-REC AFTER ADVANCING 1.
085400     ADD 4 TO WS-LINES.
085500 414-EXIT.
085600     EXIT.
085700
085800 414-PRINT-ONE-TREND-ROW.
085900     IF ET-TR-COUNT (ET-TR-IDX) > ZERO
086000         MOVE ET-TR-EMOTION (ET-TR-IDX)       TO ETL-EMOTION-O
086100         MOVE ET-TR-COUNT (ET-TR-IDX)         TO ETL-COUNT-O
086200         MOVE ET-TOTAL-ENTRIES                TO ETL-TOTAL-O
086300         MOVE ET-TR-AVG-INTENSITY (ET-TR-IDX)  TO ETL-INTENSITY-O
086400         WRITE RPT-REC FROM RPT-EMOTTR-LINE-REC AFTER ADVANCING 1
086500         ADD 1 TO WS-LINES
086600     END-IF.
086700 414-X-EXIT.
086800     EXIT.
086900
087000 415-PRINT-RISK.
087100     SET RL-IDX TO CR-BASE-RISK-NUM.
087200     MOVE RISK-LEVEL-NAME-ROW (RL-IDX) TO RK-BASE-O.
087300     SET RL-IDX TO CR-COMBINED-RISK-NUM.
087400     MOVE RISK-LEVEL-NAME-ROW (RL-IDX) TO RK-COMBINED-O.
087500     IF CR-RISK-RAISED
087600         MOVE "YES" TO RK-RAISED-O
087700     ELSE
087800         MOVE "NO " TO RK-RAISED-O
087900     END-IF.
088000     WRITE RPT-REC FROM RPT-RISK-LINE-REC AFTER ADVANCING 1.
088100     MOVE CR-REASON TO RS-REASON-O.
088200     WRITE RPT-REC FROM RPT-REASON-LINE-REC AFTER ADVANCING 1.
088300     MOVE CR-RECOMMENDATION TO RC-RECOMMEND-O.
088400     WRITE RPT-REC FROM RPT-RECOMMEND-LINE-REC AFTER ADVANCING 1.
088500     ADD 3 TO WS-LINES.
088600 415-EXIT.
088700     EXIT.
088800
088900 420-PAGE-BREAK.
089000     ADD 1 TO WS-PAGES.
089100     MOVE HOLD-RUN-CCYY TO HDR-CCYY.
089200     MOVE HOLD-RUN-MM2  TO HDR-MM.
089300     MOVE HOLD-RUN-DD2  TO HDR-DD.
089400     MOVE WS-PAGES      TO PAGE-NBR-O.
089500     WRITE RPT-REC FROM RPT-HDR-REC AFTER ADVANCING NEXT-PAGE.
089600     MOVE 3 TO WS-LINES.
089700 420-EXIT.
089800     EXIT.
089900
090000***** RANDOM READ OF PATMSTR FOR THE PATIENT'S NAME - SAME KEYED
090100***** ACCESS PATTERN PROGTRCK/NOTIFY USE AGAINST THIS FILE.
090200 450-LOOKUP-PATIENT-NAME.
090300     MOVE HOLD-PATIENT-ID TO PATMSTR-KEY.
090400     READ PATMSTR INTO PATIENT-MASTER-REC
090500         INVALID KEY MOVE "UNKNOWN PATIENT" TO PATIENT-NAME
090600     END-READ.
090700     IF RECORD-FOUND
090800         MOVE PATIENT-NAME TO HOLD-PATIENT-NAME
090900     ELSE
091000         MOVE "UNKNOWN PATIENT" TO HOLD-PATIENT-NAME
091100     END-IF.
091200 450-EXIT.
091300     EXIT.
091400
091500***** FR-COM01 - NOTIFY ONLY FIRES FOR HIGH OR CRITICAL COMBINED
091600***** RISK.  SAME NOTIFY PROTOCOL PROGTRCK USES.
091700 500-SEND-NOTIFICATION.
091800     SET NT-FN-SEND TO TRUE.
091900     MOVE "COMBINED-RISK"      TO NT-REQ-ALERT-TYPE.
092000     MOVE HOLD-PATIENT-ID      TO NT-REQ-PATIENT-ID.
092100     MOVE HOLD-PATIENT-NAME    TO NT-REQ-PATIENT-NAME.
092200     MOVE HOLD-SCORE           TO NT-REQ-FIGURE-1.
092300     MOVE HOLD-BASELINE-SCORE  TO NT-REQ-FIGURE-2.
092400     MOVE CR-REASON            TO NT-REQ-TEXT-FIELD.
092500     SET RL-IDX TO CR-COMBINED-RISK-NUM.
092600     MOVE RISK-LEVEL-NAME-ROW (RL-IDX) TO NT-REQ-RISK-LEVEL.
092700     MOVE CR-RECOMMENDATION    TO NT-REQ-RECOMMENDATION.
092800     CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
092900     ADD 1 TO NOTIFS-TRIGGERED.
093000 500-EXIT.
093100     EXIT.
093200
093300 900-READ-WEEKSCOR.
093400     IF HIST-READ-OK
093500         READ WEEKSCOR INTO WEEKLY-SCORE-REC
093600             AT END SET NO-MORE-WEEKSCOR TO TRUE
093700         END-READ
093800     END-IF.
093900     IF NO-MORE-WEEKSCOR
094000         SET NO-MORE-DATA TO TRUE
094100     ELSE
094200         ADD 1 TO RECORDS-READ
094300     END-IF.
094400 900-EXIT.
094500     EXIT.
094600
094700***** JOB-END SUMMARY AND GRAND TOTALS - MATCHES EMOTTRND'S END-
094800***** OF-REPORT TOTALS-PAGE PATTERN.
094900 999-CLEANUP.
095000     WRITE RPT-REC FROM RPT-TOTALS-HDR-REC AFTER ADVANCING 2.
095100     MOVE PATIENTS-PROCESSED TO TO-PATIENTS-O.
095200     MOVE NOTIFS-TRIGGERED   TO TO-NOTIFS-O.
095300     WRITE RPT-REC FROM RPT-TOTALS-LINE-REC AFTER ADVANCING 2.
095400     PERFORM 999-PRINT-RISK-COUNT THRU 999-X-EXIT
095500         VARYING RL-IDX FROM 1 BY 1 UNTIL RL-IDX > 4.
095600     SET NT-FN-TERM TO TRUE.
095700     CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
095800     CLOSE WEEKSCOR EMOTSUMM ADVEMSUM PATMSTR COMBRPT.
095900     DISPLAY "COMBRISK - RECORDS READ     - " RECORDS-READ.
096000     DISPLAY "COMBRISK - PATIENTS PROCESSED "
096100         PATIENTS-PROCESSED.
096200     DISPLAY "COMBRISK - NOTIFICATIONS SENT - " NOTIFS-TRIGGERED.
096300     STOP RUN.
096400 999-EXIT.
096500     EXIT.
096600
096700 999-PRINT-RISK-COUNT.
096800     MOVE RISK-LEVEL-NAME-ROW (RL-IDX)  TO TR-RISK-NAME-O.
096900     MOVE RISK-LEVEL-COUNT (RL-IDX)     TO TR-RISK-COUNT-O.
097000     WRITE RPT-REC FROM RPT-TOTALS-RISK-LINE-REC
097100         AFTER ADVANCING 1.
097200 999-X-EXIT.
097300     EXIT.
097400
097500***** ABEND TRAP - THE THREE INPUT FILES ARE EXPECTED TO COVER THE
097600***** SAME PATIENT UNIVERSE IN THE SAME ORDER.  A MISMATCH MEANS A
097700***** PRIOR STEP IN THE JOB STREAM DID NOT RUN, OR RAN OUT OF
097800***** SEQUENCE - FORCE AN ABEND RATHER THAN PRINT A BAD REPORT.
097900 1000-ABEND-RTN.
098000     DISPLAY "*** ABNORMAL END OF JOB-COMBRISK ***" UPON CONSOLE.
098100     DISPLAY "COMBRISK - " ABEND-REASON.
098200     CLOSE WEEKSCOR EMOTSUMM ADVEMSUM PATMSTR COMBRPT.
098300     DIVIDE ZERO-VAL INTO ONE-VAL.
098400 1000-EXIT.
098500     EXIT.
