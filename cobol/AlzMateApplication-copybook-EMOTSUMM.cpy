000100******************************************************************
000200* RECORD LAYOUT .... EMOTION-TREND-SUMMARY                        *
000300* FILE ........ EMOTSUMM (SEQUENTIAL, FIXED 404, ONE PER PATIENT   *
000400*               PER WINDOW PROCESSED)                              *
000500* WRITTEN BY EMOTTRND, READ BY COMBRISK.                           *
000600******************************************************************
000700* 2007-04-18  LDW  NEW LAYOUT FOR THE WEEKLY EMOTION TREND ROLL-UP *
000710* 2007-07-09  LDW  AM-1079 ADDED THE HIGH-INTENSITY AND TOP-3      *
000720*                  SWITCHES TO EACH TREND ROW FOR THE WEEKLY       *
000730*                  SUMMARY INSIGHT LINE - RECORD WIDENED 384/404   *
000800******************************************************************
000900 01  EMOTION-TREND-SUMMARY-REC.
001000     05  ET-PATIENT-ID              PIC X(10).
001100     05  ET-WEEK-END-DATE           PIC 9(08).
001200     05  ET-TOTAL-ENTRIES           PIC 9(05).
001300     05  ET-TREND-TABLE OCCURS 10 TIMES INDEXED BY ET-TR-IDX.
001400         10  ET-TR-EMOTION          PIC X(20).
001500         10  ET-TR-COUNT            PIC 9(05).
001600         10  ET-TR-PERCENT          PIC 9(03)V9.
001700         10  ET-TR-AVG-INTENSITY    PIC 9(03)V9.
001710         10  ET-TR-HIGH-INTENSITY-SW PIC X(01).
001720             88  ET-TR-HIGH-INTENSITY VALUE "Y".
001730         10  ET-TR-TOP3-SW          PIC X(01).
001740             88  ET-TR-IN-TOP-3     VALUE "Y".
001800     05  ET-MOOD-RISK-COUNT         PIC 9(05).
001900     05  ET-MOOD-RISK-PERCENT       PIC 9(03)V9.
002000     05  ET-DAILY-COUNT             PIC 9(05).
002100     05  ET-DAILY-MAX-INTENSITY     PIC 9(03).
002200     05  ET-DAILY-AVG-INTENSITY     PIC 9(03)V9.
002300     05  FILLER                     PIC X(10).
