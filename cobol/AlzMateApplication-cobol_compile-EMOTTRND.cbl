000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EMOTTRND.
000300 AUTHOR. J. SAYLES.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 04/18/07.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ROLLS UP ONE PATIENT'S EMOTION-ENTRY
001300*          RECORDS FOR A WINDOW INTO A PER-EMOTION TREND LINE
001400*          (COUNT, PERCENTAGE, AVERAGE INTENSITY) PLUS A MOOD-RISK
001500*          PERCENTAGE, AND A SEPARATE "TODAY ONLY" DAILY SUMMARY
001600*          OVER PRIMARY EMOTIONS.  THE ROLL-UP IS WRITTEN TO
001700*          EMOTSUMM FOR COMBRISK TO PICK UP, AND A LISTING IS
001800*          PRINTED TO THE EMOTRPT DATASET FOR THE CARE TEAM.
001900*
002000******************************************************************
002100
002200         INPUT FILE              -   EMOTENTR
002300
002400         OUTPUT FILE PRODUCED    -   EMOTSUMM, EMOTRPT LISTING
002500
002600******************************************************************
002700* CHANGE LOG                                                     *
002800* 01/23/88  JRS  ORIGINAL - ADAPTED FROM PATLIST, PRINTS THE      *
002900*                PATIENT TREATMENT/BILLING LIST WITH PAGE HEADERS*
003000*                AND A CONTROL BREAK ON PATIENT ID               *
003100* 06/14/90  JRS  ADDED THE EQUIPMENT-CHARGE DETAIL LINE PER THE   *
003200*                BILLING OFFICE'S REQUEST                        *
003300* 09/02/93  MJB  REQ 5544 - PAGE-BREAK THRESHOLD RAISED FROM 40   *
003400*                TO 45 LINES TO MATCH THE NEW PRINT FORM          *
003500* 11/18/98  CPS  Y2K REMEDIATION - REPORT HEADER DATE EXPANDED TO *
003600*                CCYY-MM-DD, CENTURY-WINDOW LOGIC ADDED TO THE    *
003700*                DATE-ACCEPT ROUTINE                             *
003800* 04/18/07  LDW  AM-1046  RETIRED FROM PATIENT BILLING AND        *
003900*                RECOMMISSIONED FOR ALZMATE - PAGE-HEADER/CONTROL-*
004000*                BREAK MACHINERY KEPT, CHARGE DETAIL LINES        *
004100*                REPLACED WITH PER-EMOTION TREND LINES            *
004200* 05/07/07  LDW  AM-1051  DAILY SUMMARY (RUN-DATE, PRIMARY ONLY)  *
004300*                         ADDED PER FR-SA REVIEW OF THE NIGHTLY   *
004400*                         DASHBOARD FEED                         *
004410* 07/09/07  LDW  AM-1079  WEEKLY SUMMARY INSIGHT LINE NOW FLAGS   *
004420*                         HIGH-INTENSITY EMOTIONS (AVG INTENSITY  *
004430*                         >= 60) AND MARKS THE TOP-3 EMOTIONS BY  *
004440*                         COUNT ON THE TREND LINE ITSELF          *
004450* 07/17/07  LDW  AM-1086  FIXED 352-COMPARE-ADJACENT - THE SORT   *
004460*                         SWAP NEVER CARRIED THE PCT FIGURE BACK  *
004470*                         INTO THE ROW IT CAME FROM, SO A SWAPPED *
004480*                         ROW SHOWED THE WRONG EMOTION'S PERCENT  *
004490*                         ON THE EMOTRPT TREND LINE               *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EMOTRPT
005600     ASSIGN TO UT-S-EMOTRPT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT EMOTENTR
006000     ASSIGN TO UT-S-EMOTENTR
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT EMOTSUMM
006500     ASSIGN TO UT-S-EMOTSUMM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  EMOTRPT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS RPT-REC.
007700 01  RPT-REC                    PIC X(130).
007800
007900****** SORTED PATIENT-ID, DATE/TIME DESCENDING - WRITTEN BY
008000****** EMOTCLSF
008100 FD  EMOTENTR
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 87 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS EMOTENTR-REC-DATA.
008700 01  EMOTENTR-REC-DATA          PIC X(87).
008800
008900 FD  EMOTSUMM
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 404 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS EMOTSUMM-REC-DATA.
009500 01  EMOTSUMM-REC-DATA          PIC X(404).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  OFCODE                  PIC X(2).
010000         88  CODE-WRITE          VALUE SPACES.
010100
010200 COPY EMOTENTR.
010300
010400 COPY EMOTSUMM.
010500
010600 01  WS-RUN-DATE-FIELDS.
010700     05  WS-RUN-DATE-RAW         PIC 9(06).
010800     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
010900         10  WS-RUN-YY           PIC 9(02).
011000         10  WS-RUN-MM           PIC 9(02).
011100         10  WS-RUN-DD           PIC 9(02).
011200     05  WS-RUN-CENTURY          PIC 9(02).
011300     05  WS-RUN-DATE             PIC 9(08).
011400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011500         10  WS-RUN-CCYY         PIC 9(04).
011600         10  WS-RUN-MM2          PIC 9(02).
011700         10  WS-RUN-DD2          PIC 9(02).
011800     05  FILLER                  PIC X(02).
011900
012000****** THE 10 STANDARD EMOTIONS - BUILT AS A VALUE TABLE AND THEN
012100****** VIEWED AS AN OCCURS TABLE FOR TABLE-DRIVEN ACCUMULATION
012200 01  WS-EMOTION-NAME-TABLE.
012300     05  FILLER PIC X(20) VALUE "HAPPY".
012400     05  FILLER PIC X(20) VALUE "SAD".
012500     05  FILLER PIC X(20) VALUE "ANGRY".
012600     05  FILLER PIC X(20) VALUE "ANXIOUS".
012700     05  FILLER PIC X(20) VALUE "FEARFUL".
012800     05  FILLER PIC X(20) VALUE "CONFUSED".
012900     05  FILLER PIC X(20) VALUE "FRUSTRATED".
013000     05  FILLER PIC X(20) VALUE "CALM".
013100     05  FILLER PIC X(20) VALUE "LONELY".
013200     05  FILLER PIC X(20) VALUE "DEPRESSED/LOW MOOD".
013300 01  WS-EMOTION-NAME-R REDEFINES WS-EMOTION-NAME-TABLE.
013400     05  WS-EMOTION-NAME OCCURS 10 TIMES INDEXED BY WS-EM-IDX
013500                               PIC X(20).
013600
013700 01  WS-ACCUM-TABLE.
013800     05  WS-ACCUM-ROW OCCURS 10 TIMES INDEXED BY WS-AC-IDX.
013900         10  WS-AC-COUNT         PIC 9(05) COMP.
014000         10  WS-AC-INTENSITY-SUM PIC 9(07) COMP.
014100         10  FILLER              PIC X(02).
014200
014300 01  WS-SORT-WORK.
014400     05  WS-SORT-SUB             PIC 9(02) COMP.
014500     05  WS-SWAPPED-SW           PIC X(01) VALUE "N".
014600         88  WS-A-SWAP-HAPPENED  VALUE "Y".
014700     05  WS-HOLD-NAME            PIC X(20).
014800     05  WS-HOLD-COUNT           PIC 9(05) COMP.
014900     05  WS-HOLD-SUM             PIC 9(07) COMP.
014920     05  WS-HOLD-PERCENT         PIC 9(03)V9.
014950     05  WS-HOLD-HIGH-INT-SW     PIC X(01).
015000     05  FILLER                  PIC X(03).
015100
015200 01  WS-LOOKUP-WORK.
015300     05  WS-LOOKUP-EMOTION       PIC X(20).
015400     05  WS-LOOKUP-INTENSITY     PIC 9(03).
015500     05  FILLER                  PIC X(05).
015600
015700 01  WS-HDR-REC.
015800     05  FILLER                  PIC X(01) VALUE SPACE.
015900     05  HDR-DATE.
016000         10  HDR-CCYY            PIC 9(04).
016100         10  DASH-1              PIC X(01) VALUE "-".
016200         10  HDR-MM              PIC 9(02).
016300         10  DASH-2              PIC X(01) VALUE "-".
016400         10  HDR-DD              PIC 9(02).
016500     05  FILLER                  PIC X(10) VALUE SPACES.
016600     05  FILLER                  PIC X(50) VALUE
016700         "AlzMate Weekly Emotion Trend Summary".
016800     05  FILLER                  PIC X(26)
016900         VALUE "Page Number:" JUSTIFIED RIGHT.
017000     05  PAGE-NBR-O              PIC ZZ9.
017100
017200 01  WS-PATIENT-HDR-REC.
017300     05  FILLER                  PIC X(03) VALUE SPACES.
017400     05  FILLER                  PIC X(12) VALUE "PATIENT ID:".
017500     05  PATIENT-ID-O            PIC X(10).
017600     05  FILLER                  PIC X(16)
017700         VALUE "  TOTAL ENTRIES:".
017800     05  TOTAL-ENTRIES-O         PIC ZZZZ9.
017900     05  FILLER                  PIC X(80) VALUE SPACES.
018000
018100 01  WS-TREND-LINE-REC.
018200     05  FILLER                  PIC X(05) VALUE SPACES.
018300     05  TR-EMOTION-O            PIC X(20).
018400     05  FILLER                  PIC X(09) VALUE " APPEARS ".
018500     05  TR-COUNT-O              PIC ZZZZ9.
018600     05  FILLER                  PIC X(01) VALUE "/".
018700     05  TR-TOTAL-O              PIC ZZZZ9.
018800     05  FILLER                  PIC X(18) VALUE
018900         " ENTRIES  PCT    =".
019000     05  TR-PERCENT-O            PIC ZZ9.9.
019100     05  FILLER                  PIC X(23) VALUE
019200         "   AVG INTENSITY     =".
019300     05  TR-INTENSITY-O          PIC ZZ9.9.
019310     05  FILLER                  PIC X(06) VALUE " TOP3:".
019320     05  TR-TOP3-O               PIC X(03).
019330     05  FILLER                  PIC X(08) VALUE " HI-INT:".
019340     05  TR-HIGHINT-O            PIC X(03).
019350     05  FILLER                  PIC X(04) VALUE SPACES.
019500
019600 01  WS-MOOD-RISK-LINE-REC.
019700     05  FILLER                  PIC X(05) VALUE SPACES.
019800     05  FILLER                  PIC X(18) VALUE
019900         "MOOD RISK ENTRIES:".
020000     05  MR-COUNT-O              PIC ZZZZ9.
020100     05  FILLER                  PIC X(06) VALUE " PCT =".
020200     05  MR-PERCENT-O            PIC ZZ9.9.
020300     05  FILLER                  PIC X(77) VALUE SPACES.
020400
020500 01  WS-DAILY-LINE-REC.
020600     05  FILLER                  PIC X(05) VALUE SPACES.
020700     05  FILLER                  PIC X(22) VALUE
020800         "DAILY SUMMARY (TODAY):".
020900     05  DY-COUNT-O              PIC ZZZZ9.
021000     05  FILLER                  PIC X(14) VALUE " ENTRIES  MAX=".
021100     05  DY-MAX-O                PIC ZZ9.
021200     05  FILLER                  PIC X(06) VALUE "  AVG=".
021300     05  DY-AVG-O                PIC ZZ9.9.
021400     05  FILLER                  PIC X(60) VALUE SPACES.
021500
021600 01  WS-BLANK-LINE.
021700     05  FILLER                  PIC X(130) VALUE SPACES.
021800
021900 01  COUNTERS-AND-SWITCHES.
022000     05  WS-TOTAL-ENTRIES        PIC 9(05) COMP.
022100     05  WS-MOOD-RISK-COUNT      PIC 9(05) COMP.
022200     05  WS-DAILY-COUNT          PIC 9(05) COMP.
022300     05  WS-DAILY-MAX            PIC 9(03) COMP.
022400     05  WS-DAILY-SUM            PIC 9(07) COMP.
022500     05  WS-LINES                PIC 9(03) COMP VALUE 99.
022600     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
022700     05  HOLD-PATIENT-ID         PIC X(10).
022800     05  RECORDS-READ            PIC 9(07) COMP.
022900     05  SUMMARIES-WRITTEN       PIC 9(07) COMP.
023000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023100         88  NO-MORE-DATA        VALUE "N".
023200         88  MORE-DATA           VALUE "Y".
023300     05  FILLER                  PIC X(04).
023400
023500 PROCEDURE DIVISION.
023600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023700     PERFORM 100-MAINLINE THRU 100-EXIT
023800             UNTIL NO-MORE-DATA.
023900     PERFORM 999-CLEANUP THRU 999-EXIT.
024000     MOVE +0 TO RETURN-CODE.
024100     GOBACK.
024200
024300 000-HOUSEKEEPING.
024400     DISPLAY "******** BEGIN JOB EMOTTRND ********".
024500     ACCEPT WS-RUN-DATE-RAW FROM DATE.
024600*Y2K CENTURY WINDOW - YY OF 50 OR ABOVE IS 19XX, ELSE 20XX.
024700     IF WS-RUN-YY >= 50
024800         MOVE 19 TO WS-RUN-CENTURY
024900     ELSE
025000         MOVE 20 TO WS-RUN-CENTURY
025100     END-IF.
025200     MOVE WS-RUN-CENTURY TO WS-RUN-CCYY (1:2).
025300     MOVE WS-RUN-YY      TO WS-RUN-CCYY (3:2).
025400     MOVE WS-RUN-MM      TO WS-RUN-MM2.
025500     MOVE WS-RUN-DD      TO WS-RUN-DD2.
025600     MOVE WS-RUN-CCYY TO HDR-CCYY.
025700     MOVE WS-RUN-MM2  TO HDR-MM.
025800     MOVE WS-RUN-DD2  TO HDR-DD.
025900     INITIALIZE COUNTERS-AND-SWITCHES.
026000     OPEN INPUT EMOTENTR.
026100     OPEN OUTPUT EMOTSUMM, EMOTRPT.
026200     PERFORM 900-READ-EMOTENTR THRU 900-EXIT.
026300     IF MORE-DATA
026400         MOVE EE-PATIENT-ID TO HOLD-PATIENT-ID
026500         PERFORM 200-START-PATIENT THRU 200-EXIT
026600     END-IF.
026700 000-EXIT.
026800     EXIT.
026900
027000 100-MAINLINE.
027100     IF EE-PATIENT-ID NOT = HOLD-PATIENT-ID
027200         PERFORM 300-FINISH-PATIENT THRU 300-EXIT
027300         MOVE EE-PATIENT-ID TO HOLD-PATIENT-ID
027400         PERFORM 200-START-PATIENT THRU 200-EXIT
027500     END-IF.
027600     PERFORM 250-ACCUMULATE-ENTRY THRU 250-EXIT.
027700     PERFORM 900-READ-EMOTENTR THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000
028100 200-START-PATIENT.
028200     INITIALIZE WS-ACCUM-TABLE WS-TOTAL-ENTRIES
028300         WS-MOOD-RISK-COUNT WS-DAILY-COUNT WS-DAILY-MAX
028400         WS-DAILY-SUM.
028500 200-EXIT.
028600     EXIT.
028700
028800 250-ACCUMULATE-ENTRY.
028900*    RULE 1 - BOTH PRIMARY AND SECONDARY CONTRIBUTE TO COUNTS AND
029000*    INTENSITY AVERAGES.
029100     ADD +1 TO WS-TOTAL-ENTRIES.
029200     PERFORM 260-ADD-ONE-EMOTION THRU 260-EXIT.
029300     IF EE-SECONDARY-EMOTION NOT = SPACES
029400         MOVE EE-SECONDARY-EMOTION TO WS-LOOKUP-EMOTION
029500         MOVE EE-SECONDARY-INTENSITY TO WS-LOOKUP-INTENSITY
029600         PERFORM 265-LOOKUP-AND-ADD THRU 265-EXIT
029700     END-IF.
029800     IF EE-MOOD-RISK
029900         ADD +1 TO WS-MOOD-RISK-COUNT.
030000
030100*    DAILY SUMMARY - PRIMARY EMOTIONS ONLY, RESTRICTED TO TODAY.
030200     IF EE-ENTRY-DATE = WS-RUN-DATE
030300         ADD +1 TO WS-DAILY-COUNT
030400         ADD EE-PRIMARY-INTENSITY TO WS-DAILY-SUM
030500         IF EE-PRIMARY-INTENSITY > WS-DAILY-MAX
030600             MOVE EE-PRIMARY-INTENSITY TO WS-DAILY-MAX
030700         END-IF
030800     END-IF.
030900 250-EXIT.
031000     EXIT.
031100
031200 260-ADD-ONE-EMOTION.
031300     MOVE EE-PRIMARY-EMOTION TO WS-LOOKUP-EMOTION.
031400     MOVE EE-PRIMARY-INTENSITY TO WS-LOOKUP-INTENSITY.
031500     PERFORM 265-LOOKUP-AND-ADD THRU 265-EXIT.
031600 260-EXIT.
031700     EXIT.
031800
031900 265-LOOKUP-AND-ADD.
032000     SET WS-EM-IDX TO 1.
032100     SEARCH WS-EMOTION-NAME
032200         AT END
032300             CONTINUE
032400         WHEN WS-EMOTION-NAME (WS-EM-IDX) = WS-LOOKUP-EMOTION
032500             SET WS-AC-IDX TO WS-EM-IDX
032600             ADD +1 TO WS-AC-COUNT (WS-AC-IDX)
032700             ADD WS-LOOKUP-INTENSITY TO
032800                 WS-AC-INTENSITY-SUM (WS-AC-IDX)
032900     END-SEARCH.
033000 265-EXIT.
033100     EXIT.
033200
033300 300-FINISH-PATIENT.
033400     MOVE HOLD-PATIENT-ID      TO ET-PATIENT-ID.
033500     MOVE WS-RUN-DATE          TO ET-WEEK-END-DATE.
033600     MOVE WS-TOTAL-ENTRIES     TO ET-TOTAL-ENTRIES.
033700     MOVE WS-MOOD-RISK-COUNT   TO ET-MOOD-RISK-COUNT.
033800     MOVE WS-DAILY-COUNT       TO ET-DAILY-COUNT.
033900     MOVE WS-DAILY-MAX         TO ET-DAILY-MAX-INTENSITY.
034000
034100*    RULE 3 - MOOD-RISK PERCENTAGE.
034200     IF WS-TOTAL-ENTRIES = ZERO
034300         MOVE ZERO TO ET-MOOD-RISK-PERCENT
034400     ELSE
034500         COMPUTE ET-MOOD-RISK-PERCENT ROUNDED =
034600             (WS-MOOD-RISK-COUNT / WS-TOTAL-ENTRIES) * 100
034700     END-IF.
034800
034900     IF WS-DAILY-COUNT = ZERO
035000         MOVE ZERO TO ET-DAILY-AVG-INTENSITY
035100     ELSE
035200         COMPUTE ET-DAILY-AVG-INTENSITY ROUNDED =
035300             WS-DAILY-SUM / WS-DAILY-COUNT
035400     END-IF.
035500
035600     PERFORM 320-BUILD-TREND-TABLE THRU 320-EXIT.
035700     PERFORM 350-SORT-TREND-TABLE THRU 350-EXIT.
035800     PERFORM 400-PRINT-PATIENT THRU 400-EXIT.
035900
036000     WRITE EMOTSUMM-REC-DATA FROM EMOTION-TREND-SUMMARY-REC.
036100     ADD +1 TO SUMMARIES-WRITTEN.
036200 300-EXIT.
036300     EXIT.
036400
036500*    RULE 2 - PERCENTAGE PER EMOTION, RULE 4 - LOADED UNSORTED
036600*    HERE, SORTED BY 350-SORT-TREND-TABLE BELOW.
036700 320-BUILD-TREND-TABLE.
036800     PERFORM 325-BUILD-ONE-ROW THRU 325-EXIT
036900         VARYING WS-AC-IDX FROM 1 BY 1
037000         UNTIL WS-AC-IDX > 10.
037100 320-EXIT.
037200     EXIT.
037300
037400 325-BUILD-ONE-ROW.
037500     SET WS-EM-IDX TO WS-AC-IDX.
037600     SET WS-TR-IDX TO WS-AC-IDX.
037700     MOVE WS-EMOTION-NAME (WS-EM-IDX) TO
037800         ET-TR-EMOTION (WS-TR-IDX).
037900     MOVE WS-AC-COUNT (WS-AC-IDX)     TO ET-TR-COUNT (WS-TR-IDX).
038000
038100     IF WS-TOTAL-ENTRIES = ZERO
038200         MOVE ZERO TO ET-TR-PERCENT (WS-TR-IDX)
038300     ELSE
038400         COMPUTE ET-TR-PERCENT (WS-TR-IDX) ROUNDED =
038500             (WS-AC-COUNT (WS-AC-IDX) / WS-TOTAL-ENTRIES) * 100
038600     END-IF.
038700
038800     IF WS-AC-COUNT (WS-AC-IDX) = ZERO
038900         MOVE ZERO TO ET-TR-AVG-INTENSITY (WS-TR-IDX)
039000     ELSE
039100         COMPUTE ET-TR-AVG-INTENSITY (WS-TR-IDX) ROUNDED =
039200             WS-AC-INTENSITY-SUM (WS-AC-IDX) /
039300             WS-AC-COUNT (WS-AC-IDX)
039400     END-IF.
039410*    RULE 5 - HIGH-INTENSITY FLAG, AVG INTENSITY >= 60.  TOP-3 IS
039420*    MARKED LATER BY 353-MARK-TOP-THREE, ONCE THE TABLE IS SORTED.
039430     MOVE "N" TO ET-TR-HIGH-INTENSITY-SW (WS-TR-IDX).
039440     MOVE "N" TO ET-TR-TOP3-SW (WS-TR-IDX).
039450     IF ET-TR-AVG-INTENSITY (WS-TR-IDX) >= 60
039460         SET ET-TR-HIGH-INTENSITY (WS-TR-IDX) TO TRUE
039470     END-IF.
039500 325-EXIT.
039600     EXIT.
039700
039800 350-SORT-TREND-TABLE.
039900*    TREND LINES SORTED BY COUNT DESCENDING.
040000     MOVE "Y" TO WS-SWAPPED-SW.
040100     PERFORM 351-BUBBLE-PASS THRU 351-EXIT
040200         UNTIL NOT WS-A-SWAP-HAPPENED.
040210     PERFORM 353-MARK-TOP-THREE THRU 353-EXIT.
040300 350-EXIT.
040400     EXIT.
040500
040600 351-BUBBLE-PASS.
040700     MOVE "N" TO WS-SWAPPED-SW.
040800     PERFORM 352-COMPARE-ADJACENT THRU 352-EXIT
040900         VARYING WS-SORT-SUB FROM 1 BY 1
041000         UNTIL WS-SORT-SUB >= 10.
041100 351-EXIT.
041200     EXIT.
041300
041400 352-COMPARE-ADJACENT.
041500     IF ET-TR-COUNT (WS-SORT-SUB) < ET-TR-COUNT (WS-SORT-SUB + 1)
041600         MOVE ET-TR-EMOTION (WS-SORT-SUB)  TO WS-HOLD-NAME
041700         MOVE ET-TR-COUNT (WS-SORT-SUB)    TO WS-HOLD-COUNT
041800         MOVE ET-TR-AVG-INTENSITY (WS-SORT-SUB) TO WS-HOLD-SUM
041810         MOVE ET-TR-PERCENT (WS-SORT-SUB)  TO WS-HOLD-PERCENT
041820         MOVE ET-TR-HIGH-INTENSITY-SW (WS-SORT-SUB) TO
041830              WS-HOLD-HIGH-INT-SW
041900         MOVE ET-TR-EMOTION (WS-SORT-SUB + 1) TO
042000              ET-TR-EMOTION (WS-SORT-SUB)
042100         MOVE ET-TR-COUNT (WS-SORT-SUB + 1) TO
042200              ET-TR-COUNT (WS-SORT-SUB)
042300         MOVE ET-TR-AVG-INTENSITY (WS-SORT-SUB + 1) TO
042400              ET-TR-AVG-INTENSITY (WS-SORT-SUB)
042500         MOVE ET-TR-PERCENT (WS-SORT-SUB + 1) TO
042600              ET-TR-PERCENT (WS-SORT-SUB)
042610         MOVE ET-TR-HIGH-INTENSITY-SW (WS-SORT-SUB + 1) TO
042620              ET-TR-HIGH-INTENSITY-SW (WS-SORT-SUB)
042700         MOVE WS-HOLD-NAME  TO ET-TR-EMOTION (WS-SORT-SUB + 1)
042800         MOVE WS-HOLD-COUNT TO ET-TR-COUNT (WS-SORT-SUB + 1)
042900         MOVE WS-HOLD-SUM   TO
043000              ET-TR-AVG-INTENSITY (WS-SORT-SUB + 1)
043005         MOVE WS-HOLD-PERCENT TO
043006              ET-TR-PERCENT (WS-SORT-SUB + 1)
043010         MOVE WS-HOLD-HIGH-INT-SW TO
043020              ET-TR-HIGH-INTENSITY-SW (WS-SORT-SUB + 1)
043100         MOVE "Y" TO WS-SWAPPED-SW
043200     END-IF.
043300 352-EXIT.
043400     EXIT.
043410
043420*    RULE 5 - TOP-3 EMOTIONS BY COUNT, MARKED AFTER THE TABLE IS
043430*    SORTED DESCENDING SO ROWS 1-3 ARE THE TOP-3 BY DEFINITION.
043440 353-MARK-TOP-THREE.
043450     PERFORM 354-MARK-ONE-ROW THRU 354-EXIT
043460         VARYING WS-SORT-SUB FROM 1 BY 1
043470         UNTIL WS-SORT-SUB > 3.
043480 353-EXIT.
043490     EXIT.
043492
043494 354-MARK-ONE-ROW.
043496     IF ET-TR-COUNT (WS-SORT-SUB) > ZERO
043498         SET ET-TR-IN-TOP-3 (WS-SORT-SUB) TO TRUE
043499     END-IF.
043520 354-EXIT.
043530     EXIT.
043600 400-PRINT-PATIENT.
043700     IF WS-LINES > 45
043800         PERFORM 420-PAGE-BREAK THRU 420-EXIT.
043900     MOVE ET-PATIENT-ID      TO PATIENT-ID-O.
044000     MOVE ET-TOTAL-ENTRIES   TO TOTAL-ENTRIES-O.
044100     WRITE RPT-REC FROM WS-PATIENT-HDR-REC
044200         AFTER ADVANCING 2.
044300     ADD +2 TO WS-LINES.
044400
044500     PERFORM 410-PRINT-ONE-TREND-LINE THRU 410-EXIT
044600         VARYING WS-TR-IDX FROM 1 BY 1
044700         UNTIL WS-TR-IDX > 10.
044800
044810*    RULE 5 - MOOD-RISK COUNT/PERCENT ONLY PRINTS WHEN COUNT > 0.
044900     IF ET-MOOD-RISK-COUNT > ZERO
044910         MOVE ET-MOOD-RISK-COUNT   TO MR-COUNT-O
045000         MOVE ET-MOOD-RISK-PERCENT TO MR-PERCENT-O
045100         WRITE RPT-REC FROM WS-MOOD-RISK-LINE-REC
045200             AFTER ADVANCING 1
045300         ADD +1 TO WS-LINES
045310     END-IF.
045400
045500     MOVE ET-DAILY-COUNT          TO DY-COUNT-O.
045600     MOVE ET-DAILY-MAX-INTENSITY  TO DY-MAX-O.
045700     MOVE ET-DAILY-AVG-INTENSITY  TO DY-AVG-O.
045800     WRITE RPT-REC FROM WS-DAILY-LINE-REC
045900         AFTER ADVANCING 1.
046000     ADD +1 TO WS-LINES.
046100 400-EXIT.
046200     EXIT.
046300
046400 410-PRINT-ONE-TREND-LINE.
046500     IF ET-TR-COUNT (WS-TR-IDX) > ZERO
046600         MOVE ET-TR-EMOTION (WS-TR-IDX)       TO TR-EMOTION-O
046700         MOVE ET-TR-COUNT (WS-TR-IDX)         TO TR-COUNT-O
046800         MOVE ET-TOTAL-ENTRIES                TO TR-TOTAL-O
046900         MOVE ET-TR-PERCENT (WS-TR-IDX)       TO TR-PERCENT-O
047000         MOVE ET-TR-AVG-INTENSITY (WS-TR-IDX) TO TR-INTENSITY-O
047010         IF ET-TR-IN-TOP-3 (WS-TR-IDX)
047020             MOVE "YES" TO TR-TOP3-O
047030         ELSE
047040             MOVE "NO " TO TR-TOP3-O
047050         END-IF
047060         IF ET-TR-HIGH-INTENSITY (WS-TR-IDX)
047070             MOVE "YES" TO TR-HIGHINT-O
047080         ELSE
047090             MOVE "NO " TO TR-HIGHINT-O
047095         END-IF
047100         WRITE RPT-REC FROM WS-TREND-LINE-REC
047200             AFTER ADVANCING 1
047300         ADD +1 TO WS-LINES
047400     END-IF.
047500 410-EXIT.
047600     EXIT.
047700
047800 420-PAGE-BREAK.
047900     MOVE WS-PAGES TO PAGE-NBR-O.
048000     WRITE RPT-REC FROM WS-HDR-REC
048100         AFTER ADVANCING NEXT-PAGE.
048200     WRITE RPT-REC FROM WS-BLANK-LINE
048300         AFTER ADVANCING 1.
048400     ADD +1 TO WS-PAGES.
048500     MOVE 2 TO WS-LINES.
048600 420-EXIT.
048700     EXIT.
048800
048900 900-READ-EMOTENTR.
049000     READ EMOTENTR INTO EMOTION-ENTRY-REC
049100         AT END MOVE "N" TO MORE-DATA-SW
049200         GO TO 900-EXIT
049300     END-READ.
049400     ADD +1 TO RECORDS-READ.
049500 900-EXIT.
049600     EXIT.
049700
049800 999-CLEANUP.
049900     IF RECORDS-READ > ZERO
050000         PERFORM 300-FINISH-PATIENT THRU 300-EXIT.
050100     CLOSE EMOTENTR, EMOTSUMM, EMOTRPT.
050200     DISPLAY "** RECORDS READ **".
050300     DISPLAY RECORDS-READ.
050400     DISPLAY "** PATIENT SUMMARIES WRITTEN **".
050500     DISPLAY SUMMARIES-WRITTEN.
050600     DISPLAY "******** NORMAL END OF JOB EMOTTRND ********".
050700 999-EXIT.
050800     EXIT.
