000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCSCOR.
000400 AUTHOR. R. KASPER.
000500 INSTALLATION. ALZMATE BATCH SYSTEMS.
000600 DATE-WRITTEN. 07/22/86.
000700 DATE-COMPILED. 10/03/06.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* 07/22/86  RTK  ORIGINAL - ADAPTED FROM CLCLBCST, COMPUTES THE   *
001300*                DAILY BED-CHARGE PERCENTAGE OF CAP FOR THE       *
001400*                WARD CENSUS SUBSYSTEM                           *
001500* 05/11/89  MJB  ADDED THE DECLINE-DIFF SWITCH SETTING FOR THE    *
001600*                QUARTERLY VARIANCE REPORT                       *
001700* 02/25/93  MJB  REQ 5120 - RESULT FIELD WIDENED TO S9(3)V99 TO   *
001800*                HOLD NEGATIVE VARIANCES WITHOUT TRUNCATING       *
001900* 12/04/98  CPS  Y2K REVIEW - PROGRAM CONTAINS NO DATE LOGIC,     *
002000*                NO CHANGE REQUIRED, SIGNED OFF FOR CENTURY ROLL  *
002100* 10/03/06  LDW  AM-1005  RECOMMISSIONED FOR ALZMATE - SWITCH     *
002200*                NOW SELECTS WEEKLY-SCORE VS DECLINE-DIFF PER     *
002300*                FR-PT SCORING RULES INSTEAD OF BED CHARGES       *
002400* 12/11/06  LDW  AM-1019  SCORE NOW ZERO WHEN POSSIBLE-POINTS IS  *
002500*                         ZERO, PER FR-PT07                      *
002600* 04/02/07  LDW  AM-1038  ROUNDED CLAUSE ADDED TO BOTH COMPUTES - *
002700*                         AUDIT FOUND A TRUNCATION OFF BY .01     *
002710* 07/19/07  LDW  AM-1091  LINKAGE SCORE/POINTS FIELDS RESTORED TO *
002720*                         COMP-3 PER THE ORIGINAL CLCLBCST        *
002730*                         TEMPLATE - AUDIT FOUND THE ALZMATE      *
002740*                         CONVERSION HAD QUIETLY DROPPED IT       *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  FILLER                  PIC X(04) VALUE SPACES.
003800
003900 LINKAGE SECTION.
004000 01  CALC-SCORE-REC.
004100     05  CALC-TYPE-SW               PIC X.
004200         88  CALC-WEEKLY-SCORE      VALUE "S".
004300         88  CALC-DECLINE-DIFF      VALUE "D".
004400     05  CS-EARNED-POINTS           PIC 9(4)V99 COMP-3.
004500     05  CS-POSSIBLE-POINTS         PIC 9(4)V99 COMP-3.
004600     05  CS-BASELINE-SCORE          PIC 9(3)V99 COMP-3.
004700     05  CS-CURRENT-SCORE           PIC 9(3)V99 COMP-3.
004800     05  CS-RESULT                  PIC S9(3)V99 COMP-3.
004900
005000 01  RETURN-CD                      PIC 9(4) COMP.
005100
005200 PROCEDURE DIVISION USING CALC-SCORE-REC, RETURN-CD.
005300 000-MAIN-LOGIC.
005400     IF CALC-WEEKLY-SCORE
005500         PERFORM 100-CALC-WEEKLY-SCORE-RTN
005600     ELSE IF CALC-DECLINE-DIFF
005700         PERFORM 200-CALC-DECLINE-DIFF-RTN.
005800
005900     MOVE ZERO TO RETURN-CD.
006000     GOBACK.
006100
006200 100-CALC-WEEKLY-SCORE-RTN.
006300*    FR-PT07 - SCORE = EARNED / POSSIBLE * 100, ZERO WHEN
006400*    POSSIBLE-POINTS IS ZERO, ROUNDED TO 2 DECIMALS.
006500     IF CS-POSSIBLE-POINTS = ZERO
006600         MOVE ZERO TO CS-RESULT
006700     ELSE
006800         COMPUTE CS-RESULT ROUNDED =
006900             (CS-EARNED-POINTS / CS-POSSIBLE-POINTS) * 100.
007000
007100 200-CALC-DECLINE-DIFF-RTN.
007200*    FR-PT11 - DIFFERENCE = BASELINE - CURRENT SCORE, ROUNDED.
007300     COMPUTE CS-RESULT ROUNDED =
007400         CS-BASELINE-SCORE - CS-CURRENT-SCORE.
