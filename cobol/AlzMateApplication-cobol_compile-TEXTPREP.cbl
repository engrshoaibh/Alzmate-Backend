000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TEXTPREP.
000300 AUTHOR. R. KASPER.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 02/11/86.
000600 DATE-COMPILED. 09/19/06.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND NORMALIZES THE RAW CAREGIVER
001300*          JOURNAL TEXT CAPTURED BY THE MOBILE APP BEFORE IT GOES
001400*          TO THE EMOTION CLASSIFIER.  IT CONTAINS ONE RECORD FOR
001500*          EVERY JOURNAL ENTRY LOGGED THAT DAY.
001600*
001700*          THE PROGRAM LOWERCASES THE TEXT, STRIPS FILLER WORDS,
001800*          SQUEEZES REPEATED CHARACTERS, COLLAPSES WHITESPACE, AND
001900*          TIGHTENS UP SPACING AROUND PUNCTUATION BEFORE WRITING
002000*          THE CLEANED RECORD ON FOR THE CLASSIFIER JOB STEP.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   JRNLTXT
002500
002600         OUTPUT FILE PRODUCED    -   CLEANTXT
002700
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 02/11/86  RTK  ORIGINAL - ADAPTED FROM DALYEDIT, EDITS THE      *
003100*                DAILY ADMISSION/CENSUS TRANSACTION BATCH BEFORE  *
003200*                IT POSTS TO THE WARD MASTER                     *
003300* 07/19/89  MJB  ADDED THE DUPLICATE-TRANSACTION SUPPRESSION PASS *
003400*                PER REQ 4410                                    *
003500* 03/02/94  MJB  REQ 5899 - EDIT MESSAGES NOW WRITTEN TO A        *
003600*                SEPARATE ERROR FILE INSTEAD OF THE CONSOLE       *
003700* 10/27/98  CPS  Y2K REMEDIATION - ALL TRANSACTION-DATE FIELDS    *
003800*                EXPANDED TO CCYYMMDD, CENTURY WINDOW ROUTINE     *
003900*                ADDED FOR THE OLD 2-DIGIT-YEAR FEEDER FILES      *
004000* 09/19/06  LDW  AM-1002  RETIRED FROM THE CENSUS SYSTEM AND      *
004100*                RECOMMISSIONED FOR ALZMATE - EDIT RULES REPLACED *
004200*                WITH JOURNAL TEXT CLEANUP                       *
004300* 11/09/06  LDW  AM-1015  FILLER-WORD LIST WIDENED TO INCLUDE     *
004400*                         "BASICALLY" AND "LITERALLY" PER THE     *
004500*                         CLINICAL REVIEW BOARD'S WORD LIST       *
004600* 03/07/07  LDW  AM-1033  SQUEEZE NOW CAPS REPEATED CHARS AT TWO  *
004700*                         INSTEAD OF COLLAPSING TO A SINGLE CHAR -*
004800*                         MATCHES THE MODEL'S TRAINING DATA       *
004810* 07/16/07  LDW  AM-1084  WHITESPACE-COLLAPSE PASS NOW CALLS      *
004820*                         TRIMLEN TO FIND THE TRUE TRAILING-BLANK *
004830*                         BOUNDARY AND SCRUBS PAST IT, SO A RUN   *
004840*                         OF TRAILING BLANKS COLLAPSED TO ONE     *
004850*                         SPACE DOES NOT SURVIVE AS STRAY TEXT    *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT JRNLTXT
005700     ASSIGN TO UT-S-JRNLTXT
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT CLEANTXT
006200     ASSIGN TO UT-S-CLEANTXT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800****** THIS FILE CARRIES ONE RAW JOURNAL ENTRY PER RECORD AS
006900****** CAPTURED FROM THE MOBILE APP - NO TRAILER RECORD
007000 FD  JRNLTXT
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 224 CHARACTERS
007300     DATA RECORD IS JRNLTXT-REC-DATA.
007400 01  JRNLTXT-REC-DATA           PIC X(224).
007500
007600****** THIS FILE CARRIES THE SAME LAYOUT AFTER NORMALIZATION -
007700****** CONSUMED BY EMOTCLSF DOWNSTREAM
007800 FD  CLEANTXT
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 224 CHARACTERS
008100     DATA RECORD IS CLEANTXT-REC-DATA.
008200 01  CLEANTXT-REC-DATA          PIC X(224).
008300
008400 WORKING-STORAGE SECTION.
008500 01  FILE-STATUS-CODES.
008600     05  OFCODE                  PIC X(2).
008700         88  CODE-WRITE          VALUE SPACES.
008800
008900 COPY JRNLTXT.
009000
009100 01  WS-RUN-DATE-FIELDS.
009200     05  WS-RUN-DATE             PIC 9(06).
009300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009400         10  WS-RUN-YY           PIC 9(02).
009500         10  WS-RUN-MM           PIC 9(02).
009600         10  WS-RUN-DD           PIC 9(02).
009700     05  FILLER                  PIC X(02).
009800
009900 01  WS-FILLER-WORD-TABLE.
010000     05  FILLER                  PIC X(10) VALUE "UM        ".
010100     05  FILLER                  PIC X(10) VALUE "UH        ".
010200     05  FILLER                  PIC X(10) VALUE "ER        ".
010300     05  FILLER                  PIC X(10) VALUE "AH        ".
010400     05  FILLER                  PIC X(10) VALUE "EH        ".
010500     05  FILLER                  PIC X(10) VALUE "HMM       ".
010600     05  FILLER                  PIC X(10) VALUE "HM        ".
010700     05  FILLER                  PIC X(10) VALUE "LIKE      ".
010800     05  FILLER                  PIC X(10) VALUE "WELL      ".
010900     05  FILLER                  PIC X(10) VALUE "SO        ".
011000     05  FILLER                  PIC X(10) VALUE "ACTUALLY  ".
011100     05  FILLER                  PIC X(10) VALUE "BASICALLY ".
011200     05  FILLER                  PIC X(10) VALUE "LITERALLY ".
011300     05  FILLER                  PIC X(10) VALUE "RIGHT     ".
011400     05  FILLER                  PIC X(10) VALUE "OKAY      ".
011500     05  FILLER                  PIC X(10) VALUE "OK        ".
011600 01  WS-FILLER-WORD-R REDEFINES WS-FILLER-WORD-TABLE.
011700     05  WS-FILLER-WORD          PIC X(10) OCCURS 16 TIMES
011800                                  INDEXED BY WS-FW-IDX.
011900
012000 01  WS-TEXT-AREAS.
012100     05  WS-ORIGINAL-TEXT        PIC X(200).
012200     05  WS-STAGE-1-TEXT         PIC X(200).
012300     05  WS-STAGE-2-TEXT         PIC X(200).
012400     05  WS-STAGE-2-R REDEFINES WS-STAGE-2-TEXT.
012500         10  WS-STAGE-2-CHAR     PIC X(01) OCCURS 200 TIMES.
012600     05  WS-STAGE-3-TEXT         PIC X(200).
012700     05  WS-STAGE-4-TEXT         PIC X(200).
012800     05  WS-FINAL-TEXT           PIC X(200).
012900
013000 01  WS-WORD-WORK.
013100     05  WS-WORD-TABLE OCCURS 40 TIMES.
013200         10  WS-WORD             PIC X(20).
013300     05  WS-WORD-COUNT           PIC 9(02) COMP.
013400     05  WS-STRIPPED-WORD        PIC X(20).
013500     05  WS-WORD-IS-FILLER-SW    PIC X(01) VALUE "N".
013600         88  WS-WORD-IS-FILLER   VALUE "Y".
013700
013800 01  COUNTERS-AND-SWITCHES.
013900     05  WS-SCAN-SUB             PIC 9(03) COMP.
014000     05  WS-TOK-SUB              PIC 9(02) COMP.
014100     05  WS-STRIP-SUB            PIC 9(02) COMP.
014200     05  WS-WORD-SUB             PIC 9(02) COMP.
014300     05  WS-OUT-PTR              PIC 9(03) COMP.
014400     05  WS-OUT-SUB              PIC 9(03) COMP.
014500     05  WS-RUN-COUNT            PIC 9(02) COMP.
014600     05  WS-PREV-CHAR            PIC X(01) VALUE LOW-VALUE.
014700     05  WS-PREV-WAS-SPACE-SW    PIC X(01) VALUE "Y".
014800         88  WS-PREV-WAS-SPACE   VALUE "Y".
014810     05  WS-TRIMMED-LENGTH       PIC S9(4) COMP.
014900     05  RECORDS-READ            PIC 9(07) COMP.
015000     05  RECORDS-WRITTEN         PIC 9(07) COMP.
015100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015200         88  NO-MORE-DATA        VALUE "N".
015300
015400 PROCEDURE DIVISION.
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600     PERFORM 100-MAINLINE THRU 100-EXIT
015700             UNTIL NO-MORE-DATA.
015800     PERFORM 999-CLEANUP THRU 999-EXIT.
015900     MOVE +0 TO RETURN-CODE.
016000     GOBACK.
016100
016200 000-HOUSEKEEPING.
016300     DISPLAY "******** BEGIN JOB TEXTPREP ********".
016400     ACCEPT WS-RUN-DATE FROM DATE.
016500     DISPLAY "RUN DATE " WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
016600     INITIALIZE COUNTERS-AND-SWITCHES.
016700     OPEN INPUT JRNLTXT.
016800     OPEN OUTPUT CLEANTXT.
016900     PERFORM 900-READ-JRNLTXT THRU 900-EXIT.
017000 000-EXIT.
017100     EXIT.
017200
017300 100-MAINLINE.
017400     PERFORM 300-NORMALIZE-TEXT THRU 300-EXIT.
017500     WRITE CLEANTXT-REC-DATA FROM JOURNAL-TEXT-REC.
017600     ADD +1 TO RECORDS-WRITTEN.
017700     PERFORM 900-READ-JRNLTXT THRU 900-EXIT.
017800 100-EXIT.
017900     EXIT.
018000
018100 300-NORMALIZE-TEXT.
018200*    RULE 1 - EMPTY OR BLANK INPUT PASSES THROUGH UNCHANGED.
018300     MOVE JT-RAW-TEXT TO WS-ORIGINAL-TEXT.
018400     IF WS-ORIGINAL-TEXT = SPACES
018500         GO TO 300-EXIT.
018600
018700     PERFORM 310-LOWERCASE-TEXT THRU 310-EXIT.
018800     PERFORM 320-REMOVE-FILLER-WORDS THRU 320-EXIT.
018900     PERFORM 330-SQUEEZE-REPEATED-CHARS THRU 330-EXIT.
019000     PERFORM 340-COLLAPSE-WHITESPACE THRU 340-EXIT.
019100     PERFORM 350-REMOVE-PUNCT-SPACING THRU 350-EXIT.
019200
019300*    RULE 7 - FALL BACK TO THE ORIGINAL TEXT WHEN THE CLEANED
019400*    RESULT ENDED UP EMPTY BUT THE INPUT WAS NOT.
019500     IF WS-FINAL-TEXT = SPACES
019600         MOVE WS-ORIGINAL-TEXT TO WS-FINAL-TEXT.
019700
019800     MOVE WS-FINAL-TEXT TO JT-RAW-TEXT.
019900 300-EXIT.
020000     EXIT.
020100
020200 310-LOWERCASE-TEXT.
020300*    RULE 2 - LOWERCASE ALL TEXT.
020400     MOVE WS-ORIGINAL-TEXT TO WS-STAGE-1-TEXT.
020500     INSPECT WS-STAGE-1-TEXT CONVERTING
020600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
020700         "abcdefghijklmnopqrstuvwxyz".
020800 310-EXIT.
020900     EXIT.
021000
021100 320-REMOVE-FILLER-WORDS.
021200*    RULE 3 - TOKENIZE ON BLANKS, DROP ANY WORD THAT STRIPS DOWN
021300*    TO A FILLER WORD, THEN RE-STRING WHAT IS LEFT.
021400     MOVE SPACES TO WS-STAGE-2-TEXT WS-WORD-TABLE (1).
021500     MOVE ZERO TO WS-WORD-COUNT WS-TOK-SUB WS-OUT-PTR.
021600     SET WS-WORD-IDX TO 1.
021700     PERFORM 321-TOKENIZE-ONE-CHAR THRU 321-EXIT
021800         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200.
021900*    FLUSH A WORD LEFT IN THE BUFFER AT END OF TEXT.
022000     IF WS-TOK-SUB > 0
022100         ADD 1 TO WS-WORD-COUNT.
022200
022300     IF WS-WORD-COUNT > 0
022400         PERFORM 322-CHECK-ONE-WORD THRU 322-EXIT
022500             VARYING WS-WORD-SUB FROM 1 BY 1
022600             UNTIL WS-WORD-SUB > WS-WORD-COUNT.
022700 320-EXIT.
022800     EXIT.
022900
023000 321-TOKENIZE-ONE-CHAR.
023100     IF WS-STAGE-1-TEXT (WS-SCAN-SUB:1) = SPACE
023200         IF WS-TOK-SUB > 0
023300             ADD 1 TO WS-WORD-COUNT
023400             MOVE ZERO TO WS-TOK-SUB
023500         END-IF
023600     ELSE
023700         ADD 1 TO WS-TOK-SUB
023800         IF WS-TOK-SUB <= 20
023900             MOVE WS-STAGE-1-TEXT (WS-SCAN-SUB:1) TO
024000                 WS-WORD (WS-WORD-COUNT + 1) (WS-TOK-SUB:1)
024100         END-IF
024200     END-IF.
024300 321-EXIT.
024400     EXIT.
024500
024600 322-CHECK-ONE-WORD.
024700     MOVE SPACES TO WS-STRIPPED-WORD.
024800     MOVE ZERO TO WS-STRIP-SUB.
024900     PERFORM 323-STRIP-ONE-CHAR THRU 323-EXIT
025000         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 20.
025100     PERFORM 325-FILLER-LOOKUP THRU 325-EXIT.
025200     IF NOT WS-WORD-IS-FILLER
025300         PERFORM 324-APPEND-WORD THRU 324-EXIT.
025400 322-EXIT.
025500     EXIT.
025600
025700 323-STRIP-ONE-CHAR.
025800*    KEEP ONLY LETTERS AND DIGITS WHEN TESTING A WORD AGAINST
025900*    THE FILLER-WORD LIST - "UM," STILL MATCHES "UM".
026000     IF (WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) >= "A" AND
026100         WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) <= "Z")
026200     OR (WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) >= "a" AND
026300         WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) <= "z")
026400     OR (WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) >= "0" AND
026500         WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) <= "9")
026600         ADD 1 TO WS-STRIP-SUB
026700         IF WS-STRIP-SUB <= 20
026800             MOVE WS-WORD (WS-WORD-SUB) (WS-SCAN-SUB:1) TO
026900                 WS-STRIPPED-WORD (WS-STRIP-SUB:1)
027000         END-IF
027100     END-IF.
027200 323-EXIT.
027300     EXIT.
027400
027500 324-APPEND-WORD.
027600*    RE-STRING A SURVIVING WORD INTO THE CLEANED-TEXT BUFFER,
027700*    WITH A SINGLE SEPARATING SPACE BEFORE ANY WORD BUT THE FIRST.
027800     IF WS-OUT-PTR > 1
027900         STRING SPACE DELIMITED BY SIZE
028000             INTO WS-STAGE-2-TEXT WITH POINTER WS-OUT-PTR
028100     END-IF.
028200     STRING WS-WORD (WS-WORD-SUB) DELIMITED BY SPACE
028300         INTO WS-STAGE-2-TEXT WITH POINTER WS-OUT-PTR.
028400 324-EXIT.
028500     EXIT.
028600
028700 325-FILLER-LOOKUP.
028800     MOVE "N" TO WS-WORD-IS-FILLER-SW.
028900     SET WS-FW-IDX TO 1.
029000     SEARCH WS-FILLER-WORD
029100         AT END
029200             MOVE "N" TO WS-WORD-IS-FILLER-SW
029300         WHEN WS-STRIPPED-WORD (1:10) = WS-FILLER-WORD (WS-FW-IDX)
029400             MOVE "Y" TO WS-WORD-IS-FILLER-SW.
029500 325-EXIT.
029600     EXIT.
029700
029800 330-SQUEEZE-REPEATED-CHARS.
029900*    RULE 4 - A CHARACTER MAY NOT REPEAT MORE THAN TWICE IN A ROW.
030000     MOVE SPACES TO WS-STAGE-3-TEXT.
030100     MOVE LOW-VALUE TO WS-PREV-CHAR.
030200     MOVE ZERO TO WS-RUN-COUNT WS-OUT-SUB.
030300     PERFORM 331-SQUEEZE-ONE-CHAR THRU 331-EXIT
030400         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200.
030500 330-EXIT.
030600     EXIT.
030700
030800 331-SQUEEZE-ONE-CHAR.
030900     IF WS-STAGE-2-CHAR (WS-SCAN-SUB) = WS-PREV-CHAR
031000         ADD 1 TO WS-RUN-COUNT
031100     ELSE
031200         MOVE 1 TO WS-RUN-COUNT
031300         MOVE WS-STAGE-2-CHAR (WS-SCAN-SUB) TO WS-PREV-CHAR
031400     END-IF.
031500     IF WS-RUN-COUNT NOT > 2
031600         ADD 1 TO WS-OUT-SUB
031700         IF WS-OUT-SUB <= 200
031800             MOVE WS-STAGE-2-CHAR (WS-SCAN-SUB) TO
031900                 WS-STAGE-3-TEXT (WS-OUT-SUB:1)
032000         END-IF
032100     END-IF.
032200 331-EXIT.
032300     EXIT.
032400
032500 340-COLLAPSE-WHITESPACE.
032600*    RULE 5 - COLLAPSE RUNS OF WHITESPACE TO A SINGLE SPACE AND
032700*    DROP LEADING BLANKS, THEN TRIM THE TRAILING END - A RUN OF
032710*    TRAILING BLANKS COLLAPSES TO ONE SPACE LIKE ANY OTHER RUN,
032720*    SO CALL TRIMLEN TO FIND WHERE THE REAL TEXT ENDS AND BLANK
032730*    OUT THAT LAST LEFTOVER SPACE.
032900     MOVE SPACES TO WS-STAGE-4-TEXT.
033000     MOVE "Y" TO WS-PREV-WAS-SPACE-SW.
033100     MOVE ZERO TO WS-OUT-SUB.
033200     PERFORM 341-COLLAPSE-ONE-CHAR THRU 341-EXIT
033300         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200.
033310     CALL "TRIMLEN" USING WS-STAGE-4-TEXT, WS-TRIMMED-LENGTH.
033320     IF WS-TRIMMED-LENGTH > ZERO AND WS-TRIMMED-LENGTH < 200
033330         MOVE SPACES TO
033340             WS-STAGE-4-TEXT (WS-TRIMMED-LENGTH + 1:
033350                 200 - WS-TRIMMED-LENGTH)
033360     END-IF.
033400 340-EXIT.
033500     EXIT.
033600
033700 341-COLLAPSE-ONE-CHAR.
033800     IF WS-STAGE-3-TEXT (WS-SCAN-SUB:1) = SPACE
033900         IF NOT WS-PREV-WAS-SPACE
034000             ADD 1 TO WS-OUT-SUB
034100             MOVE SPACE TO WS-STAGE-4-TEXT (WS-OUT-SUB:1)
034200             MOVE "Y" TO WS-PREV-WAS-SPACE-SW
034300         END-IF
034400     ELSE
034500         ADD 1 TO WS-OUT-SUB
034600         MOVE WS-STAGE-3-TEXT (WS-SCAN-SUB:1) TO
034700             WS-STAGE-4-TEXT (WS-OUT-SUB:1)
034800         MOVE "N" TO WS-PREV-WAS-SPACE-SW
034900     END-IF.
035000 341-EXIT.
035100     EXIT.
035200
035300 350-REMOVE-PUNCT-SPACING.
035400*    RULE 6 - DROP A SPACE THAT SITS DIRECTLY IN FRONT OF A
035500*    PUNCTUATION MARK (COVERS THE CASE OF TWO MARKS SEPARATED BY
035600*    A BLANK AS WELL, SINCE THE TEST ONLY LOOKS AT WHAT FOLLOWS).
035700     MOVE SPACES TO WS-FINAL-TEXT.
035800     MOVE ZERO TO WS-OUT-SUB.
035900     PERFORM 351-PUNCT-ONE-CHAR THRU 351-EXIT
036000         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200.
036100 350-EXIT.
036200     EXIT.
036300
036400 351-PUNCT-ONE-CHAR.
036500     IF WS-STAGE-4-TEXT (WS-SCAN-SUB:1) = SPACE AND
036600        WS-SCAN-SUB < 200
036700         IF WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = "," OR
036800            WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = "." OR
036900            WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = "!" OR
037000            WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = "?" OR
037100            WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = ";" OR
037200            WS-STAGE-4-TEXT (WS-SCAN-SUB + 1:1) = ":"
037300             CONTINUE
037400         ELSE
037500             ADD 1 TO WS-OUT-SUB
037600             MOVE SPACE TO WS-FINAL-TEXT (WS-OUT-SUB:1)
037700         END-IF
037800     ELSE
037900         ADD 1 TO WS-OUT-SUB
038000         MOVE WS-STAGE-4-TEXT (WS-SCAN-SUB:1) TO
038100             WS-FINAL-TEXT (WS-OUT-SUB:1)
038200     END-IF.
038300 351-EXIT.
038400     EXIT.
038500
038600 900-READ-JRNLTXT.
038700     READ JRNLTXT INTO JOURNAL-TEXT-REC
038800         AT END MOVE "N" TO MORE-DATA-SW
038900         GO TO 900-EXIT
039000     END-READ.
039100     ADD +1 TO RECORDS-READ.
039200 900-EXIT.
039300     EXIT.
039400
039500 999-CLEANUP.
039600     CLOSE JRNLTXT, CLEANTXT.
039700     DISPLAY "** RECORDS READ **".
039800     DISPLAY RECORDS-READ.
039900     DISPLAY "** RECORDS WRITTEN **".
040000     DISPLAY RECORDS-WRITTEN.
040100     DISPLAY "******** NORMAL END OF JOB TEXTPREP ********".
040200 999-EXIT.
040300     EXIT.
