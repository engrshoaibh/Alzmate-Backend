000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROGTRCK.
000300 AUTHOR. M. BRANNIGAN.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/14/84.
000600 DATE-COMPILED. 05/21/07.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100
001200          WEEKLY DRIVER - READS THE WEEK'S TASK-REMINDER AND
001300          BRAIN-SESSION RECORDS FOR EACH PATIENT, COMPUTES THE
001400          WEIGHTED COGNITIVE-CARE SCORE (FR-PT07), LABELS THE
001500          PATIENT STATE (FR-PT09), CHECKS FOR A BASELINE DECLINE
001600          AGAINST THE WEEKSCOR HISTORY (FR-PT10/11/12) AND THE
001700          WEEK-OVER-WEEK TREND (FR-PT15), THEN APPENDS THE NEW
001800          WEEKLY-SCORE RECORD.  CALLS NOTIFY FOR THE DECLINE
001900          ALERT (FR-PT13) AND FOR EACH MISSED APPOINTMENT
002000          (FR-PT14).  TASK-REMINDER AND BRAIN-SESSION MUST BOTH
002100          BE SORTED ASCENDING BY PATIENT-ID, DATE.
002200
002300*****************************************************************
002400
002500      INPUT FILE              -   TASKREM, BRNSESS, WEEKSCOR,
002600                                   PATMSTR
002700
002800      OUTPUT FILE PRODUCED    -   WEEKSCOR
002900
003000*****************************************************************
003100* CHANGE LOG                                                     *
003200* 06/14/84  MJB  ORIGINAL - NIGHTLY UPDATE OF PATMSTR CENSUS AND  *
003300*                ROOM/ANCILLARY CHARGE TOTALS FROM THE DAILY      *
003400*                INPATIENT TRANSACTION FILE                      *
003500* 03/22/87  MJB  ADDED OUT-OF-NETWORK ADJUSTMENT POSTING FOR      *
003600*                INPATIENT DAILY CHARGES                         *
003700* 11/09/90  DRF  REQ 4417 - ADDED ABEND TRAP FOR OUT-OF-BALANCE   *
003800*                TRAILER RECORD COUNTS                           *
003900* 02/14/95  KTO  REQ 6110 - WIDENED CHARGE ACCUMULATORS, ADDED    *
004000*                QUARTERLY VARIANCE FLAG                         *
004100* 01/08/99  CPS  Y2K REMEDIATION - ALL TRANSACTION DATE FIELDS    *
004200*                EXPANDED TO CCYYMMDD, CENTURY WINDOW ADDED TO    *
004300*                THE DAILY POSTING ROUTINE                       *
004400* 10/03/06  LDW  AM-1004  RECOMMISSIONED FOR ALZMATE - RETIRED    *
004500*                BED/CHARGE POSTING, NOW COMPUTES THE WEEKLY      *
004600*                COGNITIVE-CARE SCORE FROM TASK-REMINDER AND      *
004700*                BRAIN-SESSION PER FR-PT07, LABELS STATE PER      *
004800*                FR-PT09                                         *
004900* 11/02/06  LDW  AM-1017  ADDED FR-PT10 BASELINE AND FR-PT11/12   *
005000*                DECLINE DETECTION AGAINST THE WEEKSCOR HISTORY,  *
005100*                CALLS NOTIFY FOR THE DECLINE ALERT               *
005200* 11/20/06  LDW  AM-1016  ADDED FR-PT14 MISSED-APPOINTMENT ALERT  *
005300*                AT BUFFER TIME                                  *
005400* 03/11/07  LDW  AM-1035  ADDED FR-PT15 WEEK-OVER-WEEK TREND,     *
005500*                APPENDS THE ENRICHED WEEKSCOR RECORD             *
005600* 05/21/07  LDW  AM-1061  WEEKSCOR LAYOUT WIDENED FOR BASELINE/   *
005700*                DECLINE/TREND PASSTHROUGH TO COMBRISK            *
005710* 07/02/07  LDW  AM-1074  TASK-BREAKDOWN TABLE NOW CARRIED         *
005720*                FORWARD INTO THE WEEKSCOR RECORD SO COMBRISK     *
005730*                HAS IT WITHOUT REREADING TASKREM/BRNSESS          *
005740* 07/18/07  LDW  AM-1088  TASKREM/BRNSESS FD'S SHRUNK TO 63/23     *
005750*                CHARACTERS TO MATCH THE COPYBOOKS - THE 2-BYTE    *
005760*                RESERVE FILLER ON EACH WAS DROPPED                *
005770* 07/19/07  LDW  AM-1091  SCORE/POINTS FIELDS RESTORED TO COMP-3 - *
005780*                AUDIT FOUND THE DALYUPDT CONVERSION HAD DROPPED   *
005790*                IT FROM THE TASK-BREAKDOWN/HISTORY TABLES AND     *
005795*                THE WEEKSCOR HOLD AREAS                           *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400    C01 IS NEXT-PAGE.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700    SELECT TASKREM
006800           ASSIGN TO UT-S-TASKREM
006900           ACCESS MODE IS SEQUENTIAL
007000           FILE STATUS IS TFCODE.
007100
007200    SELECT BRNSESS
007300           ASSIGN TO UT-S-BRNSESS
007400           ACCESS MODE IS SEQUENTIAL
007500           FILE STATUS IS BFCODE.
007600
007700    SELECT WEEKSCOR
007800           ASSIGN TO UT-S-WEEKSCOR
007900           ACCESS MODE IS SEQUENTIAL
008000           FILE STATUS IS HFCODE.
008100
008200    SELECT PATMSTR
008300           ASSIGN       TO PATMSTR
008400           ORGANIZATION IS INDEXED
008500           ACCESS MODE  IS RANDOM
008600           RECORD KEY   IS PATMSTR-KEY
008700           FILE STATUS  IS PATMSTR-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  TASKREM
009200    RECORDING MODE IS F
009300    LABEL RECORDS ARE STANDARD
009400    RECORD CONTAINS 63 CHARACTERS
009500    BLOCK CONTAINS 0 RECORDS
009600    DATA RECORD IS TASKREM-REC-DATA.
009700 01  TASKREM-REC-DATA            PIC X(63).
009800
009900 FD  BRNSESS
010000    RECORDING MODE IS F
010100    LABEL RECORDS ARE STANDARD
010200    RECORD CONTAINS 23 CHARACTERS
010300    BLOCK CONTAINS 0 RECORDS
010400    DATA RECORD IS BRNSESS-REC-DATA.
010500 01  BRNSESS-REC-DATA            PIC X(23).
010600
010700***** WEEKSCOR IS OPENED TWICE - INPUT FIRST TO LOAD THE PRIOR
010800***** HISTORY TABLE, THEN EXTEND TO APPEND THIS WEEK'S RECORDS
010900 FD  WEEKSCOR
011000    RECORDING MODE IS F
011100    LABEL RECORDS ARE STANDARD
011200    RECORD CONTAINS 208 CHARACTERS
011300    BLOCK CONTAINS 0 RECORDS
011400    DATA RECORD IS WEEKSCOR-REC-DATA.
011500 01  WEEKSCOR-REC-DATA           PIC X(208).
011600
011700 FD  PATMSTR
011800    RECORD CONTAINS 100 CHARACTERS
011900    DATA RECORD IS PATMSTR-REC.
012000 01  PATMSTR-REC.
012100    05  PATMSTR-KEY             PIC X(10).
012200    05  FILLER                  PIC X(90).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700    05  TFCODE                  PIC X(2).
012800        88  TASKREM-READ-OK     VALUE SPACES.
012900        88  NO-MORE-TASKREM     VALUE "10".
013000    05  BFCODE                  PIC X(2).
013100        88  BRNSESS-READ-OK     VALUE SPACES.
013200        88  NO-MORE-BRNSESS     VALUE "10".
013300    05  HFCODE                  PIC X(2).
013400        88  HIST-READ-OK        VALUE SPACES.
013500        88  NO-MORE-HIST        VALUE "10".
013600    05  OFCODE                  PIC X(2).
013700        88  CODE-WRITE          VALUE SPACES.
013800    05  PATMSTR-STATUS          PIC X(2).
013900        88  RECORD-FOUND        VALUE "00".
014000
014100 COPY TASKREM.
014200
014300 COPY BRNSESS.
014400
014500 COPY WEEKSCOR.
014600
014700 COPY PATMSTR.
014800
014900***** CENTURY-WINDOW RUN-DATE, FOR THE JOB-START/JOB-END BANNER
015000***** MESSAGES ONLY - NO BUSINESS CALCULATION DEPENDS ON IT
015100 01  HOLD-RUN-DATE-FIELDS.
015200    05  HOLD-RUN-DATE-RAW       PIC 9(06).
015300    05  HOLD-RUN-DATE-RAW-R REDEFINES HOLD-RUN-DATE-RAW.
015400        10  HOLD-RUN-YY         PIC 9(02).
015500        10  HOLD-RUN-MM         PIC 9(02).
015600        10  HOLD-RUN-DD         PIC 9(02).
015700    05  HOLD-CENTURY            PIC 9(02).
015800    05  HOLD-RUN-DATE           PIC 9(08).
015900    05  HOLD-RUN-DATE-R REDEFINES HOLD-RUN-DATE.
016000        10  HOLD-RUN-CCYY       PIC 9(04).
016100        10  HOLD-RUN-MM2        PIC 9(02).
016200        10  HOLD-RUN-DD2        PIC 9(02).
016300    05  FILLER                  PIC X(04).
016400
016500***** TASK-TYPE BREAKDOWN TABLE - ONE ROW PER FR-PT-WEIGHTED
016600***** TASK TYPE, RESET EACH PATIENT, NAMES/WEIGHTS ARE CONSTANT
016700 01  TASK-TYPE-NAME-VALUES.
016800    05  FILLER                  PIC X(14) VALUE "MEDICATION    ".
016900    05  FILLER                  PIC X(14) VALUE "APPOINTMENT   ".
017000    05  FILLER                  PIC X(14) VALUE "MEAL          ".
017100    05  FILLER                  PIC X(14) VALUE "BRAIN-TRAINING".
017200 01  TASK-TYPE-NAME-R REDEFINES TASK-TYPE-NAME-VALUES.
017300    05  TASK-TYPE-NAME-ROW OCCURS 4 TIMES PIC X(14).
017400
017500 01  TASK-BREAKDOWN-TABLE.
017600    05  TB-ROW OCCURS 4 TIMES INDEXED BY TB-IDX.
017700        10  TB-TASK-TYPE        PIC X(14).
017800        10  TB-COMPLETED-COUNT  PIC 9(03) COMP.
017900        10  TB-MISSED-COUNT     PIC 9(03) COMP.
018000        10  TB-TOTAL-COUNT      PIC 9(03) COMP.
018100        10  TB-POINTS-EARNED    PIC 9(04)V99 COMP-3.
018200        10  TB-POINTS-POSSIBLE  PIC 9(04)V99 COMP-3.
018300        10  FILLER              PIC X(02).
018400
018500***** PRIOR-HISTORY TABLE - THE ENTIRE WEEKSCOR FILE, READ ONCE
018600***** AT HOUSEKEEPING, BEFORE THE NEW WEEK'S RECORDS ARE
018700***** APPENDED - KEPT IN ORIGINAL (CHRONOLOGICAL PER PATIENT)
018800***** ORDER SO THE BASELINE/DECLINE WALK NEED NOT RE-SORT IT
018900 01  HIST-SCORE-TABLE.
019000    05  HIST-ROW OCCURS 400 TIMES INDEXED BY HIST-IDX.
019100        10  HIST-PATIENT-ID     PIC X(10).
019200        10  HIST-SCORE          PIC 9(03)V99 COMP-3.
019300        10  FILLER              PIC X(02).
019400 01  HIST-COUNT                  PIC 9(04) COMP.
019500
019600 01  LINKAGE-WORK-AREAS.
019700    05  NOTIFY-REQUEST-REC.
019800        10  NT-FUNCTION-CODE    PIC X(01).
019900            88  NT-FN-INIT      VALUE "I".
020000            88  NT-FN-SEND      VALUE "N".
020100            88  NT-FN-TERM      VALUE "T".
020200        10  NT-REQ-ALERT-TYPE   PIC X(20).
020300        10  NT-REQ-PATIENT-ID   PIC X(10).
020400        10  NT-REQ-PATIENT-NAME PIC X(30).
020500        10  NT-REQ-FIGURE-1     PIC S9(5)V99.
020600        10  NT-REQ-FIGURE-2     PIC S9(5)V99.
020700        10  NT-REQ-TEXT-FIELD   PIC X(40).
020800        10  NT-REQ-RISK-LEVEL   PIC X(08).
020900        10  NT-REQ-RECOMMENDATION PIC X(80).
021000    05  NOTIFY-RETURN-CD        PIC 9(4) COMP.
021100    05  CALC-SCORE-REC.
021200        10  CALC-TYPE-SW        PIC X.
021300            88  CALC-WEEKLY-SCORE VALUE "S".
021400            88  CALC-DECLINE-DIFF VALUE "D".
021500        10  CS-EARNED-POINTS    PIC 9(4)V99 COMP-3.
021600        10  CS-POSSIBLE-POINTS  PIC 9(4)V99 COMP-3.
021700        10  CS-BASELINE-SCORE   PIC 9(3)V99 COMP-3.
021800        10  CS-CURRENT-SCORE    PIC 9(3)V99 COMP-3.
021900        10  CS-RESULT           PIC S9(3)V99 COMP-3.
022000    05  CALCSCOR-RETURN-CD      PIC 9(4) COMP.
022100    05  FILLER                  PIC X(04).
022200
022300 01  PATIENT-WORK-FIELDS.
022400    05  HOLD-PATIENT-ID         PIC X(10).
022500    05  HOLD-LOW-KEY            PIC X(10).
022600    05  HOLD-PATIENT-NAME       PIC X(30).
022700    05  HOLD-TASK-WEIGHT        PIC 9(01) COMP.
022800    05  HOLD-SESSION-COUNT      PIC 9(03) COMP.
022900    05  HOLD-TOTAL-EARNED       PIC 9(04)V99 COMP-3.
023000    05  HOLD-TOTAL-POSSIBLE     PIC 9(04)V99 COMP-3.
023100    05  HOLD-CURRENT-SCORE      PIC 9(03)V99 COMP-3.
023200    05  HOLD-BASELINE-SCORE     PIC 9(03)V99 COMP-3.
023300    05  HOLD-BASELINE-SUM       PIC 9(05)V99 COMP-3.
023400    05  HOLD-BASELINE-COUNT     PIC 9(02) COMP.
023500    05  HOLD-MATCH-COUNT        PIC 9(04) COMP.
023600    05  HOLD-PREV-SCORE-1       PIC 9(03)V99 COMP-3.
023700    05  HOLD-PREV-SCORE-2       PIC 9(03)V99 COMP-3.
023800    05  HOLD-DECLINE-DIFF       PIC S9(03)V99 COMP-3.
023900    05  HOLD-PROVISIONAL-SW     PIC X(01).
024000        88  HOLD-PROVISIONAL    VALUE "Y".
024100    05  HOLD-DECLINE-SW         PIC X(01).
024200        88  HOLD-DECLINE-FOUND  VALUE "Y".
024300    05  HOLD-WEEK-START         PIC 9(08).
024400    05  HOLD-WEEK-END           PIC 9(08).
024500    05  FILLER                  PIC X(05).
024600
024700 01  COUNTERS-AND-SWITCHES.
024800    05  RECORDS-READ            PIC S9(7) COMP.
024900    05  SCORES-WRITTEN          PIC S9(7) COMP.
025000    05  NOTIFS-TRIGGERED        PIC S9(7) COMP.
025100    05  MORE-DATA-SW            PIC X(01) VALUE "Y".
025200        88  MORE-DATA           VALUE "Y".
025300        88  NO-MORE-DATA        VALUE "N".
025400    05  FILLER                  PIC X(04).
025500
025600 PROCEDURE DIVISION.
025700    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800    PERFORM 100-MAINLINE THRU 100-EXIT
025900        UNTIL NO-MORE-DATA.
026000    PERFORM 900-CLEANUP THRU 900-EXIT.
026100    MOVE ZERO TO RETURN-CODE.
026200    GOBACK.
026300
026400 000-HOUSEKEEPING.
026500    DISPLAY "******** BEGIN JOB PROGTRCK ********".
026600    ACCEPT HOLD-RUN-DATE-RAW FROM DATE.
026700    IF HOLD-RUN-YY >= 50
026800        MOVE 19 TO HOLD-CENTURY
026900    ELSE
027000        MOVE 20 TO HOLD-CENTURY
027100    END-IF.
027200    MOVE HOLD-CENTURY TO HOLD-RUN-CCYY(1:2).
027300    MOVE HOLD-RUN-YY  TO HOLD-RUN-CCYY(3:2).
027400    MOVE HOLD-RUN-MM  TO HOLD-RUN-MM2.
027500    MOVE HOLD-RUN-DD  TO HOLD-RUN-DD2.
027600
027700    MOVE ZERO TO RECORDS-READ SCORES-WRITTEN NOTIFS-TRIGGERED.
027800    MOVE ZERO TO HIST-COUNT.
027900
028000    PERFORM 010-LOAD-HISTORY THRU 010-EXIT.
028100
028200    OPEN INPUT TASKREM.
028300    OPEN INPUT BRNSESS.
028400    OPEN EXTEND WEEKSCOR.
028500    OPEN INPUT PATMSTR.
028600
028700    MOVE "I" TO NT-FUNCTION-CODE.
028800    CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
028900
029000    PERFORM 020-READ-TASKREM THRU 020-EXIT.
029100    PERFORM 030-READ-BRNSESS THRU 030-EXIT.
029200
029300    IF NO-MORE-TASKREM AND NO-MORE-BRNSESS
029400        MOVE "N" TO MORE-DATA-SW
029500    END-IF.
029600 000-EXIT.
029700    EXIT.
029800
029900***** READS THE ENTIRE WEEKSCOR HISTORY FILE (THE WEEKS WRITTEN
030000***** BY EVERY PRIOR RUN) INTO HIST-SCORE-TABLE, IN ORIGINAL
030100***** ORDER, THEN CLOSES IT SO IT CAN BE REOPENED EXTEND BELOW.
030200 010-LOAD-HISTORY.
030300    OPEN INPUT WEEKSCOR.
030400    READ WEEKSCOR INTO WEEKLY-SCORE-REC
030500        AT END
030600            MOVE "10" TO HFCODE
030700    END-READ.
030800    PERFORM 015-LOAD-HISTORY-ROW THRU 015-EXIT
030900        UNTIL NO-MORE-HIST.
031000    CLOSE WEEKSCOR.
031100 010-EXIT.
031200    EXIT.
031300
031400 015-LOAD-HISTORY-ROW.
031500    IF HIST-COUNT < 400
031600        ADD 1 TO HIST-COUNT
031700        MOVE WS-PATIENT-ID TO HIST-PATIENT-ID(HIST-COUNT)
031800        MOVE WS-SCORE      TO HIST-SCORE(HIST-COUNT)
031900    END-IF.
032000    READ WEEKSCOR INTO WEEKLY-SCORE-REC
032100        AT END
032200            MOVE "10" TO HFCODE
032300    END-READ.
032400 015-EXIT.
032500    EXIT.
032600
032700 020-READ-TASKREM.
032800    READ TASKREM INTO TASK-REMINDER-REC
032900        AT END
033000            MOVE "10" TO TFCODE
033100    END-READ.
033200 020-EXIT.
033300    EXIT.
033400
033500 030-READ-BRNSESS.
033600    READ BRNSESS INTO BRAIN-SESSION-REC
033700        AT END
033800            MOVE "10" TO BFCODE
033900    END-READ.
034000 030-EXIT.
034100    EXIT.
034200
034300 100-MAINLINE.
034400    PERFORM 110-SET-LOW-KEY THRU 110-EXIT.
034500    MOVE HOLD-LOW-KEY TO HOLD-PATIENT-ID.
034600
034700    PERFORM 200-START-PATIENT THRU 200-EXIT.
034800
034900    PERFORM 250-BUFFER-TASKREM THRU 250-EXIT
035000        UNTIL NO-MORE-TASKREM
035100           OR TR-PATIENT-ID NOT EQUAL TO HOLD-PATIENT-ID.
035200
035300    PERFORM 260-BUFFER-BRNSESS THRU 260-EXIT
035400        UNTIL NO-MORE-BRNSESS
035500           OR BS-PATIENT-ID NOT EQUAL TO HOLD-PATIENT-ID.
035600
035700    PERFORM 300-FINISH-PATIENT THRU 300-EXIT.
035800
035900    IF NO-MORE-TASKREM AND NO-MORE-BRNSESS
036000        MOVE "N" TO MORE-DATA-SW
036100    END-IF.
036200 100-EXIT.
036300    EXIT.
036400
036500***** CO-SEQUENTIAL MATCH OF THE TWO INPUT FILES - THE CURRENT
036600***** PATIENT IS WHICHEVER BUFFERED KEY IS LOWER (AN EXHAUSTED
036700***** FILE'S KEY IS TREATED AS HIGH-VALUES).
036800 110-SET-LOW-KEY.
036900    MOVE HIGH-VALUES TO HOLD-LOW-KEY.
037000    IF NOT NO-MORE-TASKREM
037100        IF TR-PATIENT-ID < HOLD-LOW-KEY
037200            MOVE TR-PATIENT-ID TO HOLD-LOW-KEY
037300        END-IF
037400    END-IF.
037500    IF NOT NO-MORE-BRNSESS
037600        IF BS-PATIENT-ID < HOLD-LOW-KEY
037700            MOVE BS-PATIENT-ID TO HOLD-LOW-KEY
037800        END-IF
037900    END-IF.
038000 110-EXIT.
038100    EXIT.
038200
038300 200-START-PATIENT.
038400    MOVE ZERO TO HOLD-SESSION-COUNT.
038500    MOVE ZERO TO HOLD-TOTAL-EARNED HOLD-TOTAL-POSSIBLE.
038600    MOVE ZERO TO HOLD-CURRENT-SCORE HOLD-BASELINE-SCORE.
038700    MOVE ZERO TO HOLD-BASELINE-SUM HOLD-BASELINE-COUNT.
038800    MOVE ZERO TO HOLD-MATCH-COUNT.
038900    MOVE ZERO TO HOLD-PREV-SCORE-1 HOLD-PREV-SCORE-2.
039000    MOVE ZERO TO HOLD-DECLINE-DIFF.
039100    MOVE "N" TO HOLD-PROVISIONAL-SW HOLD-DECLINE-SW.
039200    MOVE 99999999 TO HOLD-WEEK-START.
039300    MOVE ZERO TO HOLD-WEEK-END.
039400
039500    PERFORM 210-INIT-TASK-TYPE-ROW THRU 210-EXIT
039600        VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > 4.
039700
039800    MOVE HOLD-PATIENT-ID TO PATMSTR-KEY.
039900    READ PATMSTR INTO PATIENT-MASTER-REC
040000        INVALID KEY
040100            MOVE "23" TO PATMSTR-STATUS
040200    END-READ.
040300    IF RECORD-FOUND
040400        MOVE PATIENT-NAME TO HOLD-PATIENT-NAME
040500    ELSE
040600        MOVE SPACES TO HOLD-PATIENT-NAME
040700    END-IF.
040800
040900    PERFORM 450-LOAD-PATIENT-HISTORY THRU 450-EXIT.
041000 200-EXIT.
041100    EXIT.
041200
041300 210-INIT-TASK-TYPE-ROW.
041400    MOVE TASK-TYPE-NAME-ROW(TB-IDX) TO TB-TASK-TYPE(TB-IDX).
041500    MOVE ZERO TO TB-COMPLETED-COUNT(TB-IDX).
041600    MOVE ZERO TO TB-MISSED-COUNT(TB-IDX).
041700    MOVE ZERO TO TB-TOTAL-COUNT(TB-IDX).
041800    MOVE ZERO TO TB-POINTS-EARNED(TB-IDX).
041900    MOVE ZERO TO TB-POINTS-POSSIBLE(TB-IDX).
042000 210-EXIT.
042100    EXIT.
042200
042300 250-BUFFER-TASKREM.
042400    IF TR-PATIENT-ID NOT EQUAL TO HOLD-PATIENT-ID
042500        GO TO 250-EXIT.
042600
042700    ADD 1 TO RECORDS-READ.
042800    IF TR-TASK-DATE < HOLD-WEEK-START
042900        MOVE TR-TASK-DATE TO HOLD-WEEK-START.
043000    IF TR-TASK-DATE > HOLD-WEEK-END
043100        MOVE TR-TASK-DATE TO HOLD-WEEK-END.
043200
043300    IF TR-MEDICATION
043400        SET TB-IDX TO 1
043500        MOVE 3 TO HOLD-TASK-WEIGHT
043600    ELSE
043700    IF TR-APPOINTMENT
043800        SET TB-IDX TO 2
043900        MOVE 3 TO HOLD-TASK-WEIGHT
044000    ELSE
044100    IF TR-MEAL
044200        SET TB-IDX TO 3
044300        MOVE 2 TO HOLD-TASK-WEIGHT
044400    ELSE
044500        PERFORM 020-READ-TASKREM THRU 020-EXIT
044600        GO TO 250-EXIT
044700    END-IF
044800    END-IF
044900    END-IF.
045000
045100    ADD HOLD-TASK-WEIGHT TO TB-POINTS-POSSIBLE(TB-IDX).
045200    ADD HOLD-TASK-WEIGHT TO HOLD-TOTAL-POSSIBLE.
045300    ADD 1 TO TB-TOTAL-COUNT(TB-IDX).
045400
045500    IF TR-COMPLETED
045600        ADD HOLD-TASK-WEIGHT TO TB-POINTS-EARNED(TB-IDX)
045700        ADD HOLD-TASK-WEIGHT TO HOLD-TOTAL-EARNED
045800        ADD 1 TO TB-COMPLETED-COUNT(TB-IDX)
045900    ELSE
046000    IF TR-MISSED
046100        ADD 1 TO TB-MISSED-COUNT(TB-IDX)
046200        IF TR-APPOINTMENT
046300            PERFORM 270-NOTIFY-APPT-MISSED THRU 270-EXIT
046400        END-IF
046500    END-IF
046600    END-IF.
046700
046800    PERFORM 020-READ-TASKREM THRU 020-EXIT.
046900 250-EXIT.
047000    EXIT.
047100
047200 260-BUFFER-BRNSESS.
047300    IF BS-PATIENT-ID NOT EQUAL TO HOLD-PATIENT-ID
047400        GO TO 260-EXIT.
047500
047600    ADD 1 TO RECORDS-READ.
047700    ADD 1 TO HOLD-SESSION-COUNT.
047800    IF BS-PLAYED-DATE < HOLD-WEEK-START
047900        MOVE BS-PLAYED-DATE TO HOLD-WEEK-START.
048000    IF BS-PLAYED-DATE > HOLD-WEEK-END
048100        MOVE BS-PLAYED-DATE TO HOLD-WEEK-END.
048200
048300    PERFORM 030-READ-BRNSESS THRU 030-EXIT.
048400 260-EXIT.
048500    EXIT.
048600
048700***** FR-PT14 - ONE NOTIFICATION PER MISSED APPOINTMENT, SENT
048800***** IMMEDIATELY WHILE THE REMINDER RECORD IS STILL AT HAND.
048900 270-NOTIFY-APPT-MISSED.
049000    MOVE "N"                    TO NT-FUNCTION-CODE.
049100    MOVE "APPT-MISSED"          TO NT-REQ-ALERT-TYPE.
049200    MOVE HOLD-PATIENT-ID        TO NT-REQ-PATIENT-ID.
049300    MOVE HOLD-PATIENT-NAME      TO NT-REQ-PATIENT-NAME.
049400    MOVE ZERO                   TO NT-REQ-FIGURE-1 NT-REQ-FIGURE-2.
049500    MOVE TR-TASK-TITLE          TO NT-REQ-TEXT-FIELD.
049600    MOVE SPACES                 TO NT-REQ-RISK-LEVEL
049700                                    NT-REQ-RECOMMENDATION.
049800    CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
049900    ADD 1 TO NOTIFS-TRIGGERED.
050000 270-EXIT.
050100    EXIT.
050200
050300***** FR-PT10/11/12 - WALKS THE PRIOR-HISTORY TABLE FOR THIS
050400***** PATIENT ONLY, IN ORIGINAL (CHRONOLOGICAL) ORDER, BUILDING
050500***** THE BASELINE (FIRST UP TO 4 STORED SCORES) AND CAPTURING
050600***** THE TWO MOST-RECENT STORED SCORES AS IT GOES.
050700 450-LOAD-PATIENT-HISTORY.
050800    PERFORM 455-MATCH-HIST-ROW THRU 455-EXIT
050900        VARYING HIST-IDX FROM 1 BY 1 UNTIL HIST-IDX > HIST-COUNT.
051000
051100    IF HOLD-BASELINE-COUNT >= 2
051200        COMPUTE HOLD-BASELINE-SCORE ROUNDED =
051300            HOLD-BASELINE-SUM / HOLD-BASELINE-COUNT
051400    ELSE
051500        MOVE ZERO TO HOLD-BASELINE-SCORE
051600    END-IF.
051700 450-EXIT.
051800    EXIT.
051900
052000 455-MATCH-HIST-ROW.
052100    IF HIST-PATIENT-ID(HIST-IDX) NOT EQUAL TO HOLD-PATIENT-ID
052200        GO TO 455-EXIT.
052300
052400    ADD 1 TO HOLD-MATCH-COUNT.
052500    IF HOLD-BASELINE-COUNT < 4
052600        ADD 1 TO HOLD-BASELINE-COUNT
052700        ADD HIST-SCORE(HIST-IDX) TO HOLD-BASELINE-SUM
052800    END-IF.
052900    MOVE HOLD-PREV-SCORE-1 TO HOLD-PREV-SCORE-2.
053000    MOVE HIST-SCORE(HIST-IDX) TO HOLD-PREV-SCORE-1.
053100 455-EXIT.
053200    EXIT.
053300
053400 300-FINISH-PATIENT.
053500***** BRAIN-TRAINING ROW - POSSIBLE IS A FIXED 14 PER WEEK,
053600***** EARNED MAY EXCEED IT WHEN MORE THAN 7 SESSIONS WERE
053700***** LOGGED - THIS IS PRESERVED, NOT CAPPED, PER FR-PT07.
053800    MOVE 14 TO TB-POINTS-POSSIBLE(4).
053900    ADD 14 TO HOLD-TOTAL-POSSIBLE.
054000    COMPUTE TB-POINTS-EARNED(4) = HOLD-SESSION-COUNT * 2.
054100    ADD TB-POINTS-EARNED(4) TO HOLD-TOTAL-EARNED.
054200    MOVE HOLD-SESSION-COUNT TO TB-COMPLETED-COUNT(4).
054300    IF HOLD-SESSION-COUNT < 7
054400        COMPUTE TB-MISSED-COUNT(4) = 7 - HOLD-SESSION-COUNT
054500    ELSE
054600        MOVE ZERO TO TB-MISSED-COUNT(4)
054700    END-IF.
054800    MOVE 7 TO TB-TOTAL-COUNT(4).
054900
055000    PERFORM 400-COMPUTE-SCORE THRU 400-EXIT.
055100    PERFORM 420-LABEL-STATE THRU 420-EXIT.
055200    PERFORM 440-CHECK-DECLINE THRU 440-EXIT.
055300    PERFORM 460-CHECK-TREND THRU 460-EXIT.
055400    PERFORM 480-WRITE-WEEKSCOR THRU 480-EXIT.
055500
055600    IF HOLD-DECLINE-FOUND
055700        PERFORM 490-NOTIFY-DECLINE THRU 490-EXIT
055800    END-IF.
055900 300-EXIT.
056000    EXIT.
056100
056200***** FR-PT07 - SCORE = EARNED / POSSIBLE * 100, VIA CALCSCOR.
056300 400-COMPUTE-SCORE.
056400    MOVE "S" TO CALC-TYPE-SW.
056500    MOVE HOLD-TOTAL-EARNED TO CS-EARNED-POINTS.
056600    MOVE HOLD-TOTAL-POSSIBLE TO CS-POSSIBLE-POINTS.
056700    CALL "CALCSCOR" USING CALC-SCORE-REC, CALCSCOR-RETURN-CD.
056800    MOVE CS-RESULT TO HOLD-CURRENT-SCORE.
056900 400-EXIT.
057000    EXIT.
057100
057200***** FR-PT09 - PATIENT STATE THRESHOLDS.
057300 420-LABEL-STATE.
057400    IF HOLD-CURRENT-SCORE >= 80
057500        MOVE "STABLE" TO WS-PATIENT-STATE
057600    ELSE
057700    IF HOLD-CURRENT-SCORE >= 60
057800        MOVE "MILD-DECLINE" TO WS-PATIENT-STATE
057900    ELSE
058000    IF HOLD-CURRENT-SCORE >= 40
058100        MOVE "MODERATE-DECLINE" TO WS-PATIENT-STATE
058200    ELSE
058300        MOVE "HIGH-RISK" TO WS-PATIENT-STATE
058400    END-IF
058500    END-IF
058600    END-IF.
058700 420-EXIT.
058800    EXIT.
058900
059000***** FR-PT11/12 - PROVISIONAL DECLINE, CONFIRMED AGAINST THE
059100***** TWO MOST-RECENT STORED SCORES WHEN AT LEAST TWO EXIST.
059200 440-CHECK-DECLINE.
059300    MOVE "N" TO HOLD-PROVISIONAL-SW HOLD-DECLINE-SW.
059400    IF HOLD-BASELINE-COUNT < 2
059500        GO TO 440-EXIT.
059600
059700    MOVE "D" TO CALC-TYPE-SW.
059800    MOVE HOLD-BASELINE-SCORE TO CS-BASELINE-SCORE.
059900    MOVE HOLD-CURRENT-SCORE TO CS-CURRENT-SCORE.
060000    CALL "CALCSCOR" USING CALC-SCORE-REC, CALCSCOR-RETURN-CD.
060100    MOVE CS-RESULT TO HOLD-DECLINE-DIFF.
060200
060300    IF HOLD-DECLINE-DIFF < 15
060400        GO TO 440-EXIT.
060500    MOVE "Y" TO HOLD-PROVISIONAL-SW.
060600
060700    IF HOLD-MATCH-COUNT < 2
060800        MOVE "Y" TO HOLD-DECLINE-SW
060900        GO TO 440-EXIT.
061000
061100    MOVE "D" TO CALC-TYPE-SW.
061200    MOVE HOLD-BASELINE-SCORE TO CS-BASELINE-SCORE.
061300    MOVE HOLD-PREV-SCORE-1 TO CS-CURRENT-SCORE.
061400    CALL "CALCSCOR" USING CALC-SCORE-REC, CALCSCOR-RETURN-CD.
061500    IF CS-RESULT < 15
061600        GO TO 440-EXIT.
061700
061800    MOVE "D" TO CALC-TYPE-SW.
061900    MOVE HOLD-BASELINE-SCORE TO CS-BASELINE-SCORE.
062000    MOVE HOLD-PREV-SCORE-2 TO CS-CURRENT-SCORE.
062100    CALL "CALCSCOR" USING CALC-SCORE-REC, CALCSCOR-RETURN-CD.
062200    IF CS-RESULT < 15
062300        GO TO 440-EXIT.
062400
062500    MOVE "Y" TO HOLD-DECLINE-SW.
062600 440-EXIT.
062700    EXIT.
062800
062900***** FR-PT15 - WEEK-OVER-WEEK TREND AGAINST THE SINGLE MOST
063000***** RECENT STORED SCORE.
063100 460-CHECK-TREND.
063200    IF HOLD-MATCH-COUNT = ZERO
063300        MOVE "NO-DATA" TO WS-TREND-RESULT
063400        GO TO 460-EXIT.
063500
063600    IF HOLD-CURRENT-SCORE > HOLD-PREV-SCORE-1 + 5
063700        MOVE "IMPROVING" TO WS-TREND-RESULT
063800    ELSE
063900    IF HOLD-CURRENT-SCORE < HOLD-PREV-SCORE-1 - 5
064000        MOVE "DECLINING" TO WS-TREND-RESULT
064100    ELSE
064200        MOVE "STABLE" TO WS-TREND-RESULT
064300    END-IF
064400    END-IF.
064500 460-EXIT.
064600    EXIT.
064700
064800 480-WRITE-WEEKSCOR.
064900    MOVE HOLD-PATIENT-ID TO WS-PATIENT-ID.
065000    IF HOLD-WEEK-START = 99999999
065100        MOVE ZERO TO WS-WEEK-START
065200    ELSE
065300        MOVE HOLD-WEEK-START TO WS-WEEK-START
065400    END-IF.
065500    MOVE HOLD-WEEK-END TO WS-WEEK-END.
065600    MOVE HOLD-CURRENT-SCORE TO WS-SCORE.
065700    MOVE HOLD-TOTAL-EARNED TO WS-EARNED-POINTS.
065800    MOVE HOLD-TOTAL-POSSIBLE TO WS-POSSIBLE-POINTS.
065900    MOVE HOLD-BASELINE-SCORE TO WS-BASELINE-SCORE.
066000    IF HOLD-DECLINE-FOUND
066100        MOVE "Y" TO WS-DECLINE-FLAG
066200    ELSE
066300        MOVE "N" TO WS-DECLINE-FLAG
066400    END-IF.
066410
066420***** AM-1074 - CARRY THE TASK-BREAKDOWN-TABLE FORWARD INTO THE
066430***** WEEKSCOR RECORD SO COMBRISK HAS IT WITHOUT REREADING
066440***** TASKREM/BRNSESS.
066450    PERFORM 485-MOVE-BREAKDOWN-ROW THRU 485-EXIT
066460        VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > 4.
066500
066600    WRITE WEEKSCOR-REC-DATA FROM WEEKLY-SCORE-REC.
066700    ADD 1 TO SCORES-WRITTEN.
066800 480-EXIT.
066900    EXIT.
066910
066920 485-MOVE-BREAKDOWN-ROW.
066930    MOVE TB-TASK-TYPE(TB-IDX) TO WS-TB-TASK-TYPE(TB-IDX).
066940    MOVE TB-COMPLETED-COUNT(TB-IDX)
066941        TO WS-TB-COMPLETED-COUNT(TB-IDX).
066950    MOVE TB-MISSED-COUNT(TB-IDX) TO WS-TB-MISSED-COUNT(TB-IDX).
066960    MOVE TB-TOTAL-COUNT(TB-IDX) TO WS-TB-TOTAL-COUNT(TB-IDX).
066970    MOVE TB-POINTS-EARNED(TB-IDX)
066971        TO WS-TB-POINTS-EARNED(TB-IDX).
066980    MOVE TB-POINTS-POSSIBLE(TB-IDX)
066981        TO WS-TB-POINTS-POSSIBLE(TB-IDX).
066990 485-EXIT.
067000    EXIT.
067010
067100***** FR-PT13 - CONFIRMED DECLINE ALERT, ONE PER PATIENT.
067200 490-NOTIFY-DECLINE.
067300    MOVE "N"                    TO NT-FUNCTION-CODE.
067400    MOVE "DECLINE-ALERT"        TO NT-REQ-ALERT-TYPE.
067500    MOVE HOLD-PATIENT-ID        TO NT-REQ-PATIENT-ID.
067600    MOVE HOLD-PATIENT-NAME      TO NT-REQ-PATIENT-NAME.
067700    MOVE HOLD-DECLINE-DIFF      TO NT-REQ-FIGURE-1.
067800    MOVE HOLD-CURRENT-SCORE     TO NT-REQ-FIGURE-2.
067900    MOVE SPACES                 TO NT-REQ-TEXT-FIELD
068000                                    NT-REQ-RISK-LEVEL
068100                                    NT-REQ-RECOMMENDATION.
068200    CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
068300    ADD 1 TO NOTIFS-TRIGGERED.
068400 490-EXIT.
068500    EXIT.
068600
068700 900-CLEANUP.
068800    MOVE "T" TO NT-FUNCTION-CODE.
068900    CALL "NOTIFY" USING NOTIFY-REQUEST-REC, NOTIFY-RETURN-CD.
069000
069100    CLOSE TASKREM, BRNSESS, WEEKSCOR, PATMSTR.
069200
069300    DISPLAY "** TASK/SESSION RECORDS READ **".
069400    DISPLAY RECORDS-READ.
069500    DISPLAY "** WEEKLY-SCORE RECORDS WRITTEN **".
069600    DISPLAY SCORES-WRITTEN.
069700    DISPLAY "** NOTIFICATIONS TRIGGERED **".
069800    DISPLAY NOTIFS-TRIGGERED.
069900    DISPLAY "******** NORMAL END OF JOB PROGTRCK ********".
070000 900-EXIT.
070100    EXIT.
