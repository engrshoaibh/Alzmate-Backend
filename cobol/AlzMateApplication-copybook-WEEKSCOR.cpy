000100******************************************************************
000200* RECORD LAYOUT .... WEEKLY-SCORE                                *
000300* FILE ........ WEEKSCOR  (SEQUENTIAL, APPEND, CHRONOLOGICAL      *
000400*               PER PATIENT)                                     *
000500* ONE RECORD WRITTEN BY PROGTRCK AT THE END OF EACH PATIENT WEEK. *
000600* READ BACK BY PROGTRCK TO COMPUTE THE FR-PT10 BASELINE AND THE   *
000700* FR-PT11/12 DECLINE CHECK AGAINST THE TWO MOST RECENT WEEKS, AND *
000800* READ BACK BY COMBRISK FOR THE COMBINED WEEKLY REPORT AND THE    *
000900* FR-COM02 RISK CALCULATION.                                     *
001000******************************************************************
001100* 1994-05-02  JRS  ORIGINAL LAYOUT (HEALTH-PLAN DCLGEN)           *
001200* 2006-09-19  LDW  REWORKED FOR WEEKLY COGNITIVE SCORE HISTORY    *
001300* 2007-05-21  LDW  AM-1061 ADDED BASELINE/DECLINE/TREND RESULT    *
001400*                  FIELDS SO COMBRISK DOES NOT RE-DERIVE THEM     *
001410* 2007-06-18  LDW  AM-1074 ADDED THE PER-TASK-TYPE BREAKDOWN      *
001420*                  TABLE SO COMBRISK CAN PRINT THE TASK BREAKDOWN *
001430*                  SECTION OF THE COMBINED WEEKLY REPORT WITHOUT  *
001440*                  REREADING TASKREM/BRNSESS ITSELF               *
001450* 2007-07-19  LDW  AM-1091 SCORE/POINTS FIELDS RESTORED TO        *
001460*                  COMP-3, MATCHING THE OLD HEALTH-PLAN DCLGEN'S  *
001470*                  USAGE FOR ITS OWN DECIMAL FIELDS - RECORD      *
001480*                  SHRANK FROM 232 TO 208 BYTES                   *
001500******************************************************************
001600 01  WEEKLY-SCORE-REC.
001700     05  WS-PATIENT-ID          PIC X(10).
001800     05  WS-WEEK-START          PIC 9(08).
001900     05  WS-WEEK-START-R REDEFINES WS-WEEK-START.
002000         10  WS-WK-START-CCYY   PIC 9(04).
002100         10  WS-WK-START-MM     PIC 9(02).
002200         10  WS-WK-START-DD     PIC 9(02).
002300     05  WS-WEEK-END            PIC 9(08).
002400     05  WS-SCORE               PIC 9(03)V99 COMP-3.
002500     05  WS-EARNED-POINTS       PIC 9(04)V99 COMP-3.
002600     05  WS-POSSIBLE-POINTS     PIC 9(04)V99 COMP-3.
002700     05  WS-PATIENT-STATE       PIC X(16).
002800     05  WS-BASELINE-SCORE      PIC 9(03)V99 COMP-3.
002900     05  WS-DECLINE-FLAG        PIC X(01).
003000         88  WS-DECLINE-DETECTED VALUE "Y".
003100     05  WS-TREND-RESULT        PIC X(10).
003110     05  WS-TASK-BREAKDOWN-TABLE OCCURS 4 TIMES
003120                                INDEXED BY WS-TB-IDX.
003130         10  WS-TB-TASK-TYPE        PIC X(14).
003140         10  WS-TB-COMPLETED-COUNT  PIC 9(03).
003150         10  WS-TB-MISSED-COUNT     PIC 9(03).
003160         10  WS-TB-TOTAL-COUNT      PIC 9(03).
003170         10  WS-TB-POINTS-EARNED    PIC 9(04)V99 COMP-3.
003180         10  WS-TB-POINTS-POSSIBLE  PIC 9(04)V99 COMP-3.
003190         10  FILLER                 PIC X(02).
003200     05  FILLER                 PIC X(09).
