000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NOTIFY.
000300 AUTHOR. D. FENTRESS.
000400 INSTALLATION. ALZMATE BATCH SYSTEMS.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED. 10/10/06.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - LOOKS UP A PATIENT'S CAREGIVER
001300*          ROSTER ON PATMSTR AND WRITES ONE NOTIFICATION RECORD
001400*          PER CAREGIVER TO NOTIFOUT.  SHARED BY PROGTRCK (DECLINE
001500*          AND MISSED-APPOINTMENT ALERTS) AND COMBRISK (EMOTION
001600*          AND COMBINED-RISK ALERTS) SO THE FILES ARE OPENED ONCE
001700*          AND HELD OPEN ACROSS CALLS - CALLER MUST SEND FUNCTION
001800*          CODE "I" BEFORE THE FIRST NOTIFY CALL AND "T" AFTER THE
001900*          LAST ONE.
002000*
002100******************************************************************
002200* CHANGE LOG                                                     *
002300* 02/09/87  DRF  ORIGINAL - ADAPTED FROM PCTPROC, COMPUTES WARD   *
002400*                OCCUPANCY PERCENTAGES AGAINST THE DB2 BED TABLE  *
002500*                AND PRINTS THE OVER-CAPACITY NOTICE              *
002600* 09/14/90  DRF  ADDED THE ADMINISTRATOR DISTRIBUTION LIST LOOKUP *
002700*                SO ONE CALL COULD NOTIFY MULTIPLE SUPERVISORS    *
002800* 01/06/95  KTO  REQ 6602 - SWITCHED OVER-CAPACITY THRESHOLD FROM *
002900*                A HARD-CODED 95 PCT TO A PARAMETER CARD VALUE    *
003000* 01/21/99  CPS  Y2K REMEDIATION - ALL NOTICE-DATE FIELDS EXPANDED*
003100*                TO CCYYMMDD, CENTURY WINDOW REMOVED FROM PRINT   *
003200*                ROUTINE                                         *
003300* 10/10/06  LDW  AM-1007  RECOMMISSIONED FOR ALZMATE - DB2 LOOKUP *
003400*                REPLACED WITH INDEXED PATMSTR READ (NO DATABASE  *
003500*                IN THIS SYSTEM), CAREGIVER ROSTER REPLACES THE   *
003600*                OLD SUPERVISOR DISTRIBUTION LIST                 *
003700* 11/20/06  LDW  AM-1016  ADDED DECLINE-ALERT AND APPT-MISSED     *
003800*                         MESSAGE TEMPLATES PER FR-PT13/FR-PT14   *
003900* 02/08/07  LDW  AM-1027  ADDED COMBINED-RISK TEMPLATE, PRIORITY  *
004000*                         NOW DRIVEN BY RISK LEVEL PER FR-COM02   *
004100* 05/15/07  LDW  AM-1041  NO-CAREGIVER PATIENTS NOW SKIPPED       *
004200*                         SILENTLY INSTEAD OF WRITING A BLANK REC *
004210* 07/18/07  LDW  AM-1090  NOTIFOUT FD SHRUNK TO 216 CHARACTERS TO  *
004220*                         MATCH NOTIFREC.CPY - THE 2-BYTE RESERVE *
004230*                         FILLER WAS DROPPED                      *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PATMSTR
005100            ASSIGN       TO PATMSTR
005200            ORGANIZATION IS INDEXED
005300            ACCESS MODE  IS RANDOM
005400            RECORD KEY   IS PATMSTR-KEY
005500            FILE STATUS  IS PATMSTR-STATUS.
005600
005700     SELECT NOTIFOUT
005800            ASSIGN TO UT-S-NOTIFOUT
005900            ACCESS MODE IS SEQUENTIAL
006000            FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PATMSTR
006500     RECORD CONTAINS 100 CHARACTERS
006600     DATA RECORD IS PATMSTR-REC.
006700 01  PATMSTR-REC.
006800     05  PATMSTR-KEY             PIC X(10).
006900     05  FILLER                  PIC X(90).
007000
007100 FD  NOTIFOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 216 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS NOTIFOUT-REC.
007700 01  NOTIFOUT-REC                PIC X(216).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  PATMSTR-STATUS          PIC X(2).
008200         88  RECORD-FOUND        VALUE "00".
008300         88  PATMSTR-NOT-FOUND   VALUE "23".
008400     05  OFCODE                  PIC X(2).
008500         88  CODE-WRITE          VALUE SPACES.
008600
008700 01  FILES-OPEN-SW               PIC X(01) VALUE "N".
008800     88  FILES-ARE-OPEN          VALUE "Y".
008900
009000 COPY PATMSTR.
009100
009200 COPY NOTIFREC.
009300
009400 01  EDIT-FIELDS.
009500     05  WS-EDIT-FIGURE-1        PIC ZZZ9.99.
009600     05  WS-EDIT-FIGURE-2        PIC ZZZ9.99.
009700     05  FILLER                  PIC X(06).
009800
009900 01  COUNTERS-AND-SWITCHES.
010000     05  CG-SUB                  PIC 9(02) COMP.
010100     05  NOTIFS-WRITTEN          PIC S9(7) COMP.
010200     05  FILLER                  PIC X(04).
010300
010400 LINKAGE SECTION.
010500 01  NOTIFY-REQUEST-REC.
010600     05  NT-FUNCTION-CODE        PIC X(01).
010700         88  NT-FN-INIT          VALUE "I".
010800         88  NT-FN-SEND          VALUE "N".
010900         88  NT-FN-TERM          VALUE "T".
011000     05  NT-REQ-ALERT-TYPE       PIC X(20).
011100     05  NT-REQ-PATIENT-ID       PIC X(10).
011200     05  NT-REQ-PATIENT-NAME     PIC X(30).
011300     05  NT-REQ-FIGURE-1         PIC S9(5)V99.
011400     05  NT-REQ-FIGURE-2         PIC S9(5)V99.
011500     05  NT-REQ-TEXT-FIELD       PIC X(40).
011600     05  NT-REQ-RISK-LEVEL       PIC X(08).
011700     05  NT-REQ-RECOMMENDATION   PIC X(80).
011800
011900 01  RETURN-CD                   PIC 9(4) COMP.
012000
012100 PROCEDURE DIVISION USING NOTIFY-REQUEST-REC, RETURN-CD.
012200 000-MAIN-LOGIC.
012300     IF NT-FN-INIT
012400         PERFORM 050-OPEN-FILES THRU 050-EXIT
012500     ELSE
012600     IF NT-FN-TERM
012700         PERFORM 800-CLOSE-FILES THRU 800-EXIT
012800     ELSE
012900         PERFORM 100-LOOKUP-CAREGIVERS THRU 100-EXIT.
013000
013100     MOVE ZERO TO RETURN-CD.
013200     GOBACK.
013300
013400 050-OPEN-FILES.
013500     OPEN INPUT PATMSTR.
013600     OPEN EXTEND NOTIFOUT.
013700     MOVE "Y" TO FILES-OPEN-SW.
013800     MOVE ZERO TO NOTIFS-WRITTEN.
013900 050-EXIT.
014000     EXIT.
014100
014200 100-LOOKUP-CAREGIVERS.
014300     IF NOT FILES-ARE-OPEN
014400         PERFORM 050-OPEN-FILES THRU 050-EXIT.
014500
014600     MOVE NT-REQ-PATIENT-ID TO PATMSTR-KEY.
014700     READ PATMSTR INTO PATIENT-MASTER-REC
014800         INVALID KEY
014900             MOVE "23" TO PATMSTR-STATUS.
015000
015100     IF NOT RECORD-FOUND
015200         GO TO 100-EXIT.
015300
015400     IF CAREGIVER-COUNT = ZERO
015500         GO TO 100-EXIT.
015600
015700     PERFORM 200-BUILD-AND-WRITE THRU 200-EXIT
015800         VARYING CG-SUB FROM 1 BY 1
015900         UNTIL CG-SUB > CAREGIVER-COUNT.
016000 100-EXIT.
016100     EXIT.
016200
016300 200-BUILD-AND-WRITE.
016400     IF CAREGIVER-ID(CG-SUB) = SPACES
016500         GO TO 200-EXIT.
016600
016700     MOVE CAREGIVER-ID(CG-SUB)   TO NT-RECIPIENT-ID.
016800     MOVE NT-REQ-ALERT-TYPE      TO NT-NOTIF-TYPE.
016900     MOVE NT-REQ-PATIENT-ID      TO NT-PATIENT-ID.
017000     MOVE NT-REQ-FIGURE-1        TO WS-EDIT-FIGURE-1.
017100     MOVE NT-REQ-FIGURE-2        TO WS-EDIT-FIGURE-2.
017200     MOVE SPACES                 TO NT-TITLE NT-MESSAGE.
017300
017400     IF NT-REQ-ALERT-TYPE = "EMOTION-ALERT       "
017500         PERFORM 210-BUILD-EMOTION-ALERT THRU 210-EXIT
017600     ELSE
017700     IF NT-REQ-ALERT-TYPE = "DECLINE-ALERT       "
017800         PERFORM 220-BUILD-DECLINE-ALERT THRU 220-EXIT
017900     ELSE
018000     IF NT-REQ-ALERT-TYPE = "APPT-MISSED         "
018100         PERFORM 230-BUILD-APPT-MISSED THRU 230-EXIT
018200     ELSE
018300     IF NT-REQ-ALERT-TYPE = "COMBINED-RISK       "
018400         PERFORM 240-BUILD-COMBINED-RISK THRU 240-EXIT.
018500
018600     WRITE NOTIFOUT-REC FROM NOTIFICATION-REC.
018700     ADD +1 TO NOTIFS-WRITTEN.
018800 200-EXIT.
018900     EXIT.
019000
019100 210-BUILD-EMOTION-ALERT.
019200*    FR-SA09 - PERSISTENT NEGATIVE EMOTION ALERT.
019300     MOVE "HIGH  "                TO NT-PRIORITY.
019400     STRING "ALZMATE EMOTION ALERT - " DELIMITED BY SIZE
019500         NT-REQ-PATIENT-NAME      DELIMITED BY SIZE
019600         INTO NT-TITLE.
019700     STRING NT-REQ-PATIENT-NAME   DELIMITED BY SIZE
019800         " has shown persistent negative emotion for "
019900                                  DELIMITED BY SIZE
020000         WS-EDIT-FIGURE-1         DELIMITED BY SIZE
020100         " day(s) this window."   DELIMITED BY SIZE
020200         INTO NT-MESSAGE.
020300 210-EXIT.
020400     EXIT.
020500
020600 220-BUILD-DECLINE-ALERT.
020700*    FR-PT13 - FUNCTIONAL DECLINE ALERT.
020800     MOVE "HIGH  "                TO NT-PRIORITY.
020900     STRING "ALZMATE DECLINE ALERT - " DELIMITED BY SIZE
021000         NT-REQ-PATIENT-NAME      DELIMITED BY SIZE
021100         INTO NT-TITLE.
021200     STRING NT-REQ-PATIENT-NAME   DELIMITED BY SIZE
021300         " has declined "         DELIMITED BY SIZE
021400         WS-EDIT-FIGURE-1         DELIMITED BY SIZE
021500         " points below baseline, current score "
021600                                  DELIMITED BY SIZE
021700         WS-EDIT-FIGURE-2         DELIMITED BY SIZE
021800         "."                      DELIMITED BY SIZE
021900         INTO NT-MESSAGE.
022000 220-EXIT.
022100     EXIT.
022200
022300 230-BUILD-APPT-MISSED.
022400*    FR-PT14 - MISSED APPOINTMENT ALERT.
022500     MOVE "URGENT"                TO NT-PRIORITY.
022600     STRING "ALZMATE MISSED APPOINTMENT - " DELIMITED BY SIZE
022700         NT-REQ-PATIENT-NAME      DELIMITED BY SIZE
022800         INTO NT-TITLE.
022900     STRING NT-REQ-PATIENT-NAME   DELIMITED BY SIZE
023000         " missed the appointment: " DELIMITED BY SIZE
023100         NT-REQ-TEXT-FIELD        DELIMITED BY SIZE
023200         INTO NT-MESSAGE.
023300 230-EXIT.
023400     EXIT.
023500
023600 240-BUILD-COMBINED-RISK.
023700*    FR-COM02 - COMBINED RISK ESCALATION ALERT.
023800     IF NT-REQ-RISK-LEVEL = "CRITICAL"
023900         MOVE "URGENT"            TO NT-PRIORITY
024000     ELSE
024100         MOVE "HIGH  "            TO NT-PRIORITY.
024200     STRING "ALZMATE COMBINED RISK - " DELIMITED BY SIZE
024300         NT-REQ-PATIENT-NAME      DELIMITED BY SIZE
024400         INTO NT-TITLE.
024500     STRING NT-REQ-PATIENT-NAME   DELIMITED BY SIZE
024600         " combined risk is "     DELIMITED BY SIZE
024700         NT-REQ-RISK-LEVEL        DELIMITED BY SIZE
024800         ". "                     DELIMITED BY SIZE
024900         NT-REQ-RECOMMENDATION    DELIMITED BY SIZE
025000         INTO NT-MESSAGE.
025100 240-EXIT.
025200     EXIT.
025300
025400 800-CLOSE-FILES.
025500     IF FILES-ARE-OPEN
025600         CLOSE PATMSTR, NOTIFOUT
025700         MOVE "N" TO FILES-OPEN-SW.
025800 800-EXIT.
025900     EXIT.
