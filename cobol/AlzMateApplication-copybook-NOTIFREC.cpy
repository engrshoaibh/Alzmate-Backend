000100******************************************************************
000200* RECORD LAYOUT .... NOTIFICATION                                *
000300* FILE ........ NOTIFOUT (SEQUENTIAL, FIXED 216, APPENDED ALERTS) *
000400* WRITTEN BY THE NOTIFY SUBPROGRAM, ONE RECORD PER CAREGIVER PER  *
000500* ALERT.  CONSUMED DOWNSTREAM BY THE CAREGIVER ALERTING SYSTEM.   *
000600******************************************************************
000700* 2006-10-10  LDW  NEW LAYOUT FOR CAREGIVER NOTIFICATIONS         *
000710* 2007-07-18  LDW  AM-1090 DROPPED THE 2-BYTE RESERVE FILLER -    *
000720*                  RECORD IS A FIXED 216 BYTES WITH NO SLACK      *
000800******************************************************************
000900 01  NOTIFICATION-REC.
001000     05  NT-RECIPIENT-ID        PIC X(10).
001100     05  NT-NOTIF-TYPE          PIC X(20).
001200         88  NT-EMOTION-ALERT   VALUE "EMOTION-ALERT       ".
001300         88  NT-DECLINE-ALERT   VALUE "DECLINE-ALERT       ".
001400         88  NT-APPT-MISSED     VALUE "APPT-MISSED         ".
001500         88  NT-COMBINED-RISK   VALUE "COMBINED-RISK       ".
001600     05  NT-PRIORITY            PIC X(06).
001700         88  NT-PRI-LOW         VALUE "LOW   ".
001800         88  NT-PRI-MEDIUM      VALUE "MEDIUM".
001900         88  NT-PRI-HIGH        VALUE "HIGH  ".
002000         88  NT-PRI-URGENT      VALUE "URGENT".
002100     05  NT-TITLE               PIC X(50).
002200     05  NT-MESSAGE             PIC X(120).
002300     05  NT-PATIENT-ID          PIC X(10).
