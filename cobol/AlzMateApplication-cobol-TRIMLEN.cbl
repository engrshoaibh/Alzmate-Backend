000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMLEN.
000400 AUTHOR. R. KASPER.
000500 INSTALLATION. ALZMATE BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/14/86.
000700 DATE-COMPILED. 09/19/06.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* 04/14/86  RTK  ORIGINAL - ADAPTED FROM STRLTH, FINDS THE        *
001300*                TRAILING NON-BLANK POSITION OF A WARD/ADDRESS    *
001400*                FIELD FOR THE PRINT-LINE COMPRESSION ROUTINES    *
001500* 08/02/88  RTK  WIDENED ARGUMENT FROM X(080) TO X(132) TO COVER  *
001600*                THE NEW LONG-FORM ADDRESS LINE                  *
001700* 02/19/91  MJB  FIXED OFF-BY-ONE WHEN THE ENTIRE FIELD IS BLANK  *
001800*                (RETURNED -1 INSTEAD OF 0, ABENDED THE CALLER)   *
001900* 06/03/94  MJB  REQ 4471 - SPEED UP FOR LARGE BATCH VOLUMES,     *
002000*                SCAN NOW STOPS AT FIRST NON-BLANK FOUND          *
002100* 11/30/98  CPS  Y2K REVIEW - PROGRAM CONTAINS NO DATE LOGIC,     *
002200*                NO CHANGE REQUIRED, SIGNED OFF FOR CENTURY ROLL  *
002300* 09/19/06  LDW  AM-1001  RETIRED FROM THE CENSUS SYSTEM AND      *
002400*                RECOMMISSIONED FOR ALZMATE - LENGTH NOW FOUND BY *
002500*                BACKWARD SCAN ONLY, NO FUNCTION REVERSE (SHOP    *
002600*                NO LONGER ALLOWS INTRINSIC FUNCTIONS IN BATCH    *
002700*                CODE)                                           *
002800* 11/02/06  LDW  AM-1014  WIDENED ARGUMENT TO X(200) TO MATCH THE *
002900*                         JOURNAL RAW-TEXT FIELD                 *
003000* 03/07/07  LDW  AM-1033  CALLED FROM TEXTPREP FOR EVERY NORMALIZE*
003100*                         PASS - RETIRED THE OLD 255-BYTE LIMIT   *
003110* 07/16/07  LDW  AM-1084  NOW CALLED FROM TEXTPREP'S 340-COLLAPSE-*
003120*                         WHITESPACE PASS TO FIND THE TRUE END OF *
003130*                         TEXT AFTER THE WHITESPACE COLLAPSE       *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-SCAN-SUB             PIC 9(03) COMP.
004200     05  WS-FOUND-SW             PIC X(01) VALUE "N".
004300         88  WS-NONBLANK-FOUND   VALUE "Y".
004400     05  FILLER                  PIC X(04) VALUE SPACES.
004500
004600 LINKAGE SECTION.
004700 01  TEXT1                       PIC X(200).
004800 01  RETURN-LTH                  PIC S9(4) COMP.
004900
005000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005100 000-FIND-TRIMMED-LENGTH.
005200*    SCAN BACKWARD FROM THE END OF THE FIELD FOR THE FIRST
005300*    NON-SPACE, NON-LOW-VALUE CHARACTER - THAT POSITION IS THE
005400*    TRIMMED LENGTH OF THE TEXT.
005500     MOVE ZERO TO RETURN-LTH.
005600     MOVE "N" TO WS-FOUND-SW.
005700     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
005800         VARYING WS-SCAN-SUB FROM 200 BY -1
005900         UNTIL WS-SCAN-SUB < 1 OR WS-NONBLANK-FOUND.
006000     GOBACK.
006100
006200 100-SCAN-ONE-CHAR.
006300     IF TEXT1(WS-SCAN-SUB:1) NOT = SPACE AND
006400        TEXT1(WS-SCAN-SUB:1) NOT = LOW-VALUE
006500         MOVE WS-SCAN-SUB TO RETURN-LTH
006600         MOVE "Y" TO WS-FOUND-SW.
006700 100-EXIT.
006800     EXIT.
