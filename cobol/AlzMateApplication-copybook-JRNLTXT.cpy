000100******************************************************************
000200* RECORD LAYOUT .... JOURNAL-TEXT / CLEAN-TEXT                   *
000300* FILES ........ JRNLTXT (INPUT), CLEANTXT (OUTPUT)              *
000400* LINE-SEQUENTIAL.  ONE RECORD PER JOURNAL ENTRY.  CLEANTXT CARRIES*
000500* THE SAME LAYOUT AFTER TEXTPREP HAS NORMALIZED RAW-TEXT.         *
000600******************************************************************
000700* 2006-09-19  LDW  NEW LAYOUT FOR TEXTPREP                       *
000800******************************************************************
000900 01  JOURNAL-TEXT-REC.
001000     05  JT-PATIENT-ID          PIC X(10).
001100     05  JT-RAW-TEXT            PIC X(200).
001200     05  FILLER                 PIC X(14).
